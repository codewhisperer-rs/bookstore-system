000010******************************************************************
000020*    COPY MEMBER  = ORDREC
000030*    DESCRIPTIVE NAME = ORDER HEADER RECORD LAYOUT
000040*
000050*    ONE RECORD PER ORDER.  ORD-TOTAL-PRICE IS THE SUM OF THE
000060*    OI-SUBTOTAL VALUES ON THE MATCHING OITMREC LINES, ACCUMULATED
000070*    BY ORDPOST AT POST TIME - NEVER RECOMPUTED HERE.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------
000110*    2019-05-06  RTS  NEW-0430   ORIGINAL COPYBOOK.
000120*    2020-11-19  DJK  CR-1502    ADDED ORD-STATUS 88-LEVELS AFTER
000130*                                THE PAYMENT-CASCADE STORY.
000140******************************************************************
000150 01  ORDER-HDR-REC.
000160     05  ORD-ORDER-ID            PIC 9(9).
000170     05  ORD-USER-ID             PIC 9(9).
000180     05  ORD-TOTAL-PRICE         PIC S9(8)V99 COMP-3.
000190*--------------------------------------------------------------*
000200*    STATUS - PENDING / PAID / CANCELLED ARE THE ONLY VALUES    *
000210*    THIS SUITE SETS.  OTHER TEXT IS PASSED THROUGH UNCHANGED   *
000220*    ON A DIRECT STATUS-MAINTENANCE REWRITE, SO NO 88 COVERS IT.*
000230*--------------------------------------------------------------*
000240     05  ORD-STATUS              PIC X(10).
000250         88  ORD-PENDING             VALUE 'PENDING'.
000260         88  ORD-PAID                VALUE 'PAID'.
000270         88  ORD-CANCELLED           VALUE 'CANCELLED'.
000280     05  ORD-CREATED-AT          PIC X(26).
000290     05  FILLER                  PIC X(2).
