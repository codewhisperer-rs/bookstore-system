000010******************************************************************
000020*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000030*    ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    PAYEXP.
000070 AUTHOR.        D J KRAMER.
000080 INSTALLATION.  SYSTEMS GROUP - BOOKSTORE BATCH.
000090 DATE-WRITTEN.  03/01/20.
000100 DATE-COMPILED.
000110 SECURITY.      NON-CONFIDENTIAL.
000120*
000130* NIGHTLY SWEEP.  ANY PAYMENT STILL PENDING MORE THAN 24 HOURS
000140* AFTER PAY-CREATED-AT IS CANCELLED - THE ORDER IS LEFT ALONE,
000150* IT STAYS PENDING SO THE CUSTOMER CAN OPEN A NEW PAYMENT.
000160*
000170* THE 24-HOUR CUTOFF IS BUILT AS "YESTERDAY, SAME CLOCK TIME" -
000180* SUBTRACT ONE CALENDAR DAY FROM TODAY'S DATE, BORROWING ACROSS
000190* MONTH/YEAR AS NEEDED, AND LEAVE THE TIME-OF-DAY PORTION ALONE.
000200* PAY-CREATED-AT IS A FIXED-WIDTH ISO-8601 STRING SO THE CUTOFF
000210* TEST IS A STRAIGHT PIC X COMPARE, NO DATE ARITHMETIC ON THE
000220* STORED VALUE ITSELF.
000230*
000240******************************************************************
000250*    CHANGE LOG
000260*    ----------
000270*    2020-03-01  DJK  NEW-1055   ORIGINAL PROGRAM - PENDING
000280*                                PAYMENT CLEANUP SWEEP.
000290*    1999-04-14  DJK  Y2K-0019   CENTURY IS FORCED TO 20 IN
000300*                                2060-BUILD-CUTOFF-STRING - THIS
000310*                                SHOP DOES NOT EXPECT TO STILL BE
000320*                                RUNNING THIS PROGRAM PAST 2099.
000330*    2021-02-08  MPQ  CR-1610    FIXED THE FEBRUARY LEAP-YEAR
000340*                                CHECK - CENTURY YEARS NOT
000350*                                DIVISIBLE BY 400 WERE BEING
000360*                                TREATED AS LEAP YEARS.
000370******************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-370.
000420 OBJECT-COMPUTER.  IBM-370.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT PAYMENT-MASTER-IN   ASSIGN TO PAYMSTIN
000490         ACCESS MODE IS SEQUENTIAL
000500         FILE STATUS IS WS-PAYMSTIN-STATUS.
000510
000520     SELECT PAYMENT-MASTER-OUT  ASSIGN TO PAYMSTOT
000530         ACCESS MODE IS SEQUENTIAL
000540         FILE STATUS IS WS-PAYMSTOT-STATUS.
000550
000560     SELECT PAYEXP-RPT-FILE     ASSIGN TO PAYXRPT
000570         ACCESS MODE IS SEQUENTIAL
000580         FILE STATUS IS WS-PAYXRPT-STATUS.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630 FD  PAYMENT-MASTER-IN
000640     RECORDING MODE IS F
000650     BLOCK CONTAINS 0 RECORDS.
000660 COPY PAYREC.
000670
000680 FD  PAYMENT-MASTER-OUT
000690     RECORDING MODE IS F
000700     BLOCK CONTAINS 0 RECORDS.
000710 01  PAYMENT-MASTER-OUT-REC      PIC X(250).
000720
000730 FD  PAYEXP-RPT-FILE
000740     RECORDING MODE IS F.
000750 01  PAYEXP-RPT-LINE             PIC X(132).
000760
000770 WORKING-STORAGE SECTION.
000780*
000790 01  WS-FIELDS.
000800     05  WS-PAYMSTIN-STATUS      PIC X(2)  VALUE SPACES.
000810     05  WS-PAYMSTOT-STATUS      PIC X(2)  VALUE SPACES.
000820     05  WS-PAYXRPT-STATUS       PIC X(2)  VALUE SPACES.
000830
000840 01  WORK-VARIABLES.
000850     05  WS-PAYMENT-COUNT        PIC S9(6)  COMP VALUE +0.
000860     05  WS-SUBSCRIPT            PIC S9(6)  COMP VALUE +0.
000870
000880 01  REPORT-TOTALS.
000890     05  NUM-PAYMENTS-SCANNED    PIC S9(9)  COMP-3  VALUE +0.
000900     05  NUM-PAYMENTS-EXPIRED    PIC S9(9)  COMP-3  VALUE +0.
000910
000920*--------------------------------------------------------------*
000930*    IN-STORAGE PAYMENT TABLE - REWRITTEN WHOLESALE AT END OF   *
000940*    RUN, SAME PATTERN AS PAYMAINT                              *
000950*--------------------------------------------------------------*
000960 01  PAYMENT-TABLE-AREA.
000970     05  PT-ENTRY OCCURS 1 TO 20000 TIMES
000980             DEPENDING ON WS-PAYMENT-COUNT
000990             INDEXED BY PT-IDX.
001000         10  PT-PAY-ID           PIC 9(9).
001010         10  PT-ORDER-ID         PIC 9(9).
001020         10  PT-METHOD           PIC X(11).
001030         10  PT-AMOUNT           PIC S9(8)V99 COMP-3.
001040         10  PT-STATUS           PIC X(16).
001050         10  PT-TRANSACTION-ID   PIC X(40).
001060         10  PT-GATEWAY          PIC X(30).
001070         10  PT-CREATED-AT       PIC X(26).
001080         10  PT-PAID-AT          PIC X(26).
001090         10  PT-REFUNDED-AT      PIC X(26).
001100         10  PT-REFUND-AMOUNT    PIC S9(8)V99 COMP-3.
001110         10  PT-REFUND-REASON    PIC X(200).
001120*--------------------------------------------------------------*
001130*    ALTERNATE VIEW USED WHEN A TABLE ROW IS MOVED STRAIGHT     *
001140*    BACK OUT TO THE OUTPUT RECORD                              *
001150*--------------------------------------------------------------*
001160     05  PT-AS-RECORD REDEFINES PT-ENTRY.
001170         10  FILLER              PIC X(347) OCCURS 20000 TIMES.
001180
001190*--------------------------------------------------------------*
001200*    STATIC DAYS-PER-MONTH TABLE, FEBRUARY PATCHED AT RUN TIME  *
001210*    FOR LEAP YEARS BY 2050-COMPUTE-CUTOFF-DATE                 *
001220*--------------------------------------------------------------*
001230 01  DAYS-IN-MONTH-VALUES.
001240     05  FILLER                  PIC 9(2)  VALUE 31.
001250     05  FILLER                  PIC 9(2)  VALUE 28.
001260     05  FILLER                  PIC 9(2)  VALUE 31.
001270     05  FILLER                  PIC 9(2)  VALUE 30.
001280     05  FILLER                  PIC 9(2)  VALUE 31.
001290     05  FILLER                  PIC 9(2)  VALUE 30.
001300     05  FILLER                  PIC 9(2)  VALUE 31.
001310     05  FILLER                  PIC 9(2)  VALUE 31.
001320     05  FILLER                  PIC 9(2)  VALUE 30.
001330     05  FILLER                  PIC 9(2)  VALUE 31.
001340     05  FILLER                  PIC 9(2)  VALUE 30.
001350     05  FILLER                  PIC 9(2)  VALUE 31.
001360 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-VALUES.
001370     05  DAYS-IN-MONTH-TAB       PIC 9(2)  OCCURS 12 TIMES.
001380
001390 01  SYSTEM-DATE-AND-TIME.
001400     05  CURRENT-DATE.
001410         10  CURRENT-YEAR        PIC 9(2).
001420         10  CURRENT-MONTH       PIC 9(2).
001430         10  CURRENT-DAY         PIC 9(2).
001440     05  CURRENT-TIME.
001450         10  CURRENT-HOUR        PIC 9(2).
001460         10  CURRENT-MINUTE      PIC 9(2).
001470         10  CURRENT-SECOND      PIC 9(2).
001480         10  CURRENT-HNDSEC      PIC 9(2).
001490 01  CURRENT-DATE-N REDEFINES CURRENT-DATE
001500                                 PIC 9(6).
001510
001520 01  CUTOFF-DATE-FIELDS.
001530     05  WS-CUTOFF-CENTURY       PIC 9(2)   VALUE 20.
001540     05  WS-CUTOFF-YY            PIC 9(2).
001550     05  WS-CUTOFF-MM            PIC 9(2).
001560     05  WS-CUTOFF-DD            PIC 9(2).
001570
001580 01  CUTOFF-TIMESTAMP-STRING     PIC X(19)  VALUE SPACES.
001590
001600 01  LEAP-YEAR-CHECK-FIELDS.
001610     05  WS-REMAINDER-4          PIC 9(2)   COMP VALUE 0.
001620     05  WS-REMAINDER-400        PIC 9(4)   COMP VALUE 0.
001630     05  WS-FULL-YEAR            PIC 9(4)   COMP VALUE 0.
001640     05  WS-QUOTIENT-DISCARD     PIC 9(6)   COMP VALUE 0.
001650
001660 01  RPT-HEADER1.
001670     05  FILLER                  PIC X(40)
001680         VALUE 'PENDING PAYMENT CLEANUP SWEEP      DATE:'.
001690     05  RPT-MM                  PIC 99.
001700     05  FILLER                  PIC X VALUE '/'.
001710     05  RPT-DD                  PIC 99.
001720     05  FILLER                  PIC X VALUE '/'.
001730     05  RPT-YY                  PIC 99.
001740     05  FILLER                  PIC X(59) VALUE SPACES.
001750
001760 01  RPT-CUTOFF-LINE.
001770     05  FILLER PIC X(20) VALUE 'CUTOFF TIMESTAMP  ..'.
001780     05  RPT-CUTOFF                  PIC X(19).
001790     05  FILLER                  PIC X(93) VALUE SPACES.
001800
001810 01  RPT-DETAIL-LINE.
001820     05  FILLER PIC X(31) VALUE 'PAYMENT EXPIRED AND CANCELLED: '.
001830     05  RPT-DTL-PAY-ID          PIC Z(8)9.
001840     05  FILLER                  PIC X(4) VALUE SPACES.
001850     05  FILLER PIC X(13) VALUE 'CREATED-AT: '.
001860     05  RPT-DTL-CREATED         PIC X(26).
001870     05  FILLER                  PIC X(49) VALUE SPACES.
001880
001890 01  RPT-STATS-DETAIL.
001900     05  FILLER PIC X(21) VALUE 'PAYMENTS SCANNED  ...'.
001910     05  RPT-NUM-SCAN            PIC ZZZ,ZZ9.
001920     05  FILLER                  PIC X(3) VALUE SPACES.
001930     05  FILLER PIC X(21) VALUE 'PAYMENTS EXPIRED  ...'.
001940     05  RPT-NUM-EXP             PIC ZZZ,ZZ9.
001950     05  FILLER                  PIC X(66) VALUE SPACES.
001960
001970 PROCEDURE DIVISION.
001980
001990 0000-MAIN.
002000     ACCEPT CURRENT-DATE FROM DATE.
002010     ACCEPT CURRENT-TIME FROM TIME.
002020     DISPLAY 'PAYEXP STARTED DATE = ' CURRENT-MONTH '/'
002030             CURRENT-DAY '/' CURRENT-YEAR.
002040
002050     PERFORM 0700-OPEN-FILES.
002060     PERFORM 0800-INIT-REPORT.
002070
002080     PERFORM 2050-COMPUTE-CUTOFF-DATE.
002090     PERFORM 2060-BUILD-CUTOFF-STRING.
002100
002110     PERFORM 1000-LOAD-PAYMENT-TABLE.
002120     PERFORM 2000-SCAN-ONE-PAYMENT
002130             VARYING WS-SUBSCRIPT FROM 1 BY 1
002140             UNTIL WS-SUBSCRIPT > WS-PAYMENT-COUNT.
002150
002160     PERFORM 5000-REWRITE-PAYMENT-MASTER.
002170     PERFORM 8500-REPORT-TOTALS.
002180     PERFORM 0790-CLOSE-FILES.
002190     GOBACK.
002200
002210 0700-OPEN-FILES.
002220     OPEN INPUT  PAYMENT-MASTER-IN
002230          OUTPUT PAYMENT-MASTER-OUT
002240                 PAYEXP-RPT-FILE.
002250     IF WS-PAYMSTIN-STATUS NOT = '00'
002260        DISPLAY 'ERROR OPENING PAYMENT MASTER. RC: '
002270                WS-PAYMSTIN-STATUS
002280        MOVE 16 TO RETURN-CODE
002290     END-IF.
002300
002310 0790-CLOSE-FILES.
002320     CLOSE PAYMENT-MASTER-IN
002330           PAYMENT-MASTER-OUT
002340           PAYEXP-RPT-FILE.
002350
002360 0800-INIT-REPORT.
002370     MOVE CURRENT-YEAR  TO RPT-YY.
002380     MOVE CURRENT-MONTH TO RPT-MM.
002390     MOVE CURRENT-DAY   TO RPT-DD.
002400     WRITE PAYEXP-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.
002410
002420*--------------------------------------------------------------*
002430*    2050-COMPUTE-CUTOFF-DATE - "YESTERDAY" RELATIVE TO TODAY,  *
002440*    BORROWING ACROSS MONTH/YEAR BOUNDARIES AS NEEDED           *
002450*--------------------------------------------------------------*
002460 2050-COMPUTE-CUTOFF-DATE.
002470     MOVE CURRENT-YEAR  TO WS-CUTOFF-YY.
002480     MOVE CURRENT-MONTH TO WS-CUTOFF-MM.
002490     MOVE CURRENT-DAY   TO WS-CUTOFF-DD.
002500     SUBTRACT 1 FROM WS-CUTOFF-DD.
002510     IF WS-CUTOFF-DD = 0
002520        PERFORM 2055-BORROW-FROM-PRIOR-MONTH
002530     END-IF.
002540
002550 2055-BORROW-FROM-PRIOR-MONTH.
002560     SUBTRACT 1 FROM WS-CUTOFF-MM.
002570     IF WS-CUTOFF-MM = 0
002580        MOVE 12 TO WS-CUTOFF-MM
002590        SUBTRACT 1 FROM WS-CUTOFF-YY
002600     END-IF.
002610     MOVE DAYS-IN-MONTH-TAB (WS-CUTOFF-MM) TO WS-CUTOFF-DD.
002620     IF WS-CUTOFF-MM = 2
002630        PERFORM 2058-CHECK-FEBRUARY-LEAP-YEAR
002640     END-IF.
002650
002660*--------------------------------------------------------------*
002670*    2058-CHECK-FEBRUARY-LEAP-YEAR - DIVISIBLE BY 4, EXCEPT     *
002680*    CENTURY YEARS UNLESS ALSO DIVISIBLE BY 400 (CR-1610)       *
002690*--------------------------------------------------------------*
002700 2058-CHECK-FEBRUARY-LEAP-YEAR.
002710     COMPUTE WS-FULL-YEAR = (WS-CUTOFF-CENTURY * 100)
002720                            + WS-CUTOFF-YY.
002730     DIVIDE WS-FULL-YEAR BY 4 GIVING WS-QUOTIENT-DISCARD
002740             REMAINDER WS-REMAINDER-4.
002750     IF WS-REMAINDER-4 NOT = 0
002760        MOVE 28 TO WS-CUTOFF-DD
002770     ELSE
002780        DIVIDE WS-FULL-YEAR BY 400 GIVING WS-QUOTIENT-DISCARD
002790                REMAINDER WS-REMAINDER-400
002800        IF WS-REMAINDER-400 = 0
002810           MOVE 29 TO WS-CUTOFF-DD
002820        ELSE
002830           IF WS-CUTOFF-YY = 0
002840              MOVE 28 TO WS-CUTOFF-DD
002850           ELSE
002860              MOVE 29 TO WS-CUTOFF-DD
002870           END-IF
002880        END-IF
002890     END-IF.
002900
002910 2060-BUILD-CUTOFF-STRING.
002920     STRING WS-CUTOFF-CENTURY WS-CUTOFF-YY '-' WS-CUTOFF-MM '-'
002930            WS-CUTOFF-DD 'T' CURRENT-HOUR ':' CURRENT-MINUTE
002940            ':' CURRENT-SECOND DELIMITED BY SIZE
002950            INTO CUTOFF-TIMESTAMP-STRING.
002960
002970 1000-LOAD-PAYMENT-TABLE.
002980     MOVE ZERO TO WS-PAYMENT-COUNT.
002990     PERFORM 1010-READ-PAYMENT-MASTER.
003000     PERFORM 1020-STORE-ONE-PAYMENT
003010             UNTIL WS-PAYMSTIN-STATUS = '10'.
003020
003030 1010-READ-PAYMENT-MASTER.
003040     READ PAYMENT-MASTER-IN
003050         AT END MOVE '10' TO WS-PAYMSTIN-STATUS
003060     END-READ.
003070
003080 1020-STORE-ONE-PAYMENT.
003090     ADD 1 TO WS-PAYMENT-COUNT.
003100     MOVE PAY-PAY-ID         TO PT-PAY-ID (WS-PAYMENT-COUNT).
003110     MOVE PAY-ORDER-ID       TO PT-ORDER-ID (WS-PAYMENT-COUNT).
003120     MOVE PAY-METHOD         TO PT-METHOD (WS-PAYMENT-COUNT).
003130     MOVE PAY-AMOUNT         TO PT-AMOUNT (WS-PAYMENT-COUNT).
003140     MOVE PAY-STATUS         TO PT-STATUS (WS-PAYMENT-COUNT).
003150     MOVE PAY-TRANSACTION-ID TO PT-TRANSACTION-ID
003160                                 (WS-PAYMENT-COUNT).
003170     MOVE PAY-GATEWAY        TO PT-GATEWAY (WS-PAYMENT-COUNT).
003180     MOVE PAY-CREATED-AT     TO PT-CREATED-AT (WS-PAYMENT-COUNT).
003190     MOVE PAY-PAID-AT        TO PT-PAID-AT (WS-PAYMENT-COUNT).
003200     MOVE PAY-REFUNDED-AT    TO PT-REFUNDED-AT
003210                                 (WS-PAYMENT-COUNT).
003220     MOVE PAY-REFUND-AMOUNT  TO PT-REFUND-AMOUNT
003230                                 (WS-PAYMENT-COUNT).
003240     MOVE PAY-REFUND-REASON  TO PT-REFUND-REASON
003250                                 (WS-PAYMENT-COUNT).
003260     PERFORM 1010-READ-PAYMENT-MASTER.
003270
003280*--------------------------------------------------------------*
003290*    2000-SCAN-ONE-PAYMENT - CANCEL IF PENDING AND OLDER THAN   *
003300*    THE 24-HOUR CUTOFF, STRAIGHT PIC X STRING COMPARE          *
003310*--------------------------------------------------------------*
003320 2000-SCAN-ONE-PAYMENT.
003330     ADD 1 TO NUM-PAYMENTS-SCANNED.
003340     IF PT-STATUS (WS-SUBSCRIPT) = 'PENDING'
003350        AND PT-CREATED-AT (WS-SUBSCRIPT) (1:19) <
003360            CUTOFF-TIMESTAMP-STRING
003370        PERFORM 2100-CANCEL-STALE-PAYMENT
003380     END-IF.
003390
003400 2100-CANCEL-STALE-PAYMENT.
003410     MOVE 'CANCELLED' TO PT-STATUS (WS-SUBSCRIPT).
003420     ADD 1 TO NUM-PAYMENTS-EXPIRED.
003430     MOVE PT-PAY-ID (WS-SUBSCRIPT) TO RPT-DTL-PAY-ID.
003440     MOVE PT-CREATED-AT (WS-SUBSCRIPT) TO RPT-DTL-CREATED.
003450     WRITE PAYEXP-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
003460
003470*--------------------------------------------------------------*
003480*    5000-REWRITE-PAYMENT-MASTER                                *
003490*--------------------------------------------------------------*
003500 5000-REWRITE-PAYMENT-MASTER.
003510     PERFORM 5010-WRITE-ONE-PAYMENT
003520             VARYING WS-SUBSCRIPT FROM 1 BY 1
003530             UNTIL WS-SUBSCRIPT > WS-PAYMENT-COUNT.
003540
003550 5010-WRITE-ONE-PAYMENT.
003560     MOVE PT-PAY-ID (WS-SUBSCRIPT)     TO PAY-PAY-ID.
003570     MOVE PT-ORDER-ID (WS-SUBSCRIPT)   TO PAY-ORDER-ID.
003580     MOVE PT-METHOD (WS-SUBSCRIPT)     TO PAY-METHOD.
003590     MOVE PT-AMOUNT (WS-SUBSCRIPT)     TO PAY-AMOUNT.
003600     MOVE PT-STATUS (WS-SUBSCRIPT)     TO PAY-STATUS.
003610     MOVE PT-TRANSACTION-ID (WS-SUBSCRIPT)
003620                                        TO PAY-TRANSACTION-ID.
003630     MOVE PT-GATEWAY (WS-SUBSCRIPT)    TO PAY-GATEWAY.
003640     MOVE PT-CREATED-AT (WS-SUBSCRIPT) TO PAY-CREATED-AT.
003650     MOVE PT-PAID-AT (WS-SUBSCRIPT)    TO PAY-PAID-AT.
003660     MOVE PT-REFUNDED-AT (WS-SUBSCRIPT) TO PAY-REFUNDED-AT.
003670     MOVE PT-REFUND-AMOUNT (WS-SUBSCRIPT)
003680                                        TO PAY-REFUND-AMOUNT.
003690     MOVE PT-REFUND-REASON (WS-SUBSCRIPT)
003700                                        TO PAY-REFUND-REASON.
003710     MOVE PAYMENT-REC TO PAYMENT-MASTER-OUT-REC.
003720     WRITE PAYMENT-MASTER-OUT-REC.
003730
003740 8500-REPORT-TOTALS.
003750     MOVE CUTOFF-TIMESTAMP-STRING TO RPT-CUTOFF.
003760     WRITE PAYEXP-RPT-LINE FROM RPT-CUTOFF-LINE AFTER 2.
003770     MOVE NUM-PAYMENTS-SCANNED TO RPT-NUM-SCAN.
003780     MOVE NUM-PAYMENTS-EXPIRED TO RPT-NUM-EXP.
003790     WRITE PAYEXP-RPT-LINE FROM RPT-STATS-DETAIL AFTER 2.
