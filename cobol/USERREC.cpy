000010******************************************************************
000020*    COPY MEMBER  = USERREC
000030*    DESCRIPTIVE NAME = STOREFRONT USER MASTER RECORD LAYOUT
000040*
000050*    KEYED BY USER-ID, ALTERNATE-KEYED BY USR-USERNAME.  THE
000060*    PASSWORD-HASH FIELD IS CARRIED HERE FOR RECORD-LENGTH
000070*    PARITY WITH THE ON-LINE SIDE ONLY - NO BATCH PROGRAM IN
000080*    THIS SUITE EVER MOVES A VALUE INTO IT OR TESTS IT.
000090******************************************************************
000100*    CHANGE LOG
000110*    ----------
000120*    2019-03-11  RTS  NEW-0417   ORIGINAL COPYBOOK.
000130*    2021-09-30  DJK  CR-1904    ADDED USR-IS-ACTIVE SWITCH FOR
000140*                                THE ACCOUNT-SUSPENSION FEATURE.
000150******************************************************************
000160 01  USER-MASTER-REC.
000170     05  USR-USER-ID             PIC 9(9).
000180     05  USR-USERNAME            PIC X(50).
000190     05  USR-EMAIL               PIC X(100).
000200     05  USR-PASSWORD-HASH       PIC X(100).
000210*--------------------------------------------------------------*
000220*    ROLE - 88-LEVELS MATCH THE TWO VALUES THE FRONT END SENDS  *
000230*--------------------------------------------------------------*
000240     05  USR-ROLE                PIC X(5).
000250         88  USR-ROLE-USER           VALUE 'USER'.
000260         88  USR-ROLE-ADMIN          VALUE 'ADMIN'.
000270*--------------------------------------------------------------*
000280*    ACTIVE SWITCH - PLAIN Y/N, FLIPPED BY USRMAINT             *
000290*--------------------------------------------------------------*
000300     05  USR-IS-ACTIVE           PIC X(1).
000310         88  USR-ACTIVE              VALUE 'Y'.
000320         88  USR-SUSPENDED           VALUE 'N'.
000330     05  USR-CREATED-AT          PIC X(26).
000340     05  FILLER                  PIC X(4).
