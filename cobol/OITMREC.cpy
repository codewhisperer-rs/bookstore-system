000010******************************************************************
000020*    COPY MEMBER  = OITMREC
000030*    DESCRIPTIVE NAME = ORDER LINE ITEM RECORD LAYOUT
000040*
000050*    ORDER-ITEM-FILE IS SEQUENTIAL, GROUPED BY OI-ORDER-ID.  ONE
000060*    RECORD IS WRITTEN PER REQUESTED BOOK LINE WHEN ORDPOST POSTS
000070*    THE ORDER.  OI-PRICE IS THE BOOK PRICE CAPTURED AT THE
000080*    MOMENT OF POSTING - A LATER CHANGE TO BK-PRICE ON THE BOOK
000090*    MASTER NEVER TOUCHES AN ALREADY-POSTED LINE.
000100******************************************************************
000110*    CHANGE LOG
000120*    ----------
000130*    2019-05-06  RTS  NEW-0430   ORIGINAL COPYBOOK.
000140******************************************************************
000150 01  ORDER-ITEM-REC.
000160     05  OI-ITEM-KEY.
000170         10  OI-ORDER-ID         PIC 9(9).
000180         10  OI-ID               PIC 9(9).
000190     05  OI-BOOK-ID              PIC 9(9).
000200     05  OI-QUANTITY             PIC S9(5)    COMP.
000210     05  OI-MONEY-BLOCK.
000220         10  OI-PRICE            PIC S9(8)V99 COMP-3.
000230         10  OI-SUBTOTAL         PIC S9(8)V99 COMP-3.
000240     05  FILLER                  PIC X(9).
