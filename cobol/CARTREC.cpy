000010******************************************************************
000020*    COPY MEMBER  = CARTREC
000030*    DESCRIPTIVE NAME = CART LINE-ITEM RECORD LAYOUT
000040*
000050*    CART-LINE-FILE IS TRANSIENT - CARTMAINT REBUILDS IT FROM
000060*    SCRATCH EACH RUN (SEE CARTMAINT CHANGE LOG).  NO MONEY
000070*    FIELDS LIVE HERE; SUBTOTAL MATH IS ORDPOST'S JOB ONLY.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------
000110*    2022-06-08  MPQ  NEW-2210   ORIGINAL COPYBOOK FOR THE
000120*                                SHOPPING-CART REWRITE.
000130******************************************************************
000140 01  CART-LINE-REC.
000150     05  CL-CART-KEY.
000160         10  CL-CART-ID          PIC 9(9).
000170         10  CL-BOOK-ID          PIC 9(9).
000180     05  CL-QUANTITY             PIC S9(5)    COMP.
000190     05  FILLER                  PIC X(10).
