000010******************************************************************
000020*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000030*    ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    ORDPOST.
000070 AUTHOR.        R T SAYLES.
000080 INSTALLATION.  SYSTEMS GROUP - BOOKSTORE BATCH.
000090 DATE-WRITTEN.  05/06/19.
000100 DATE-COMPILED.
000110 SECURITY.      NON-CONFIDENTIAL.
000120*
000130* READS THE ORDER-REQUEST FILE (ONE HEADER RECORD - REQUESTING
000140* USERNAME - FOLLOWED BY ONE OR MORE LINE RECORDS - BOOK-ID AND
000150* QUANTITY - UP TO THE NEXT HEADER OR EOF) AND, FOR EACH ORDER:
000160*   - LOOKS UP THE USER BY USERNAME
000170*   - PRICES EVERY LINE AGAINST THE BOOK MASTER LOADED IN-STORAGE
000180*   - CHECKS STOCK LINE-BY-LINE, IN REQUEST ORDER, AGAINST STOCK
000190*     ALREADY REDUCED BY EARLIER LINES IN THE SAME ORDER
000200*   - REJECTS THE WHOLE ORDER (NO BOOK MASTER OR ORDER FILE
000210*     UPDATE AT ALL) IF ANY LINE FAILS
000220*   - OTHERWISE POSTS THE ORDER HEADER AND ITS LINES AND REWRITES
000230*     THE BOOK MASTER STOCK FIGURES THAT CHANGED
000240*
000250* Order-request record layout - two record types on one FD,
000260* distinguished by OREQ-REC-CODE ('H' or 'L'):
000270*     0    1    1    2    2    3    3    4    4    5    5    6
000280* ....5....0....5....0....5....0....5....0....5....0....5....0..
000290* H username---------------------------------------------------
000300* L book-id-- qty--
000310*
000320******************************************************************
000330*    CHANGE LOG
000340*    ----------
000350*    2019-05-06  RTS  NEW-0430   ORIGINAL PROGRAM - ORDER
000360*                                POSTING CONVERSION PROJECT.
000370*    2020-04-02  DJK  CR-1090    ADDED THE UNDO TABLE SO A
000380*                                REJECTED ORDER LEAVES NO STOCK
000390*                                DECREMENT BEHIND (MATCHES THE
000400*                                ON-LINE SIDE'S TRANSACTION
000410*                                BOUNDARY).
000420*    1999-02-11  DJK  Y2K-0014   REVIEWED - ALL DATE FIELDS IN
000430*                                THIS PROGRAM CARRY A FULL
000440*                                4-DIGIT YEAR, NO WINDOWING
000450*                                NEEDED.
000460*    2022-08-19  MPQ  CR-2101    RAISED WS-MAX-LINES TO 500 FOR
000470*                                THE TEXTBOOK-BUNDLE PROMOTION.
000480*    2024-06-11  MPQ  CR-2214    2900-POST-ORDER WAS BLANKING
000490*                                ORD-CREATED-AT INSTEAD OF
000500*                                STAMPING IT, WHICH LEFT THE
000510*                                STATUS-LISTING DATE SORT IN
000520*                                ORDMAINT WITH NOTHING TO SORT
000530*                                ON.  NOW BUILDS THE SAME
000540*                                RUN-TIMESTAMP-STRING PAYMAINT
000550*                                USES FOR ITS TRANSACTION ID AND
000560*                                STAMPS IT INTO THE HEADER.
000570******************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.  IBM-370.
000620 OBJECT-COMPUTER.  IBM-370.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT BOOK-MASTER        ASSIGN TO BOOKMSTR
000690         ACCESS MODE IS SEQUENTIAL
000700         FILE STATUS IS WS-BOOKMSTR-STATUS.
000710
000720     SELECT BOOK-MASTER-OUT    ASSIGN TO BOOKMOUT
000730         ACCESS MODE IS SEQUENTIAL
000740         FILE STATUS IS WS-BOOKMOUT-STATUS.
000750
000760     SELECT USER-MASTER        ASSIGN TO USERMSTR
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS WS-USERMSTR-STATUS.
000790
000800     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDREQ
000810         ACCESS MODE IS SEQUENTIAL
000820         FILE STATUS IS WS-ORDREQ-STATUS.
000830
000840     SELECT ORDER-FILE         ASSIGN TO ORDFILE
000850         ACCESS MODE IS SEQUENTIAL
000860         FILE STATUS IS WS-ORDFILE-STATUS.
000870
000880     SELECT ORDER-ITEM-FILE    ASSIGN TO ORDITEM
000890         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS WS-ORDITEM-STATUS.
000910
000920     SELECT POST-REPORT-FILE   ASSIGN TO ORDRPT
000930         ACCESS MODE IS SEQUENTIAL
000940         FILE STATUS IS WS-ORDRPT-STATUS.
000950
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990 FD  BOOK-MASTER
001000     RECORDING MODE IS F
001010     BLOCK CONTAINS 0 RECORDS.
001020 COPY BOOKREC.
001030
001040 FD  BOOK-MASTER-OUT
001050     RECORDING MODE IS F
001060     BLOCK CONTAINS 0 RECORDS.
001070 01  BOOK-MASTER-OUT-REC        PIC X(2850).
001080
001090 FD  USER-MASTER
001100     RECORDING MODE IS F
001110     BLOCK CONTAINS 0 RECORDS.
001120 COPY USERREC.
001130
001140 FD  ORDER-REQUEST-FILE
001150     RECORDING MODE IS F.
001160 01  ORDER-REQ-REC.
001170     05  OREQ-REC-CODE           PIC X.
001180         88  OREQ-HEADER             VALUE 'H'.
001190         88  OREQ-LINE               VALUE 'L'.
001200     05  OREQ-BODY               PIC X(79).
001210 01  OREQ-HDR-REDEF REDEFINES ORDER-REQ-REC.
001220     05  FILLER                  PIC X.
001230     05  OREQ-USERNAME           PIC X(50).
001240     05  FILLER                  PIC X(29).
001250 01  OREQ-LINE-REDEF REDEFINES ORDER-REQ-REC.
001260     05  FILLER                  PIC X.
001270     05  OREQ-BOOK-ID            PIC 9(9).
001280     05  OREQ-QUANTITY           PIC S9(5).
001290     05  FILLER                  PIC X(65).
001300
001310 FD  ORDER-FILE
001320     RECORDING MODE IS F
001330     BLOCK CONTAINS 0 RECORDS.
001340 COPY ORDREC.
001350
001360 FD  ORDER-ITEM-FILE
001370     RECORDING MODE IS F.
001380 COPY OITMREC.
001390
001400 FD  POST-REPORT-FILE
001410     RECORDING MODE IS F.
001420 01  POST-REPORT-LINE            PIC X(132).
001430
001440 WORKING-STORAGE SECTION.
001450*
001460 01  WS-FIELDS.
001470     05  WS-BOOKMSTR-STATUS      PIC X(2)  VALUE SPACES.
001480     05  WS-BOOKMOUT-STATUS      PIC X(2)  VALUE SPACES.
001490     05  WS-USERMSTR-STATUS      PIC X(2)  VALUE SPACES.
001500     05  WS-ORDREQ-STATUS        PIC X(2)  VALUE SPACES.
001510     05  WS-ORDFILE-STATUS       PIC X(2)  VALUE SPACES.
001520     05  WS-ORDITEM-STATUS       PIC X(2)  VALUE SPACES.
001530     05  WS-ORDRPT-STATUS        PIC X(2)  VALUE SPACES.
001540     05  WS-REQ-EOF              PIC X     VALUE 'N'.
001550         88  REQ-AT-EOF              VALUE 'Y'.
001560     05  WS-USER-FOUND           PIC X     VALUE 'N'.
001570         88  USER-WAS-FOUND          VALUE 'Y'.
001580     05  WS-BOOK-FOUND           PIC X     VALUE 'N'.
001590         88  BOOK-WAS-FOUND          VALUE 'Y'.
001600     05  WS-ORDER-VALID          PIC X     VALUE 'Y'.
001610         88  ORDER-IS-VALID          VALUE 'Y'.
001620
001630 01  WORK-VARIABLES.
001640     05  WS-BOOK-COUNT           PIC S9(6)  COMP VALUE +0.
001650     05  WS-USER-COUNT           PIC S9(6)  COMP VALUE +0.
001660     05  WS-LINE-COUNT           PIC S9(4)  COMP VALUE +0.
001670     05  WS-UNDO-COUNT           PIC S9(4)  COMP VALUE +0.
001680     05  WS-SUBSCRIPT            PIC S9(6)  COMP VALUE +0.
001690     05  WS-NEXT-ORDER-ID        PIC 9(9)   VALUE 1.
001700     05  WS-NEXT-ITEM-ID         PIC 9(9)   VALUE 1.
001710     05  WS-ORD-TOTAL            PIC S9(8)V99 COMP-3 VALUE +0.
001720     05  WS-ORD-USER-ID          PIC 9(9)   VALUE ZERO.
001730
001740 01  REPORT-TOTALS.
001750     05  NUM-ORDERS-REQUESTED    PIC S9(9)  COMP-3  VALUE +0.
001760     05  NUM-ORDERS-POSTED       PIC S9(9)  COMP-3  VALUE +0.
001770     05  NUM-ORDERS-REJECTED     PIC S9(9)  COMP-3  VALUE +0.
001780
001790*--------------------------------------------------------------*
001800*    IN-STORAGE BOOK TABLE - ASCENDING BY BT-ID SO SEARCH ALL   *
001810*    CAN BE USED, PER THE FILES NOTE ON THE BOOK MASTER'S       *
001820*    RELATIVE/INDEXED SUBSTITUTION                              *
001830*--------------------------------------------------------------*
001840 01  BOOK-TABLE-AREA.
001850     05  BT-ENTRY OCCURS 1 TO 5000 TIMES
001860             DEPENDING ON WS-BOOK-COUNT
001870             ASCENDING KEY IS BT-ID
001880             INDEXED BY BT-IDX.
001890         10  BT-ID               PIC 9(9).
001900         10  BT-STOCK            PIC S9(9)    COMP.
001910         10  BT-PRICE            PIC S9(8)V99 COMP-3.
001920         10  BT-REST             PIC X(2823).
001930
001940*--------------------------------------------------------------*
001950*    UNDO TABLE - ORIGINAL BT-STOCK VALUES TOUCHED BY THE       *
001960*    ORDER CURRENTLY BEING VALIDATED, RESTORED IF THE ORDER IS  *
001970*    REJECTED AFTER A LATER LINE FAILS                          *
001980*--------------------------------------------------------------*
001990 01  UNDO-TABLE-AREA.
002000     05  UNDO-ENTRY OCCURS 500 TIMES.
002010         10  UNDO-BT-IDX-SAVE    PIC S9(6)  COMP.
002020         10  UNDO-STOCK-SAVE     PIC S9(9)  COMP.
002030
002040*--------------------------------------------------------------*
002050*    IN-STORAGE USER TABLE - SEARCHED LINEARLY BY USERNAME      *
002060*--------------------------------------------------------------*
002070 01  USER-TABLE-AREA.
002080     05  UT-ENTRY OCCURS 1 TO 5000 TIMES
002090             DEPENDING ON WS-USER-COUNT
002100             INDEXED BY UT-IDX.
002110         10  UT-USER-ID          PIC 9(9).
002120         10  UT-USERNAME         PIC X(50).
002130
002140*--------------------------------------------------------------*
002150*    STAGING TABLE FOR ONE ORDER'S LINES - NOT WRITTEN TO       *
002160*    ORDER-ITEM-FILE UNTIL THE WHOLE ORDER VALIDATES            *
002170*--------------------------------------------------------------*
002180 01  LINE-STAGE-AREA.
002190     05  LS-ENTRY OCCURS 500 TIMES.
002200         10  LS-BOOK-ID          PIC 9(9).
002210         10  LS-QUANTITY         PIC S9(5)    COMP.
002220         10  LS-PRICE            PIC S9(8)V99 COMP-3.
002230         10  LS-SUBTOTAL         PIC S9(8)V99 COMP-3.
002240*--------------------------------------------------------------*
002250*    ALTERNATE VIEW OF ONE STAGED LINE - USED WHEN THE LINE IS  *
002260*    COPIED OUT TO THE ORDER-ITEM RECORD                        *
002270*--------------------------------------------------------------*
002280     05  LS-CURRENT REDEFINES LS-ENTRY.
002290         10  FILLER              PIC X(21) OCCURS 500 TIMES.
002300
002310 01  SYSTEM-DATE-AND-TIME.
002320     05  CURRENT-DATE.
002330         10  CURRENT-YEAR        PIC 9(2).
002340         10  CURRENT-MONTH       PIC 9(2).
002350         10  CURRENT-DAY         PIC 9(2).
002360     05  CURRENT-TIME.
002370         10  CURRENT-HOUR        PIC 9(2).
002380         10  CURRENT-MINUTE      PIC 9(2).
002390         10  CURRENT-SECOND      PIC 9(2).
002400         10  CURRENT-HNDSEC      PIC 9(2).
002410 01  CURRENT-DATE-N REDEFINES CURRENT-DATE
002420                                 PIC 9(6).
002430*--------------------------------------------------------------*
002440*    RUN-TIMESTAMP-STRING - SAME BUILD AS PAYMAINT'S 2150       *
002450*    TRANSACTION-ID STAMP, USED HERE TO STAMP ORD-CREATED-AT SO *
002460*    THE STATUS LISTING SORTS MOST-RECENT-FIRST CORRECTLY       *
002470*--------------------------------------------------------------*
002480 01  RUN-TIMESTAMP-STRING        PIC X(26)  VALUE SPACES.
002490
002500 01  RPT-HEADER1.
002510     05  FILLER                  PIC X(40)
002520         VALUE 'ORDER POSTING RUN REPORT          DATE:'.
002530     05  RPT-MM                  PIC 99.
002540     05  FILLER                  PIC X VALUE '/'.
002550     05  RPT-DD                  PIC 99.
002560     05  FILLER                  PIC X VALUE '/'.
002570     05  RPT-YY                  PIC 99.
002580     05  FILLER                  PIC X(59) VALUE SPACES.
002590
002600 01  RPT-DETAIL-LINE.
002610     05  RPT-DTL-TEXT            PIC X(80).
002620     05  FILLER                  PIC X(52) VALUE SPACES.
002630
002640 01  RPT-STATS-DETAIL.
002650     05  FILLER PIC X(20) VALUE 'ORDERS REQUESTED  ..'.
002660     05  RPT-NUM-REQ             PIC ZZZ,ZZ9.
002670     05  FILLER                  PIC X(3) VALUE SPACES.
002680     05  FILLER PIC X(20) VALUE 'ORDERS POSTED  .....'.
002690     05  RPT-NUM-POST            PIC ZZZ,ZZ9.
002700     05  FILLER                  PIC X(3) VALUE SPACES.
002710     05  FILLER PIC X(20) VALUE 'ORDERS REJECTED  ...'.
002720     05  RPT-NUM-REJ             PIC ZZZ,ZZ9.
002730     05  FILLER                  PIC X(35) VALUE SPACES.
002740
002750 PROCEDURE DIVISION.
002760
002770 0000-MAIN.
002780     ACCEPT CURRENT-DATE FROM DATE.
002790     ACCEPT CURRENT-TIME FROM TIME.
002800     DISPLAY 'ORDPOST STARTED DATE = ' CURRENT-MONTH '/'
002810             CURRENT-DAY '/' CURRENT-YEAR.
002820     STRING '20' CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
002830            'T' CURRENT-HOUR ':' CURRENT-MINUTE ':'
002840            CURRENT-SECOND DELIMITED BY SIZE
002850            INTO RUN-TIMESTAMP-STRING.
002860
002870     PERFORM 0700-OPEN-FILES.
002880     PERFORM 0800-INIT-REPORT.
002890
002900     PERFORM 1000-LOAD-BOOK-TABLE.
002910     PERFORM 1100-LOAD-USER-TABLE.
002920
002930     PERFORM 1200-READ-REQUEST.
002940     PERFORM 2000-PROCESS-ONE-ORDER THRU 2000-EXIT
002950             UNTIL REQ-AT-EOF.
002960
002970     PERFORM 5000-REWRITE-BOOK-MASTER.
002980     PERFORM 8500-REPORT-TOTALS.
002990     PERFORM 0790-CLOSE-FILES.
003000     GOBACK.
003010
003020 0700-OPEN-FILES.
003030     OPEN INPUT  BOOK-MASTER
003040                 USER-MASTER
003050                 ORDER-REQUEST-FILE
003060          OUTPUT BOOK-MASTER-OUT
003070                 ORDER-FILE
003080                 ORDER-ITEM-FILE
003090                 POST-REPORT-FILE.
003100     IF WS-BOOKMSTR-STATUS NOT = '00'
003110        DISPLAY 'ERROR OPENING BOOK MASTER. RC: '
003120                WS-BOOKMSTR-STATUS
003130        MOVE 16 TO RETURN-CODE
003140        MOVE 'Y' TO WS-REQ-EOF
003150     END-IF.
003160     IF WS-USERMSTR-STATUS NOT = '00'
003170        DISPLAY 'ERROR OPENING USER MASTER. RC: '
003180                WS-USERMSTR-STATUS
003190        MOVE 16 TO RETURN-CODE
003200        MOVE 'Y' TO WS-REQ-EOF
003210     END-IF.
003220
003230 0790-CLOSE-FILES.
003240     CLOSE BOOK-MASTER
003250           BOOK-MASTER-OUT
003260           USER-MASTER
003270           ORDER-REQUEST-FILE
003280           ORDER-FILE
003290           ORDER-ITEM-FILE
003300           POST-REPORT-FILE.
003310
003320 0800-INIT-REPORT.
003330     MOVE CURRENT-YEAR  TO RPT-YY.
003340     MOVE CURRENT-MONTH TO RPT-MM.
003350     MOVE CURRENT-DAY   TO RPT-DD.
003360     WRITE POST-REPORT-LINE FROM RPT-HEADER1 AFTER PAGE.
003370
003380 1000-LOAD-BOOK-TABLE.
003390     MOVE ZERO TO WS-BOOK-COUNT.
003400     PERFORM 1010-READ-BOOK-MASTER.
003410     PERFORM 1020-STORE-ONE-BOOK
003420             UNTIL WS-BOOKMSTR-STATUS = '10'.
003430
003440 1010-READ-BOOK-MASTER.
003450     READ BOOK-MASTER
003460         AT END MOVE '10' TO WS-BOOKMSTR-STATUS
003470     END-READ.
003480
003490 1020-STORE-ONE-BOOK.
003500     ADD 1 TO WS-BOOK-COUNT.
003510     MOVE BK-BOOK-ID     TO BT-ID (WS-BOOK-COUNT).
003520     MOVE BK-STOCK       TO BT-STOCK (WS-BOOK-COUNT).
003530     MOVE BK-PRICE       TO BT-PRICE (WS-BOOK-COUNT).
003540     MOVE BOOK-MASTER-REC (10:2823) TO BT-REST (WS-BOOK-COUNT).
003550     PERFORM 1010-READ-BOOK-MASTER.
003560
003570 1100-LOAD-USER-TABLE.
003580     MOVE ZERO TO WS-USER-COUNT.
003590     PERFORM 1110-READ-USER-MASTER.
003600     PERFORM 1120-STORE-ONE-USER
003610             UNTIL WS-USERMSTR-STATUS = '10'.
003620
003630 1110-READ-USER-MASTER.
003640     READ USER-MASTER
003650         AT END MOVE '10' TO WS-USERMSTR-STATUS
003660     END-READ.
003670
003680 1120-STORE-ONE-USER.
003690     ADD 1 TO WS-USER-COUNT.
003700     MOVE USR-USER-ID    TO UT-USER-ID (WS-USER-COUNT).
003710     MOVE USR-USERNAME   TO UT-USERNAME (WS-USER-COUNT).
003720     PERFORM 1110-READ-USER-MASTER.
003730
003740 1200-READ-REQUEST.
003750     READ ORDER-REQUEST-FILE
003760         AT END MOVE 'Y' TO WS-REQ-EOF
003770     END-READ.
003780
003790*--------------------------------------------------------------*
003800*    2000-PROCESS-ONE-ORDER - ONE HEADER PLUS ITS LINE RECORDS  *
003810*--------------------------------------------------------------*
003820 2000-PROCESS-ONE-ORDER.
003830     IF NOT OREQ-HEADER
003840        DISPLAY 'ORDER-REQUEST OUT OF SEQUENCE - LINE WITH '
003850                'NO HEADER, SKIPPED'
003860        PERFORM 1200-READ-REQUEST
003870        GO TO 2000-EXIT
003880     END-IF.
003890
003900     ADD 1 TO NUM-ORDERS-REQUESTED.
003910     MOVE 'Y' TO WS-ORDER-VALID.
003920     MOVE ZERO TO WS-LINE-COUNT WS-UNDO-COUNT WS-ORD-TOTAL.
003930
003940     PERFORM 2050-LOOKUP-USER.
003950     IF NOT USER-WAS-FOUND
003960        MOVE 'N' TO WS-ORDER-VALID
003970        MOVE 'ORDER REJECTED - USER NOT FOUND: ' TO RPT-DTL-TEXT
003980        MOVE OREQ-USERNAME TO RPT-DTL-TEXT (35:50)
003990        WRITE POST-REPORT-LINE FROM RPT-DETAIL-LINE
004000     END-IF.
004010
004020     PERFORM 1200-READ-REQUEST.
004030     PERFORM 2100-ACCUMULATE-ONE-LINE THRU 2100-EXIT
004040             UNTIL REQ-AT-EOF OR OREQ-HEADER.
004050
004060     IF ORDER-IS-VALID
004070        PERFORM 2900-POST-ORDER
004080     ELSE
004090        ADD 1 TO NUM-ORDERS-REJECTED
004100        PERFORM 2950-UNDO-STOCK-CHANGES
004110     END-IF.
004120 2000-EXIT.
004130     EXIT.
004140
004150 2050-LOOKUP-USER.
004160     MOVE 'N' TO WS-USER-FOUND.
004170     MOVE ZERO TO WS-SUBSCRIPT.
004180     PERFORM 2055-SCAN-ONE-USER
004190             VARYING WS-SUBSCRIPT FROM 1 BY 1
004200             UNTIL WS-SUBSCRIPT > WS-USER-COUNT
004210                OR USER-WAS-FOUND.
004220
004230 2055-SCAN-ONE-USER.
004240     IF UT-USERNAME (WS-SUBSCRIPT) = OREQ-USERNAME
004250        MOVE 'Y' TO WS-USER-FOUND
004260        MOVE UT-USER-ID (WS-SUBSCRIPT) TO WS-ORD-USER-ID
004270     END-IF.
004280
004290*--------------------------------------------------------------*
004300*    2100-ACCUMULATE-ONE-LINE - PRICE, STOCK-CHECK AND STAGE    *
004310*    ONE LINE.  BT-STOCK IS DECREMENTED HERE, AS SOON AS A LINE *
004320*    PASSES, SO THE NEXT LINE'S STOCK CHECK SEES THE REDUCED    *
004330*    FIGURE - PER THE STOCK-CHECK BUSINESS RULE.                *
004340*--------------------------------------------------------------*
004350 2100-ACCUMULATE-ONE-LINE.
004360     IF NOT ORDER-IS-VALID
004370        GO TO 2100-SKIP-READ
004380     END-IF.
004390
004400     SEARCH ALL BT-ENTRY
004410         AT END
004420             MOVE 'N' TO WS-ORDER-VALID
004430             MOVE 'ORDER REJECTED - BOOK NOT FOUND: '
004440               TO RPT-DTL-TEXT
004450             MOVE OREQ-BOOK-ID TO RPT-DTL-TEXT (35:9)
004460             WRITE POST-REPORT-LINE FROM RPT-DETAIL-LINE
004470         WHEN BT-ID (BT-IDX) = OREQ-BOOK-ID
004480             PERFORM 2150-CHECK-AND-STAGE-LINE
004490     END-SEARCH.
004500
004510 2100-SKIP-READ.
004520     CONTINUE.
004530 2100-EXIT.
004540     PERFORM 1200-READ-REQUEST.
004550
004560 2150-CHECK-AND-STAGE-LINE.
004570     IF BT-STOCK (BT-IDX) < OREQ-QUANTITY
004580        MOVE 'N' TO WS-ORDER-VALID
004590        MOVE 'ORDER REJECTED - INSUFFICIENT STOCK, BOOK: '
004600          TO RPT-DTL-TEXT
004610        MOVE OREQ-BOOK-ID TO RPT-DTL-TEXT (44:9)
004620        WRITE POST-REPORT-LINE FROM RPT-DETAIL-LINE
004630        GO TO 2150-EXIT
004640     END-IF.
004650
004660     ADD 1 TO WS-UNDO-COUNT.
004670     MOVE BT-IDX TO UNDO-BT-IDX-SAVE (WS-UNDO-COUNT).
004680     MOVE BT-STOCK (BT-IDX) TO UNDO-STOCK-SAVE (WS-UNDO-COUNT).
004690     SUBTRACT OREQ-QUANTITY FROM BT-STOCK (BT-IDX).
004700
004710     ADD 1 TO WS-LINE-COUNT.
004720     MOVE OREQ-BOOK-ID  TO LS-BOOK-ID (WS-LINE-COUNT).
004730     MOVE OREQ-QUANTITY TO LS-QUANTITY (WS-LINE-COUNT).
004740     MOVE BT-PRICE (BT-IDX) TO LS-PRICE (WS-LINE-COUNT).
004750     COMPUTE LS-SUBTOTAL (WS-LINE-COUNT) ROUNDED =
004760             LS-PRICE (WS-LINE-COUNT) * OREQ-QUANTITY.
004770     ADD LS-SUBTOTAL (WS-LINE-COUNT) TO WS-ORD-TOTAL.
004780 2150-EXIT.
004790     EXIT.
004800
004810*--------------------------------------------------------------*
004820*    2900-POST-ORDER - WRITE THE HEADER AND ITS LINES           *
004830*--------------------------------------------------------------*
004840 2900-POST-ORDER.
004850     MOVE WS-NEXT-ORDER-ID TO ORD-ORDER-ID.
004860     MOVE WS-ORD-USER-ID   TO ORD-USER-ID.
004870     MOVE WS-ORD-TOTAL     TO ORD-TOTAL-PRICE.
004880     SET ORD-PENDING       TO TRUE.
004890     MOVE RUN-TIMESTAMP-STRING TO ORD-CREATED-AT.
004900     WRITE ORDER-HDR-REC.
004910
004920     PERFORM 2950-WRITE-ONE-ITEM
004930             VARYING WS-SUBSCRIPT FROM 1 BY 1
004940             UNTIL WS-SUBSCRIPT > WS-LINE-COUNT.
004950
004960     ADD 1 TO NUM-ORDERS-POSTED.
004970     ADD 1 TO WS-NEXT-ORDER-ID.
004980
004990 2950-WRITE-ONE-ITEM.
005000     MOVE WS-NEXT-ORDER-ID  TO OI-ORDER-ID.
005010     MOVE WS-NEXT-ITEM-ID   TO OI-ID.
005020     MOVE LS-BOOK-ID  (WS-SUBSCRIPT) TO OI-BOOK-ID.
005030     MOVE LS-QUANTITY (WS-SUBSCRIPT) TO OI-QUANTITY.
005040     MOVE LS-PRICE    (WS-SUBSCRIPT) TO OI-PRICE.
005050     MOVE LS-SUBTOTAL (WS-SUBSCRIPT) TO OI-SUBTOTAL.
005060     WRITE ORDER-ITEM-REC.
005070     ADD 1 TO WS-NEXT-ITEM-ID.
005080
005090*--------------------------------------------------------------*
005100*    2950-UNDO-STOCK-CHANGES - RESTORE THE ORIGINAL BT-STOCK    *
005110*    FOR EVERY LINE THIS REJECTED ORDER HAD ALREADY DECREMENTED *
005120*--------------------------------------------------------------*
005130 2950-UNDO-STOCK-CHANGES.
005140     PERFORM 2955-RESTORE-ONE-ENTRY
005150             VARYING WS-SUBSCRIPT FROM 1 BY 1
005160             UNTIL WS-SUBSCRIPT > WS-UNDO-COUNT.
005170
005180 2955-RESTORE-ONE-ENTRY.
005190     MOVE UNDO-STOCK-SAVE (WS-SUBSCRIPT)
005200       TO BT-STOCK (UNDO-BT-IDX-SAVE (WS-SUBSCRIPT)).
005210
005220*--------------------------------------------------------------*
005230*    5000-REWRITE-BOOK-MASTER - WRITE THE UPDATED STOCK TABLE   *
005240*    BACK OUT IN BOOK-ID ORDER                                  *
005250*--------------------------------------------------------------*
005260 5000-REWRITE-BOOK-MASTER.
005270     PERFORM 5010-WRITE-ONE-BOOK
005280             VARYING WS-SUBSCRIPT FROM 1 BY 1
005290             UNTIL WS-SUBSCRIPT > WS-BOOK-COUNT.
005300
005310 5010-WRITE-ONE-BOOK.
005320     MOVE BT-ID (WS-SUBSCRIPT)    TO BK-BOOK-ID.
005330     MOVE BT-STOCK (WS-SUBSCRIPT) TO BK-STOCK.
005340     MOVE BT-PRICE (WS-SUBSCRIPT) TO BK-PRICE.
005350     MOVE BT-REST (WS-SUBSCRIPT)  TO BOOK-MASTER-REC (10:2823).
005360     MOVE BOOK-MASTER-REC TO BOOK-MASTER-OUT-REC.
005370     WRITE BOOK-MASTER-OUT-REC.
005380
005390 8500-REPORT-TOTALS.
005400     MOVE NUM-ORDERS-REQUESTED TO RPT-NUM-REQ.
005410     MOVE NUM-ORDERS-POSTED    TO RPT-NUM-POST.
005420     MOVE NUM-ORDERS-REJECTED  TO RPT-NUM-REJ.
005430     WRITE POST-REPORT-LINE FROM RPT-STATS-DETAIL AFTER 2.
