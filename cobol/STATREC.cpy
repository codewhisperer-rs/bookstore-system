000010******************************************************************
000020*    COPY MEMBER  = STATREC
000030*    DESCRIPTIVE NAME = PAYMENT STATISTICS ROLLUP RECORD
000040*
000050*    ONE OCCURRENCE PER RUN OF PAYSTAT.  ACCUMULATED IN
000060*    WORKING-STORAGE ACROSS THE FULL PAYMENT-FILE PASS AND
000070*    WRITTEN ONCE TO PAYMENT-STATISTICS-REPORT AT END-OF-RUN.
000080******************************************************************
000090*    CHANGE LOG
000100*    ----------
000110*    2021-01-08  DJK  NEW-1410   ORIGINAL COPYBOOK FOR THE
000120*                                MONTHLY GATEWAY RECONCILIATION
000130*                                REQUEST.
000140******************************************************************
000150 01  PAYMENT-STATISTICS-REC.
000160     05  STAT-SUCCESS-COUNT      PIC 9(9)      COMP.
000170     05  STAT-TOTAL-PAYMENT-AMT  PIC S9(10)V99 COMP-3.
000180     05  STAT-TOTAL-REFUND-AMT   PIC S9(10)V99 COMP-3.
000190     05  STAT-PENDING-COUNT      PIC 9(9)      COMP.
000200     05  STAT-PROCESSING-COUNT   PIC 9(9)      COMP.
000210     05  STAT-FAILED-COUNT       PIC 9(9)      COMP.
000220     05  STAT-CANCELLED-COUNT    PIC 9(9)      COMP.
000230     05  FILLER                  PIC X(6).
