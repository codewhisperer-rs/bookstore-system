000010******************************************************************
000020*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000030*    ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    ORDMAINT.
000070 AUTHOR.        R T SAYLES.
000080 INSTALLATION.  SYSTEMS GROUP - BOOKSTORE BATCH.
000090 DATE-WRITTEN.  05/09/19.
000100 DATE-COMPILED.
000110 SECURITY.      NON-CONFIDENTIAL.
000120*
000130* ADMINISTRATIVE ORDER MAINTENANCE.  READS A TRANSACTION FILE OF
000140* TWO KINDS OF REQUEST AGAINST THE ORDER MASTER:
000150*   'U' - REWRITE ORD-STATUS FOR ONE ORDER-ID, NO OTHER FIELD
000160*         RECOMPUTED
000170*   'L' - LIST EVERY ORDER CURRENTLY IN A GIVEN STATUS, MOST
000180*         RECENTLY CREATED FIRST
000190* THE CANCEL-REQUEST FILE IS CARRIED ALONG PURELY AS A LOOKUP SO
000200* THE ADMIN NOTE CAN RIDE ON THE STATUS LISTING - THIS PROGRAM
000210* NEVER WRITES A CANCREC.
000220*
000230* Transaction record layout:
000240*     0    1    1    2
000250* ....5....0....5....0..
000260* U 000000123 CANCELLED
000270* L PENDING
000280*
000290******************************************************************
000300*    CHANGE LOG
000310*    ----------
000320*    2019-05-09  RTS  NEW-0431   ORIGINAL PROGRAM - ORDER
000330*                                MAINTENANCE CONVERSION PROJECT.
000340*    2020-11-19  DJK  CR-1502    ADDED THE CANCEL-REQUEST LOOKUP
000350*                                SO THE ADMIN NOTE PRINTS ON THE
000360*                                STATUS LISTING.
000370*    1999-01-19  DJK  Y2K-0011   REVIEWED - DATE COMPARE ON
000380*                                ORD-CREATED-AT IS A STRAIGHT
000390*                                ISO-8601 STRING COMPARE, NO
000400*                                WINDOWING REQUIRED.
000410*    2021-06-14  MPQ  CR-1810    LIST-BY-STATUS NOW SORTS
000420*                                DESCENDING BY CREATED-AT (WAS
000430*                                FILE ORDER) PER HELP DESK
000440*                                REQUEST HD-4471.
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-370.
000500 OBJECT-COMPUTER.  IBM-370.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT ORDER-MASTER-IN     ASSIGN TO ORDMSTIN
000570         ACCESS MODE IS SEQUENTIAL
000580         FILE STATUS IS WS-ORDMSTIN-STATUS.
000590
000600     SELECT ORDER-MASTER-OUT    ASSIGN TO ORDMSTOT
000610         ACCESS MODE IS SEQUENTIAL
000620         FILE STATUS IS WS-ORDMSTOT-STATUS.
000630
000640     SELECT CANCEL-REQUEST-FILE ASSIGN TO CANCFILE
000650         ACCESS MODE IS SEQUENTIAL
000660         FILE STATUS IS WS-CANCFILE-STATUS.
000670
000680     SELECT ORDMAINT-TRAN-FILE  ASSIGN TO ORDMTRAN
000690         ACCESS MODE IS SEQUENTIAL
000700         FILE STATUS IS WS-ORDMTRAN-STATUS.
000710
000720     SELECT ORDMAINT-RPT-FILE   ASSIGN TO ORDMRPT
000730         ACCESS MODE IS SEQUENTIAL
000740         FILE STATUS IS WS-ORDMRPT-STATUS.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790 FD  ORDER-MASTER-IN
000800     RECORDING MODE IS F
000810     BLOCK CONTAINS 0 RECORDS.
000820 COPY ORDREC.
000830
000840 FD  ORDER-MASTER-OUT
000850     RECORDING MODE IS F
000860     BLOCK CONTAINS 0 RECORDS.
000870 01  ORDER-MASTER-OUT-REC        PIC X(50).
000880
000890 FD  CANCEL-REQUEST-FILE
000900     RECORDING MODE IS F
000910     BLOCK CONTAINS 0 RECORDS.
000920 COPY CANCREC.
000930
000940 FD  ORDMAINT-TRAN-FILE
000950     RECORDING MODE IS F.
000960 01  ORDMAINT-TRAN-REC.
000970     05  OMT-ACTION              PIC X.
000980         88  OMT-UPDATE-STATUS       VALUE 'U'.
000990         88  OMT-LIST-STATUS         VALUE 'L'.
001000     05  OMT-ORDER-ID            PIC 9(9).
001010     05  OMT-NEW-STATUS          PIC X(10).
001020     05  FILLER                  PIC X(4).
001030
001040 FD  ORDMAINT-RPT-FILE
001050     RECORDING MODE IS F.
001060 01  ORDMAINT-RPT-LINE           PIC X(132).
001070
001080 WORKING-STORAGE SECTION.
001090*
001100 01  WS-FIELDS.
001110     05  WS-ORDMSTIN-STATUS      PIC X(2)  VALUE SPACES.
001120     05  WS-ORDMSTOT-STATUS      PIC X(2)  VALUE SPACES.
001130     05  WS-CANCFILE-STATUS      PIC X(2)  VALUE SPACES.
001140     05  WS-ORDMTRAN-STATUS      PIC X(2)  VALUE SPACES.
001150     05  WS-ORDMRPT-STATUS       PIC X(2)  VALUE SPACES.
001160     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
001170         88  TRAN-AT-EOF             VALUE 'Y'.
001180     05  WS-ORDER-FOUND          PIC X     VALUE 'N'.
001190         88  ORDER-WAS-FOUND         VALUE 'Y'.
001200     05  WS-CANC-FOUND           PIC X     VALUE 'N'.
001210         88  CANC-WAS-FOUND          VALUE 'Y'.
001220
001230 01  WORK-VARIABLES.
001240     05  WS-ORDER-COUNT          PIC S9(6)  COMP VALUE +0.
001250     05  WS-LIST-COUNT           PIC S9(6)  COMP VALUE +0.
001260     05  WS-SUBSCRIPT            PIC S9(6)  COMP VALUE +0.
001270     05  WS-INSERT-TO            PIC S9(6)  COMP VALUE +0.
001280     05  WS-INSERT-FROM          PIC S9(6)  COMP VALUE +0.
001290
001300 01  REPORT-TOTALS.
001310     05  NUM-UPDATE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
001320     05  NUM-UPDATE-NOTFOUND     PIC S9(9)  COMP-3  VALUE +0.
001330     05  NUM-LIST-REQUESTS       PIC S9(9)  COMP-3  VALUE +0.
001340     05  NUM-LIST-LINES-PRINTED  PIC S9(9)  COMP-3  VALUE +0.
001350
001360*--------------------------------------------------------------*
001370*    IN-STORAGE ORDER TABLE - LOADED FROM ORDER-MASTER-IN,      *
001380*    ASCENDING BY ORD-ID SO SEARCH ALL CAN BE USED               *
001390*--------------------------------------------------------------*
001400 01  ORDER-TABLE-AREA.
001410     05  OT-ENTRY OCCURS 1 TO 20000 TIMES
001420             DEPENDING ON WS-ORDER-COUNT
001430             ASCENDING KEY IS OT-ORDER-ID
001440             INDEXED BY OT-IDX.
001450         10  OT-ORDER-ID         PIC 9(9).
001460         10  OT-USER-ID          PIC 9(9).
001470         10  OT-TOTAL-PRICE      PIC S9(8)V99 COMP-3.
001480         10  OT-STATUS           PIC X(10).
001490         10  OT-CREATED-AT       PIC X(26).
001500         10  OT-FILLER           PIC X(2).
001510*--------------------------------------------------------------*
001520*    ALTERNATE VIEW OF ONE ORDER SLOT USED WHEN THE TABLE ROW    *
001530*    IS MOVED STRAIGHT BACK OUT TO THE OUTPUT RECORD             *
001540*--------------------------------------------------------------*
001550     05  OT-AS-RECORD REDEFINES OT-ENTRY.
001560         10  FILLER              PIC X(50) OCCURS 20000 TIMES.
001570
001580*--------------------------------------------------------------*
001590*    STAGING TABLE FOR ONE LIST-BY-STATUS REQUEST - SORTED      *
001600*    DESCENDING BY LS-CREATED-AT USING THE SHOP'S STANDARD      *
001610*    IN-STORAGE INSERTION SORT (SEE ADSORT)                     *
001620*--------------------------------------------------------------*
001630 01  LIST-STAGE-AREA.
001640     05  LST-ENTRY OCCURS 1 TO 20000 TIMES
001650             DEPENDING ON WS-LIST-COUNT
001660             INDEXED BY LST-IDX.
001670         10  LST-ORDER-ID        PIC 9(9).
001680         10  LST-USER-ID         PIC 9(9).
001690         10  LST-TOTAL-PRICE     PIC S9(8)V99 COMP-3.
001700         10  LST-CREATED-AT      PIC X(26).
001710*--------------------------------------------------------------*
001720*    HOLD AREA FOR ONE ENTRY DURING THE INSERTION SORT'S SHIFT   *
001730*--------------------------------------------------------------*
001740 01  LST-HOLD-AREA.
001750     05  LSTH-ORDER-ID           PIC 9(9).
001760     05  LSTH-USER-ID            PIC 9(9).
001770     05  LSTH-TOTAL-PRICE        PIC S9(8)V99 COMP-3.
001780     05  LSTH-CREATED-AT         PIC X(26).
001790 01  LST-HOLD-REDEF REDEFINES LST-HOLD-AREA.
001800     05  FILLER                  PIC X(47).
001810
001820 01  SYSTEM-DATE-AND-TIME.
001830     05  CURRENT-DATE.
001840         10  CURRENT-YEAR        PIC 9(2).
001850         10  CURRENT-MONTH       PIC 9(2).
001860         10  CURRENT-DAY         PIC 9(2).
001870 01  CURRENT-DATE-N REDEFINES CURRENT-DATE
001880                                 PIC 9(6).
001890
001900 01  RPT-HEADER1.
001910     05  FILLER                  PIC X(40)
001920         VALUE 'ORDER STATUS LISTING              DATE:'.
001930     05  RPT-MM                  PIC 99.
001940     05  FILLER                  PIC X VALUE '/'.
001950     05  RPT-DD                  PIC 99.
001960     05  FILLER                  PIC X VALUE '/'.
001970     05  RPT-YY                  PIC 99.
001980     05  FILLER                  PIC X(59) VALUE SPACES.
001990
002000 01  RPT-LIST-HDR1.
002010     05  FILLER PIC X(15) VALUE 'REQUESTED STATUS: '.
002020     05  RPT-HDR-STATUS          PIC X(10).
002030     05  FILLER                  PIC X(107) VALUE SPACES.
002040
002050 01  RPT-LIST-COLHDR.
002060     05  FILLER PIC X(13)  VALUE 'ORDER-ID'.
002070     05  FILLER PIC X(12)  VALUE 'USER-ID'.
002080     05  FILLER PIC X(16)  VALUE 'TOTAL-PRICE'.
002090     05  FILLER PIC X(26)  VALUE 'CREATED-AT'.
002100     05  FILLER PIC X(65) VALUE SPACES.
002110
002120 01  RPT-LIST-DETAIL.
002130     05  RPT-DTL-ORDER-ID        PIC Z(8)9.
002140     05  FILLER                  PIC X(4) VALUE SPACES.
002150     05  RPT-DTL-USER-ID         PIC Z(8)9.
002160     05  FILLER                  PIC X(4) VALUE SPACES.
002170     05  RPT-DTL-TOTAL           PIC Z,ZZZ,ZZ9.99-.
002180     05  FILLER                  PIC X(3) VALUE SPACES.
002190     05  RPT-DTL-CREATED         PIC X(26).
002200     05  RPT-DTL-NOTE            PIC X(51).
002210
002220 01  RPT-STATS-DETAIL.
002230     05  FILLER PIC X(21) VALUE 'STATUS UPDATES OK  ..'.
002240     05  RPT-NUM-UPD             PIC ZZZ,ZZ9.
002250     05  FILLER                  PIC X(3) VALUE SPACES.
002260     05  FILLER PIC X(21) VALUE 'STATUS UPDATES N/F ..'.
002270     05  RPT-NUM-UPD-NF          PIC ZZZ,ZZ9.
002280     05  FILLER                  PIC X(3) VALUE SPACES.
002290     05  FILLER PIC X(21) VALUE 'LIST REQUESTS  ......'.
002300     05  RPT-NUM-LIST            PIC ZZZ,ZZ9.
002310     05  FILLER                  PIC X(31) VALUE SPACES.
002320
002330 PROCEDURE DIVISION.
002340
002350 0000-MAIN.
002360     ACCEPT CURRENT-DATE FROM DATE.
002370     DISPLAY 'ORDMAINT STARTED DATE = ' CURRENT-MONTH '/'
002380             CURRENT-DAY '/' CURRENT-YEAR.
002390
002400     PERFORM 0700-OPEN-FILES.
002410     PERFORM 0800-INIT-REPORT.
002420
002430     PERFORM 1000-LOAD-ORDER-TABLE.
002440
002450     PERFORM 1200-READ-TRAN.
002460     PERFORM 2000-PROCESS-TRAN THRU 2000-EXIT
002470             UNTIL TRAN-AT-EOF.
002480
002490     PERFORM 5000-REWRITE-ORDER-MASTER.
002500     PERFORM 8500-REPORT-TOTALS.
002510     PERFORM 0790-CLOSE-FILES.
002520     GOBACK.
002530
002540 0700-OPEN-FILES.
002550     OPEN INPUT  ORDER-MASTER-IN
002560                 CANCEL-REQUEST-FILE
002570                 ORDMAINT-TRAN-FILE
002580          OUTPUT ORDER-MASTER-OUT
002590                 ORDMAINT-RPT-FILE.
002600     IF WS-ORDMSTIN-STATUS NOT = '00'
002610        DISPLAY 'ERROR OPENING ORDER MASTER. RC: '
002620                WS-ORDMSTIN-STATUS
002630        MOVE 16 TO RETURN-CODE
002640     END-IF.
002650
002660 0790-CLOSE-FILES.
002670     CLOSE ORDER-MASTER-IN
002680           ORDER-MASTER-OUT
002690           CANCEL-REQUEST-FILE
002700           ORDMAINT-TRAN-FILE
002710           ORDMAINT-RPT-FILE.
002720
002730 0800-INIT-REPORT.
002740     MOVE CURRENT-YEAR  TO RPT-YY.
002750     MOVE CURRENT-MONTH TO RPT-MM.
002760     MOVE CURRENT-DAY   TO RPT-DD.
002770     WRITE ORDMAINT-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.
002780
002790 1000-LOAD-ORDER-TABLE.
002800     MOVE ZERO TO WS-ORDER-COUNT.
002810     PERFORM 1010-READ-ORDER-MASTER.
002820     PERFORM 1020-STORE-ONE-ORDER
002830             UNTIL WS-ORDMSTIN-STATUS = '10'.
002840
002850 1010-READ-ORDER-MASTER.
002860     READ ORDER-MASTER-IN
002870         AT END MOVE '10' TO WS-ORDMSTIN-STATUS
002880     END-READ.
002890
002900 1020-STORE-ONE-ORDER.
002910     ADD 1 TO WS-ORDER-COUNT.
002920     MOVE ORD-ORDER-ID     TO OT-ORDER-ID (WS-ORDER-COUNT).
002930     MOVE ORD-USER-ID      TO OT-USER-ID (WS-ORDER-COUNT).
002940     MOVE ORD-TOTAL-PRICE  TO OT-TOTAL-PRICE (WS-ORDER-COUNT).
002950     MOVE ORD-STATUS       TO OT-STATUS (WS-ORDER-COUNT).
002960     MOVE ORD-CREATED-AT   TO OT-CREATED-AT (WS-ORDER-COUNT).
002970     PERFORM 1010-READ-ORDER-MASTER.
002980
002990 1200-READ-TRAN.
003000     READ ORDMAINT-TRAN-FILE
003010         AT END MOVE 'Y' TO WS-TRAN-EOF
003020     END-READ.
003030
003040*--------------------------------------------------------------*
003050*    2000-PROCESS-TRAN - DISPATCH ON THE ACTION CODE            *
003060*--------------------------------------------------------------*
003070 2000-PROCESS-TRAN.
003080     EVALUATE TRUE
003090         WHEN OMT-UPDATE-STATUS
003100             PERFORM 2100-UPDATE-STATUS THRU 2100-EXIT
003110         WHEN OMT-LIST-STATUS
003120             PERFORM 2200-LIST-BY-STATUS THRU 2200-EXIT
003130         WHEN OTHER
003140             DISPLAY 'UNKNOWN ACTION CODE ON ORDMAINT-TRAN: '
003150                     OMT-ACTION
003160     END-EVALUATE.
003170     PERFORM 1200-READ-TRAN.
003180 2000-EXIT.
003190     EXIT.
003200
003210*--------------------------------------------------------------*
003220*    2100-UPDATE-STATUS - REWRITE ORD-STATUS FOR ONE ORDER,     *
003230*    NO OTHER FIELD RECOMPUTED                                  *
003240*--------------------------------------------------------------*
003250 2100-UPDATE-STATUS.
003260     MOVE 'N' TO WS-ORDER-FOUND.
003270     SEARCH ALL OT-ENTRY
003280         AT END
003290             ADD 1 TO NUM-UPDATE-NOTFOUND
003300             DISPLAY 'UPDATE-STATUS - ORDER NOT FOUND: '
003310                     OMT-ORDER-ID
003320         WHEN OT-ORDER-ID (OT-IDX) = OMT-ORDER-ID
003330             MOVE OMT-NEW-STATUS TO OT-STATUS (OT-IDX)
003340             ADD 1 TO NUM-UPDATE-PROCESSED
003350     END-SEARCH.
003360 2100-EXIT.
003370     EXIT.
003380
003390*--------------------------------------------------------------*
003400*    2200-LIST-BY-STATUS - COLLECT EVERY ORDER IN THE           *
003410*    REQUESTED STATUS, SORT DESCENDING BY CREATED-AT, PRINT     *
003420*--------------------------------------------------------------*
003430 2200-LIST-BY-STATUS.
003440     ADD 1 TO NUM-LIST-REQUESTS.
003450     MOVE ZERO TO WS-LIST-COUNT.
003460     MOVE SPACES TO RPT-HDR-STATUS.
003470     MOVE OMT-NEW-STATUS TO RPT-HDR-STATUS.
003480     WRITE ORDMAINT-RPT-LINE FROM RPT-LIST-HDR1 AFTER 2.
003490     WRITE ORDMAINT-RPT-LINE FROM RPT-LIST-COLHDR AFTER 1.
003500
003510     PERFORM 2210-COLLECT-ONE-ORDER
003520             VARYING WS-SUBSCRIPT FROM 1 BY 1
003530             UNTIL WS-SUBSCRIPT > WS-ORDER-COUNT.
003540
003550     IF WS-LIST-COUNT > 1
003560        PERFORM 2250-SORT-LIST-DESCENDING
003570                VARYING WS-INSERT-FROM FROM 2 BY 1
003580                UNTIL WS-INSERT-FROM > WS-LIST-COUNT
003590     END-IF.
003600
003610     PERFORM 2280-PRINT-ONE-LISTING-LINE
003620             VARYING WS-SUBSCRIPT FROM 1 BY 1
003630             UNTIL WS-SUBSCRIPT > WS-LIST-COUNT.
003640 2200-EXIT.
003650     EXIT.
003660
003670 2210-COLLECT-ONE-ORDER.
003680     IF OT-STATUS (WS-SUBSCRIPT) = OMT-NEW-STATUS
003690        ADD 1 TO WS-LIST-COUNT
003700        MOVE OT-ORDER-ID    (WS-SUBSCRIPT)
003710          TO LST-ORDER-ID    (WS-LIST-COUNT)
003720        MOVE OT-USER-ID     (WS-SUBSCRIPT)
003730          TO LST-USER-ID     (WS-LIST-COUNT)
003740        MOVE OT-TOTAL-PRICE (WS-SUBSCRIPT)
003750          TO LST-TOTAL-PRICE (WS-LIST-COUNT)
003760        MOVE OT-CREATED-AT  (WS-SUBSCRIPT)
003770          TO LST-CREATED-AT  (WS-LIST-COUNT)
003780     END-IF.
003790
003800*--------------------------------------------------------------*
003810*    2250-SORT-LIST-DESCENDING - SHOP-STANDARD IN-STORAGE       *
003820*    INSERTION SORT, ADAPTED FOR DESCENDING CREATED-AT ORDER    *
003830*--------------------------------------------------------------*
003840 2250-SORT-LIST-DESCENDING.
003850     MOVE LST-ORDER-ID    (WS-INSERT-FROM) TO LSTH-ORDER-ID.
003860     MOVE LST-USER-ID     (WS-INSERT-FROM) TO LSTH-USER-ID.
003870     MOVE LST-TOTAL-PRICE (WS-INSERT-FROM) TO LSTH-TOTAL-PRICE.
003880     MOVE LST-CREATED-AT  (WS-INSERT-FROM) TO LSTH-CREATED-AT.
003890     COMPUTE WS-INSERT-TO = WS-INSERT-FROM - 1.
003900     PERFORM 2260-SHIFT-ONE-SLOT
003910             UNTIL WS-INSERT-TO <= 0
003920                OR LST-CREATED-AT (WS-INSERT-TO) >=
003930                   LSTH-CREATED-AT.
003940     MOVE LSTH-ORDER-ID    TO LST-ORDER-ID    (WS-INSERT-TO + 1).
003950     MOVE LSTH-USER-ID     TO LST-USER-ID     (WS-INSERT-TO + 1).
003960     MOVE LSTH-TOTAL-PRICE TO LST-TOTAL-PRICE (WS-INSERT-TO + 1).
003970     MOVE LSTH-CREATED-AT  TO LST-CREATED-AT  (WS-INSERT-TO + 1).
003980
003990 2260-SHIFT-ONE-SLOT.
004000     MOVE LST-ORDER-ID    (WS-INSERT-TO)
004010       TO LST-ORDER-ID    (WS-INSERT-TO + 1).
004020     MOVE LST-USER-ID     (WS-INSERT-TO)
004030       TO LST-USER-ID     (WS-INSERT-TO + 1).
004040     MOVE LST-TOTAL-PRICE (WS-INSERT-TO)
004050       TO LST-TOTAL-PRICE (WS-INSERT-TO + 1).
004060     MOVE LST-CREATED-AT  (WS-INSERT-TO)
004070       TO LST-CREATED-AT  (WS-INSERT-TO + 1).
004080     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
004090
004100 2280-PRINT-ONE-LISTING-LINE.
004110     MOVE LST-ORDER-ID    (WS-SUBSCRIPT) TO RPT-DTL-ORDER-ID.
004120     MOVE LST-USER-ID     (WS-SUBSCRIPT) TO RPT-DTL-USER-ID.
004130     MOVE LST-TOTAL-PRICE (WS-SUBSCRIPT) TO RPT-DTL-TOTAL.
004140     MOVE LST-CREATED-AT  (WS-SUBSCRIPT) TO RPT-DTL-CREATED.
004150     MOVE SPACES TO RPT-DTL-NOTE.
004160
004170     MOVE LST-ORDER-ID (WS-SUBSCRIPT) TO CR-ORDER-ID.
004180     PERFORM 2290-LOOKUP-CANCEL-REQUEST.
004190     IF CANC-WAS-FOUND
004200        MOVE CR-ADMIN-NOTE (1:51) TO RPT-DTL-NOTE
004210     END-IF.
004220
004230     WRITE ORDMAINT-RPT-LINE FROM RPT-LIST-DETAIL AFTER 1.
004240     ADD 1 TO NUM-LIST-LINES-PRINTED.
004250
004260*--------------------------------------------------------------*
004270*    2290-LOOKUP-CANCEL-REQUEST - PASSIVE READ OF THE           *
004280*    CANCEL-REQUEST FILE BY ORDER-ID, START-OVER FROM THE       *
004290*    TOP OF THE FILE EACH CALL - VOLUME ON THIS FILE IS LOW     *
004300*    ENOUGH THAT A REWIND-AND-SCAN IS ACCEPTABLE                *
004310*--------------------------------------------------------------*
004320 2290-LOOKUP-CANCEL-REQUEST.
004330     MOVE 'N' TO WS-CANC-FOUND.
004340     MOVE ZERO TO WS-CANCFILE-STATUS.
004350     CLOSE CANCEL-REQUEST-FILE.
004360     OPEN INPUT CANCEL-REQUEST-FILE.
004370     PERFORM 2295-SCAN-CANCEL-REQUEST
004380             UNTIL WS-CANCFILE-STATUS = '10'
004390                OR CANC-WAS-FOUND.
004400
004410 2295-SCAN-CANCEL-REQUEST.
004420     READ CANCEL-REQUEST-FILE
004430         AT END MOVE '10' TO WS-CANCFILE-STATUS
004440     END-READ.
004450     IF WS-CANCFILE-STATUS NOT = '10'
004460        AND CR-ORDER-ID = LST-ORDER-ID (WS-SUBSCRIPT)
004470        MOVE 'Y' TO WS-CANC-FOUND
004480     END-IF.
004490
004500*--------------------------------------------------------------*
004510*    5000-REWRITE-ORDER-MASTER - WRITE THE UPDATED TABLE BACK   *
004520*    OUT IN ORDER-ID SEQUENCE                                   *
004530*--------------------------------------------------------------*
004540 5000-REWRITE-ORDER-MASTER.
004550     PERFORM 5010-WRITE-ONE-ORDER
004560             VARYING WS-SUBSCRIPT FROM 1 BY 1
004570             UNTIL WS-SUBSCRIPT > WS-ORDER-COUNT.
004580
004590 5010-WRITE-ONE-ORDER.
004600     MOVE OT-ORDER-ID (WS-SUBSCRIPT)    TO ORD-ORDER-ID.
004610     MOVE OT-USER-ID (WS-SUBSCRIPT)     TO ORD-USER-ID.
004620     MOVE OT-TOTAL-PRICE (WS-SUBSCRIPT) TO ORD-TOTAL-PRICE.
004630     MOVE OT-STATUS (WS-SUBSCRIPT)      TO ORD-STATUS.
004640     MOVE OT-CREATED-AT (WS-SUBSCRIPT)  TO ORD-CREATED-AT.
004650     MOVE ORDER-HDR-REC TO ORDER-MASTER-OUT-REC.
004660     WRITE ORDER-MASTER-OUT-REC.
004670
004680 8500-REPORT-TOTALS.
004690     MOVE NUM-UPDATE-PROCESSED   TO RPT-NUM-UPD.
004700     MOVE NUM-UPDATE-NOTFOUND    TO RPT-NUM-UPD-NF.
004710     MOVE NUM-LIST-REQUESTS      TO RPT-NUM-LIST.
004720     WRITE ORDMAINT-RPT-LINE FROM RPT-STATS-DETAIL AFTER 2.
