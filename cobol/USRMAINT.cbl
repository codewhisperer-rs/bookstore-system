000010******************************************************************
000020*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000030*    ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    USRMAINT.
000070 AUTHOR.        R T SAYLES.
000080 INSTALLATION.  SYSTEMS GROUP - BOOKSTORE BATCH.
000090 DATE-WRITTEN.  09/30/21.
000100 DATE-COMPILED.
000110 SECURITY.      NON-CONFIDENTIAL.
000120*
000130* STOREFRONT USER MASTER MAINTENANCE.  A TRANSACTION FILE OF
000140* TWO ACTION TYPES DRIVES THIS RUN -
000150*   'T'  TOGGLE ACTIVE/SUSPENDED SWITCH (PURE BOOLEAN FLIP)
000160*   'R'  SET USER ROLE TO A SUPPLIED VALUE, NO EDIT ON THE
000170*        VALUE ITSELF - THE FRONT END IS TRUSTED TO SEND ONLY
000180*        'USER' OR 'ADMIN'
000190* NEITHER ACTION HAS SIDE EFFECTS ON THE ORDER OR PAYMENT
000200* MASTERS - SUSPENDING A USER DOES NOT TOUCH THEIR OPEN ORDERS.
000210*
000220******************************************************************
000230*    CHANGE LOG
000240*    ----------
000250*    2021-09-30  DJK  CR-1904    ORIGINAL PROGRAM, WRITTEN
000260*                                ALONGSIDE THE USR-IS-ACTIVE
000270*                                SWITCH ADDED TO USERREC THIS
000280*                                SAME REQUEST.
000290*    1999-06-02  DJK  Y2K-0022   USR-CREATED-AT IS NOT READ OR
000300*                                WRITTEN BY THIS PROGRAM -
000310*                                NOTHING TO REVIEW.
000320*    2022-11-15  MPQ  CR-2180    ADDED THE 'R' ROLE-UPDATE
000330*                                ACTION - PREVIOUSLY A SEPARATE
000340*                                PROGRAM, FOLDED IN HERE TO
000350*                                MATCH THE OTHER MAINTENANCE
000360*                                PROGRAMS' ONE-TRAN-FILE SHAPE.
000370******************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-370.
000420 OBJECT-COMPUTER.  IBM-370.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT USER-MASTER-IN      ASSIGN TO USRMSTIN
000490         ACCESS MODE IS SEQUENTIAL
000500         FILE STATUS IS WS-USRMSTIN-STATUS.
000510
000520     SELECT USER-MASTER-OUT     ASSIGN TO USRMSTOT
000530         ACCESS MODE IS SEQUENTIAL
000540         FILE STATUS IS WS-USRMSTOT-STATUS.
000550
000560     SELECT USRMAINT-TRAN-FILE  ASSIGN TO USRMTRAN
000570         ACCESS MODE IS SEQUENTIAL
000580         FILE STATUS IS WS-USRMTRAN-STATUS.
000590
000600     SELECT USRMAINT-RPT-FILE   ASSIGN TO USRMRPT
000610         ACCESS MODE IS SEQUENTIAL
000620         FILE STATUS IS WS-USRMRPT-STATUS.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660
000670 FD  USER-MASTER-IN
000680     RECORDING MODE IS F
000690     BLOCK CONTAINS 0 RECORDS.
000700 COPY USERREC.
000710
000720 FD  USER-MASTER-OUT
000730     RECORDING MODE IS F
000740     BLOCK CONTAINS 0 RECORDS.
000750 01  USER-MASTER-OUT-REC         PIC X(180).
000760
000770 FD  USRMAINT-TRAN-FILE
000780     RECORDING MODE IS F.
000790 01  USRMAINT-TRAN-REC.
000800     05  UMT-ACTION               PIC X(1).
000810         88  UMT-TOGGLE-STATUS        VALUE 'T'.
000820         88  UMT-UPDATE-ROLE          VALUE 'R'.
000830     05  UMT-USER-ID              PIC 9(9).
000840     05  UMT-NEW-ROLE             PIC X(5).
000850     05  FILLER                   PIC X(65).
000860*--------------------------------------------------------------*
000870*    RAW-KEY VIEW - LETS 2110/2210 COMPARE THE ACTION-PLUS-ID   *
000880*    PORTION IN ONE MOVE WHEN ECHOING A TRAN BACK TO THE        *
000890*    CONSOLE ON AN UNKNOWN-ACTION DIAGNOSTIC                    *
000900*--------------------------------------------------------------*
000910 01  USRMAINT-TRAN-KEY-VIEW REDEFINES USRMAINT-TRAN-REC.
000920     05  UMT-KEY-ACTION-ID        PIC X(10).
000930     05  FILLER                   PIC X(70).
000940
000950 FD  USRMAINT-RPT-FILE
000960     RECORDING MODE IS F.
000970 01  USRMAINT-RPT-LINE            PIC X(132).
000980
000990 WORKING-STORAGE SECTION.
001000*
001010 01  WS-FIELDS.
001020     05  WS-USRMSTIN-STATUS      PIC X(2)  VALUE SPACES.
001030     05  WS-USRMSTOT-STATUS      PIC X(2)  VALUE SPACES.
001040     05  WS-USRMTRAN-STATUS      PIC X(2)  VALUE SPACES.
001050     05  WS-USRMRPT-STATUS       PIC X(2)  VALUE SPACES.
001060     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
001070         88  TRAN-AT-EOF             VALUE 'Y'.
001080     05  WS-USER-FOUND           PIC X     VALUE 'N'.
001090         88  USER-WAS-FOUND          VALUE 'Y'.
001100
001110 01  WORK-VARIABLES.
001120     05  WS-USER-COUNT           PIC S9(6)  COMP  VALUE +0.
001130     05  WS-USER-SUB             PIC S9(6)  COMP  VALUE +0.
001131     05  WS-FOUND-IDX            PIC S9(6)  COMP  VALUE +0.
001140
001150 01  REPORT-TOTALS.
001160     05  NUM-TOGGLE-OK           PIC S9(9)  COMP-3  VALUE +0.
001170     05  NUM-TOGGLE-REJECTED     PIC S9(9)  COMP-3  VALUE +0.
001180     05  NUM-ROLE-OK             PIC S9(9)  COMP-3  VALUE +0.
001190     05  NUM-ROLE-REJECTED       PIC S9(9)  COMP-3  VALUE +0.
001200
001210*--------------------------------------------------------------*
001220*    IN-STORAGE USER TABLE - LINEAR SCAN BY USER-ID SINCE THE   *
001230*    TRANSACTION VOLUME AGAINST USER-MASTER IS SMALL RELATIVE   *
001240*    TO BOOK/ORDER, NO KEYED SEARCH NEEDED                      *
001250*--------------------------------------------------------------*
001260 01  USER-TABLE-AREA.
001270     05  UT-ENTRY OCCURS 1 TO 5000 TIMES
001280             DEPENDING ON WS-USER-COUNT
001290             INDEXED BY UT-IDX.
001300         10  UT-USER-ID          PIC 9(9).
001310         10  UT-USERNAME         PIC X(50).
001320         10  UT-EMAIL            PIC X(100).
001330         10  UT-PASSWORD-HASH    PIC X(100).
001340         10  UT-ROLE             PIC X(5).
001350         10  UT-IS-ACTIVE        PIC X(1).
001360         10  UT-CREATED-AT       PIC X(26).
001370*--------------------------------------------------------------*
001380*    ALTERNATE VIEW USED WHEN A TABLE ROW IS MOVED STRAIGHT     *
001390*    BACK OUT TO THE OUTPUT RECORD                              *
001400*--------------------------------------------------------------*
001410     05  UT-AS-RECORD REDEFINES UT-ENTRY.
001420         10  FILLER              PIC X(291) OCCURS 5000 TIMES.
001430
001440 01  SYSTEM-DATE-AND-TIME.
001450     05  CURRENT-DATE.
001460         10  CURRENT-YEAR        PIC 9(2).
001470         10  CURRENT-MONTH       PIC 9(2).
001480         10  CURRENT-DAY         PIC 9(2).
001490 01  CURRENT-DATE-N REDEFINES CURRENT-DATE
001500                                 PIC 9(6).
001510
001520 01  RPT-HEADER1.
001530     05  FILLER                  PIC X(40)
001540         VALUE 'USER ROLE/STATUS MAINTENANCE       DATE:'.
001550     05  RPT-MM                  PIC 99.
001560     05  FILLER                  PIC X VALUE '/'.
001570     05  RPT-DD                  PIC 99.
001580     05  FILLER                  PIC X VALUE '/'.
001590     05  RPT-YY                  PIC 99.
001600     05  FILLER                  PIC X(59) VALUE SPACES.
001610
001620 01  RPT-DETAIL-LINE.
001630     05  RPT-DTL-MSG             PIC X(40).
001640     05  RPT-DTL-USER-ID         PIC Z(8)9.
001650     05  FILLER                  PIC X(4) VALUE SPACES.
001660     05  RPT-DTL-EXTRA           PIC X(50).
001670     05  FILLER                  PIC X(19) VALUE SPACES.
001680
001690 01  RPT-STATS-DETAIL.
001700     05  FILLER PIC X(19) VALUE 'STATUS TOGGLE OK..'.
001710     05  RPT-NUM-TOG-OK          PIC ZZZ,ZZ9.
001720     05  FILLER                  PIC X(3) VALUE SPACES.
001730     05  FILLER PIC X(19) VALUE 'STATUS TOGGLE REJ.'.
001740     05  RPT-NUM-TOG-REJ         PIC ZZZ,ZZ9.
001750     05  FILLER                  PIC X(3) VALUE SPACES.
001760     05  FILLER PIC X(15) VALUE 'ROLE UPDATE OK.'.
001770     05  RPT-NUM-ROLE-OK         PIC ZZZ,ZZ9.
001780     05  FILLER                  PIC X(3) VALUE SPACES.
001790     05  FILLER PIC X(15) VALUE 'ROLE UPDATE REJ'.
001800     05  RPT-NUM-ROLE-REJ        PIC ZZZ,ZZ9.
001810     05  FILLER                  PIC X(31) VALUE SPACES.
001820
001830 PROCEDURE DIVISION.
001840
001850 0000-MAIN.
001860     ACCEPT CURRENT-DATE FROM DATE.
001870     DISPLAY 'USRMAINT STARTED DATE = ' CURRENT-MONTH '/'
001880             CURRENT-DAY '/' CURRENT-YEAR.
001890
001900     PERFORM 0700-OPEN-FILES.
001910     PERFORM 0800-INIT-REPORT.
001920     PERFORM 1000-LOAD-USER-TABLE.
001930
001940     PERFORM 1200-READ-TRAN.
001950     PERFORM 2000-PROCESS-TRAN
001960             UNTIL TRAN-AT-EOF.
001970
001980     PERFORM 5000-REWRITE-USER-MASTER.
001990     PERFORM 8500-REPORT-TOTALS.
002000     PERFORM 0790-CLOSE-FILES.
002010     GOBACK.
002020
002030 0700-OPEN-FILES.
002040     OPEN INPUT  USER-MASTER-IN
002050                 USRMAINT-TRAN-FILE
002060          OUTPUT USER-MASTER-OUT
002070                 USRMAINT-RPT-FILE.
002080     IF WS-USRMSTIN-STATUS NOT = '00'
002090        DISPLAY 'ERROR OPENING USER MASTER. RC: '
002100                WS-USRMSTIN-STATUS
002110        MOVE 16 TO RETURN-CODE
002120     END-IF.
002130
002140 0790-CLOSE-FILES.
002150     CLOSE USER-MASTER-IN
002160           USER-MASTER-OUT
002170           USRMAINT-TRAN-FILE
002180           USRMAINT-RPT-FILE.
002190
002200 0800-INIT-REPORT.
002210     MOVE CURRENT-YEAR  TO RPT-YY.
002220     MOVE CURRENT-MONTH TO RPT-MM.
002230     MOVE CURRENT-DAY   TO RPT-DD.
002240     WRITE USRMAINT-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.
002250
002260 1000-LOAD-USER-TABLE.
002270     MOVE ZERO TO WS-USER-COUNT.
002280     PERFORM 1010-READ-USER-MASTER.
002290     PERFORM 1020-STORE-ONE-USER
002300             UNTIL WS-USRMSTIN-STATUS = '10'.
002310
002320 1010-READ-USER-MASTER.
002330     READ USER-MASTER-IN
002340         AT END MOVE '10' TO WS-USRMSTIN-STATUS
002350     END-READ.
002360
002370 1020-STORE-ONE-USER.
002380     ADD 1 TO WS-USER-COUNT.
002390     MOVE USR-USER-ID       TO UT-USER-ID (WS-USER-COUNT).
002400     MOVE USR-USERNAME      TO UT-USERNAME (WS-USER-COUNT).
002410     MOVE USR-EMAIL         TO UT-EMAIL (WS-USER-COUNT).
002420     MOVE USR-PASSWORD-HASH TO UT-PASSWORD-HASH (WS-USER-COUNT).
002430     MOVE USR-ROLE          TO UT-ROLE (WS-USER-COUNT).
002440     MOVE USR-IS-ACTIVE     TO UT-IS-ACTIVE (WS-USER-COUNT).
002450     MOVE USR-CREATED-AT    TO UT-CREATED-AT (WS-USER-COUNT).
002460     PERFORM 1010-READ-USER-MASTER.
002470
002480 1200-READ-TRAN.
002490     READ USRMAINT-TRAN-FILE
002500         AT END MOVE 'Y' TO WS-TRAN-EOF
002510     END-READ.
002520
002530*--------------------------------------------------------------*
002540*    2000-PROCESS-TRAN - DISPATCH ON THE ACTION BYTE            *
002550*--------------------------------------------------------------*
002560 2000-PROCESS-TRAN.
002570     EVALUATE TRUE
002580         WHEN UMT-TOGGLE-STATUS
002590             PERFORM 2100-TOGGLE-STATUS
002600         WHEN UMT-UPDATE-ROLE
002610             PERFORM 2200-UPDATE-ROLE
002620         WHEN OTHER
002630             DISPLAY 'UNKNOWN USRMAINT ACTION - IGNORED: '
002640                     UMT-ACTION
002650     END-EVALUATE.
002660     PERFORM 1200-READ-TRAN.
002670 2000-EXIT.
002680     EXIT.
002690
002700*--------------------------------------------------------------*
002710*    2100-TOGGLE-STATUS - PURE BOOLEAN FLIP, NO SIDE EFFECTS    *
002720*    ON ORDERS OR PAYMENTS PER CR-1904                          *
002730*--------------------------------------------------------------*
002740 2100-TOGGLE-STATUS.
002750     MOVE 'N' TO WS-USER-FOUND.
002755     MOVE ZERO TO WS-FOUND-IDX.
002760     PERFORM 2110-SCAN-FOR-USER
002770             VARYING UT-IDX FROM 1 BY 1
002780             UNTIL UT-IDX > WS-USER-COUNT
002790                OR USER-WAS-FOUND.
002800     IF NOT USER-WAS-FOUND
002810        ADD 1 TO NUM-TOGGLE-REJECTED
002820        MOVE 'TOGGLE REJECTED - USER NOT FOUND: '
002830            TO RPT-DTL-MSG
002840        MOVE UMT-USER-ID TO RPT-DTL-USER-ID
002850        MOVE SPACES TO RPT-DTL-EXTRA
002860        WRITE USRMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
002870     ELSE
002880        IF UT-IS-ACTIVE (WS-FOUND-IDX) = 'Y'
002890           MOVE 'N' TO UT-IS-ACTIVE (WS-FOUND-IDX)
002900        ELSE
002910           MOVE 'Y' TO UT-IS-ACTIVE (WS-FOUND-IDX)
002920        END-IF
002930        ADD 1 TO NUM-TOGGLE-OK
002940        MOVE 'STATUS TOGGLED FOR USER: ' TO RPT-DTL-MSG
002950        MOVE UMT-USER-ID TO RPT-DTL-USER-ID
002960        MOVE 'NEW STATUS: ' TO RPT-DTL-EXTRA
002970        MOVE UT-IS-ACTIVE (WS-FOUND-IDX) TO RPT-DTL-EXTRA (13:1)
002980        WRITE USRMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
002990     END-IF.
003000
003010 2110-SCAN-FOR-USER.
003020     IF UT-USER-ID (UT-IDX) = UMT-USER-ID
003030        SET USER-WAS-FOUND TO TRUE
003035        MOVE UT-IDX TO WS-FOUND-IDX
003040     END-IF.
003050
003060*--------------------------------------------------------------*
003070*    2200-UPDATE-ROLE - NO VALIDATION OF UMT-NEW-ROLE - THE     *
003080*    FRONT END'S CONTRACT ONLY EVER SENDS 'USER' OR 'ADMIN',    *
003090*    PER CR-2180.  DO NOT ADD AN 88-LEVEL CHECK HERE.           *
003100*--------------------------------------------------------------*
003110 2200-UPDATE-ROLE.
003120     MOVE 'N' TO WS-USER-FOUND.
003125     MOVE ZERO TO WS-FOUND-IDX.
003130     PERFORM 2210-SCAN-FOR-USER-ROLE
003140             VARYING UT-IDX FROM 1 BY 1
003150             UNTIL UT-IDX > WS-USER-COUNT
003160                OR USER-WAS-FOUND.
003170     IF NOT USER-WAS-FOUND
003180        ADD 1 TO NUM-ROLE-REJECTED
003190        MOVE 'ROLE UPDATE REJECTED - USER NOT FOUND: '
003200            TO RPT-DTL-MSG
003210        MOVE UMT-USER-ID TO RPT-DTL-USER-ID
003220        MOVE SPACES TO RPT-DTL-EXTRA
003230        WRITE USRMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
003240     ELSE
003250        MOVE UMT-NEW-ROLE TO UT-ROLE (WS-FOUND-IDX)
003260        ADD 1 TO NUM-ROLE-OK
003270        MOVE 'ROLE UPDATED FOR USER: ' TO RPT-DTL-MSG
003280        MOVE UMT-USER-ID TO RPT-DTL-USER-ID
003290        MOVE 'NEW ROLE: ' TO RPT-DTL-EXTRA
003300        MOVE UMT-NEW-ROLE TO RPT-DTL-EXTRA (11:5)
003310        WRITE USRMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
003320     END-IF.
003330
003340 2210-SCAN-FOR-USER-ROLE.
003350     IF UT-USER-ID (UT-IDX) = UMT-USER-ID
003360        SET USER-WAS-FOUND TO TRUE
003365        MOVE UT-IDX TO WS-FOUND-IDX
003370     END-IF.
003380
003390*--------------------------------------------------------------*
003400*    5000-REWRITE-USER-MASTER                                   *
003410*--------------------------------------------------------------*
003420 5000-REWRITE-USER-MASTER.
003430     PERFORM 5010-WRITE-ONE-USER
003440             VARYING WS-USER-SUB FROM 1 BY 1
003450             UNTIL WS-USER-SUB > WS-USER-COUNT.
003460
003470 5010-WRITE-ONE-USER.
003480     MOVE UT-USER-ID (WS-USER-SUB)     TO USR-USER-ID.
003490     MOVE UT-USERNAME (WS-USER-SUB)    TO USR-USERNAME.
003500     MOVE UT-EMAIL (WS-USER-SUB)       TO USR-EMAIL.
003510     MOVE UT-PASSWORD-HASH (WS-USER-SUB)
003520                                        TO USR-PASSWORD-HASH.
003530     MOVE UT-ROLE (WS-USER-SUB)        TO USR-ROLE.
003540     MOVE UT-IS-ACTIVE (WS-USER-SUB)   TO USR-IS-ACTIVE.
003550     MOVE UT-CREATED-AT (WS-USER-SUB)  TO USR-CREATED-AT.
003560     MOVE USER-MASTER-REC TO USER-MASTER-OUT-REC.
003570     WRITE USER-MASTER-OUT-REC.
003580
003590 8500-REPORT-TOTALS.
003600     MOVE NUM-TOGGLE-OK       TO RPT-NUM-TOG-OK.
003610     MOVE NUM-TOGGLE-REJECTED TO RPT-NUM-TOG-REJ.
003620     MOVE NUM-ROLE-OK         TO RPT-NUM-ROLE-OK.
003630     MOVE NUM-ROLE-REJECTED   TO RPT-NUM-ROLE-REJ.
003640     WRITE USRMAINT-RPT-LINE FROM RPT-STATS-DETAIL AFTER 2.
