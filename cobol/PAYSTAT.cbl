000010******************************************************************
000020*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000030*    ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    PAYSTAT.
000070 AUTHOR.        D J KRAMER.
000080 INSTALLATION.  SYSTEMS GROUP - BOOKSTORE BATCH.
000090 DATE-WRITTEN.  01/08/21.
000100 DATE-COMPILED.
000110 SECURITY.      NON-CONFIDENTIAL.
000120*
000130* MONTHLY (OR ON-DEMAND) ROLLUP OF THE PAYMENT FILE FOR THE
000140* GATEWAY RECONCILIATION REQUEST.  ONE PASS, NO VALIDATION
000150* BRANCHES - EVERY PAYMENT ON THE FILE FALLS INTO EXACTLY ONE
000160* OF THE STATUS BUCKETS BELOW, PLUS AN INDEPENDENT REFUND-AMOUNT
000170* ACCUMULATION THAT IS NOT TIED TO CURRENT STATUS.
000180*
000190* NOTE - A PARTIAL_REFUNDED PAYMENT STILL CONTRIBUTES ITS
000200* REFUND-AMOUNT TO STAT-TOTAL-REFUND-AMT EVEN THOUGH ITS STATUS
000210* NO LONGER MATCHES ANY OF THE SIX COUNT BUCKETS - THIS IS BY
000220* DESIGN, NOT AN OMISSION.  SEE THE REFUND ACCUMULATION NOTE
000230* IN 2000-ACCUM-ONE-PAYMENT.
000240*
000250******************************************************************
000260*    CHANGE LOG
000270*    ----------
000280*    2021-01-08  DJK  NEW-1410   ORIGINAL PROGRAM FOR THE
000290*                                MONTHLY GATEWAY RECONCILIATION
000300*                                REQUEST.
000310*    1999-05-27  DJK  Y2K-0021   NO DATE ARITHMETIC IN THIS
000320*                                PROGRAM - PAY-CREATED-AT IS NOT
000330*                                REFERENCED, NOTHING TO REVIEW.
000340*    2022-09-30  MPQ  CR-2140    RUN DATE ADDED TO REPORT HEADER
000350*                                PER AUDIT REQUEST FROM FINANCE.
000360******************************************************************
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.  IBM-370.
000410 OBJECT-COMPUTER.  IBM-370.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT PAYMENT-MASTER-IN   ASSIGN TO PAYMSTIN
000480         ACCESS MODE IS SEQUENTIAL
000490         FILE STATUS IS WS-PAYMSTIN-STATUS.
000500
000510     SELECT PAYSTAT-OUT-FILE    ASSIGN TO PAYSTOUT
000520         ACCESS MODE IS SEQUENTIAL
000530         FILE STATUS IS WS-PAYSTOUT-STATUS.
000540
000550     SELECT PAYSTAT-RPT-FILE    ASSIGN TO PAYSRPT
000560         ACCESS MODE IS SEQUENTIAL
000570         FILE STATUS IS WS-PAYSRPT-STATUS.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620 FD  PAYMENT-MASTER-IN
000630     RECORDING MODE IS F
000640     BLOCK CONTAINS 0 RECORDS.
000650 COPY PAYREC.
000660
000670 FD  PAYSTAT-OUT-FILE
000680     RECORDING MODE IS F.
000690 01  PAYSTAT-OUT-REC.
000700     COPY STATREC.
000710
000720 FD  PAYSTAT-RPT-FILE
000730     RECORDING MODE IS F.
000740 01  PAYSTAT-RPT-LINE            PIC X(132).
000750
000760 WORKING-STORAGE SECTION.
000770*
000780 01  WS-FIELDS.
000790     05  WS-PAYMSTIN-STATUS      PIC X(2)  VALUE SPACES.
000800     05  WS-PAYSTOUT-STATUS      PIC X(2)  VALUE SPACES.
000810     05  WS-PAYSRPT-STATUS       PIC X(2)  VALUE SPACES.
000820     05  WS-PAYMSTIN-EOF         PIC X     VALUE 'N'.
000830         88  PAYMSTIN-AT-EOF         VALUE 'Y'.
000840
000850 01  WORK-VARIABLES.
000860     05  NUM-PAYMENTS-READ       PIC S9(9)  COMP  VALUE +0.
000870
000880*--------------------------------------------------------------*
000890*    ROLLUP ACCUMULATORS - SAME LAYOUT AS THE OUTPUT RECORD,    *
000900*    KEPT SEPARATE FROM PAYSTAT-OUT-REC SO THE FD RECORD IS     *
000910*    ONLY TOUCHED ONCE, AT 8000-PRINT-STATS-REPORT              *
000920*--------------------------------------------------------------*
000930 01  ROLLUP-COUNTERS.
000940     05  WS-SUCCESS-COUNT        PIC 9(9)      COMP  VALUE 0.
000950     05  WS-TOTAL-PAYMENT-AMT    PIC S9(10)V99 COMP-3 VALUE 0.
000960     05  WS-TOTAL-REFUND-AMT     PIC S9(10)V99 COMP-3 VALUE 0.
000970     05  WS-PENDING-COUNT        PIC 9(9)      COMP  VALUE 0.
000980     05  WS-PROCESSING-COUNT     PIC 9(9)      COMP  VALUE 0.
000990     05  WS-FAILED-COUNT         PIC 9(9)      COMP  VALUE 0.
001000     05  WS-CANCELLED-COUNT      PIC 9(9)      COMP  VALUE 0.
001010*--------------------------------------------------------------*
001020*    ALTERNATE NUMERIC-EDITED VIEW USED ONLY TO DISPLAY THE     *
001030*    ACCUMULATORS ON THE OPERATOR CONSOLE AT END OF RUN         *
001040*--------------------------------------------------------------*
001050 01  ROLLUP-COUNTERS-DISPLAY REDEFINES ROLLUP-COUNTERS.
001060     05  FILLER                  PIC X(9).
001070     05  DSP-TOTAL-PAYMENT-AMT   PIC S9(10)V99.
001080     05  DSP-TOTAL-REFUND-AMT    PIC S9(10)V99.
001090     05  FILLER                  PIC X(36).
001100*--------------------------------------------------------------*
001110*    RAW BYTE VIEW - CONSOLE DUMP AID WHEN THE COUNTS PRINTED   *
001120*    ON THE REPORT LOOK WRONG AND A HEX/CHAR DUMP IS NEEDED     *
001130*    TO TELL A BAD READ FROM A BAD ACCUMULATOR                  *
001140*--------------------------------------------------------------*
001150 01  ROLLUP-COUNTERS-RAW REDEFINES ROLLUP-COUNTERS.
001160     05  RAW-COUNTERS-BYTE       PIC X OCCURS 45 TIMES.
001170
001180 01  SYSTEM-DATE-AND-TIME.
001190     05  CURRENT-DATE.
001200         10  CURRENT-YEAR        PIC 9(2).
001210         10  CURRENT-MONTH       PIC 9(2).
001220         10  CURRENT-DAY         PIC 9(2).
001230 01  CURRENT-DATE-N REDEFINES CURRENT-DATE
001240                                 PIC 9(6).
001250
001260 01  RPT-HEADER1.
001270     05  FILLER PIC X(26) VALUE 'PAYMENT STATISTICS REPORT'.
001280     05  FILLER                  PIC X(7) VALUE SPACES.
001290     05  FILLER PIC X(9) VALUE 'RUN DATE:'.
001300     05  RPT-MM                  PIC 99.
001310     05  FILLER                  PIC X VALUE '/'.
001320     05  RPT-DD                  PIC 99.
001330     05  FILLER                  PIC X VALUE '/'.
001340     05  RPT-YY                  PIC 99.
001350     05  FILLER                  PIC X(77) VALUE SPACES.
001360
001370 01  RPT-DETAIL-LINE.
001380     05  RPT-DTL-LABEL           PIC X(28).
001390     05  RPT-DTL-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
001400     05  FILLER                  PIC X(93) VALUE SPACES.
001410
001420 PROCEDURE DIVISION.
001430
001440 0000-MAIN.
001450     ACCEPT CURRENT-DATE FROM DATE.
001460     DISPLAY 'PAYSTAT STARTED DATE = ' CURRENT-MONTH '/'
001470             CURRENT-DAY '/' CURRENT-YEAR.
001480
001490     PERFORM 0700-OPEN-FILES.
001500     PERFORM 0800-INIT-REPORT.
001510
001520     PERFORM 1010-READ-PAYMENT-MASTER.
001530     PERFORM 2000-ACCUM-ONE-PAYMENT
001540             UNTIL PAYMSTIN-AT-EOF.
001550
001560     PERFORM 5000-WRITE-STATS-RECORD.
001570     PERFORM 8000-PRINT-STATS-REPORT.
001580     PERFORM 0790-CLOSE-FILES.
001590     GOBACK.
001600
001610 0700-OPEN-FILES.
001620     OPEN INPUT  PAYMENT-MASTER-IN
001630          OUTPUT PAYSTAT-OUT-FILE
001640                 PAYSTAT-RPT-FILE.
001650     IF WS-PAYMSTIN-STATUS NOT = '00'
001660        DISPLAY 'ERROR OPENING PAYMENT MASTER. RC: '
001670                WS-PAYMSTIN-STATUS
001680        MOVE 16 TO RETURN-CODE
001690     END-IF.
001700
001710 0790-CLOSE-FILES.
001720     CLOSE PAYMENT-MASTER-IN
001730           PAYSTAT-OUT-FILE
001740           PAYSTAT-RPT-FILE.
001750
001760 0800-INIT-REPORT.
001770     MOVE CURRENT-YEAR  TO RPT-YY.
001780     MOVE CURRENT-MONTH TO RPT-MM.
001790     MOVE CURRENT-DAY   TO RPT-DD.
001800     WRITE PAYSTAT-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.
001810
001820 1010-READ-PAYMENT-MASTER.
001830     READ PAYMENT-MASTER-IN
001840         AT END MOVE 'Y' TO WS-PAYMSTIN-EOF
001850     END-READ.
001860
001870*--------------------------------------------------------------*
001880*    2000-ACCUM-ONE-PAYMENT - PURE AGGREGATION, NO VALIDATION   *
001890*    BRANCHES.  THE REFUND-AMOUNT TEST IS INDEPENDENT OF THE    *
001900*    STATUS EVALUATE BELOW - A PARTIAL_REFUNDED PAYMENT FALLS   *
001910*    THROUGH THE EVALUATE WITH NO MATCHING WHEN, BUT STILL      *
001920*    ADDS ITS REFUND-AMOUNT HERE.  DO NOT MOVE THIS TEST INSIDE *
001930*    THE EVALUATE - THAT WOULD DROP PARTIAL_REFUNDED REFUNDS.   *
001940*--------------------------------------------------------------*
001950 2000-ACCUM-ONE-PAYMENT.
001960     ADD 1 TO NUM-PAYMENTS-READ.
001970
001980     IF PAY-REFUND-AMOUNT NOT = ZERO
001990        ADD PAY-REFUND-AMOUNT TO WS-TOTAL-REFUND-AMT
002000     END-IF.
002010
002020     EVALUATE PAY-STATUS
002030         WHEN 'SUCCESS'
002040             ADD 1 TO WS-SUCCESS-COUNT
002050             ADD PAY-AMOUNT TO WS-TOTAL-PAYMENT-AMT
002060         WHEN 'PENDING'
002070             ADD 1 TO WS-PENDING-COUNT
002080         WHEN 'PROCESSING'
002090             ADD 1 TO WS-PROCESSING-COUNT
002100         WHEN 'FAILED'
002110             ADD 1 TO WS-FAILED-COUNT
002120         WHEN 'CANCELLED'
002130             ADD 1 TO WS-CANCELLED-COUNT
002140         WHEN OTHER
002150             CONTINUE
002160     END-EVALUATE.
002170
002180     PERFORM 1010-READ-PAYMENT-MASTER.
002190
002200 5000-WRITE-STATS-RECORD.
002210     INITIALIZE PAYSTAT-OUT-REC.
002220     MOVE WS-SUCCESS-COUNT     TO STAT-SUCCESS-COUNT.
002230     MOVE WS-TOTAL-PAYMENT-AMT TO STAT-TOTAL-PAYMENT-AMT.
002240     MOVE WS-TOTAL-REFUND-AMT  TO STAT-TOTAL-REFUND-AMT.
002250     MOVE WS-PENDING-COUNT     TO STAT-PENDING-COUNT.
002260     MOVE WS-PROCESSING-COUNT  TO STAT-PROCESSING-COUNT.
002270     MOVE WS-FAILED-COUNT      TO STAT-FAILED-COUNT.
002280     MOVE WS-CANCELLED-COUNT   TO STAT-CANCELLED-COUNT.
002290     WRITE PAYSTAT-OUT-REC.
002300
002310 8000-PRINT-STATS-REPORT.
002320     MOVE 'SUCCESSFUL PAYMENTS ........' TO RPT-DTL-LABEL.
002330     MOVE WS-SUCCESS-COUNT TO RPT-DTL-VALUE.
002340     WRITE PAYSTAT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 2.
002350
002360     MOVE 'TOTAL PAYMENT AMOUNT .......' TO RPT-DTL-LABEL.
002370     MOVE WS-TOTAL-PAYMENT-AMT TO RPT-DTL-VALUE.
002380     WRITE PAYSTAT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
002390
002400     MOVE 'TOTAL REFUND AMOUNT ........' TO RPT-DTL-LABEL.
002410     MOVE WS-TOTAL-REFUND-AMT TO RPT-DTL-VALUE.
002420     WRITE PAYSTAT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
002430
002440     MOVE 'PENDING PAYMENTS ...........' TO RPT-DTL-LABEL.
002450     MOVE WS-PENDING-COUNT TO RPT-DTL-VALUE.
002460     WRITE PAYSTAT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
002470
002480     MOVE 'PROCESSING PAYMENTS ........' TO RPT-DTL-LABEL.
002490     MOVE WS-PROCESSING-COUNT TO RPT-DTL-VALUE.
002500     WRITE PAYSTAT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
002510
002520     MOVE 'FAILED PAYMENTS ............' TO RPT-DTL-LABEL.
002530     MOVE WS-FAILED-COUNT TO RPT-DTL-VALUE.
002540     WRITE PAYSTAT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
002550
002560     MOVE 'CANCELLED PAYMENTS .........' TO RPT-DTL-LABEL.
002570     MOVE WS-CANCELLED-COUNT TO RPT-DTL-VALUE.
002580     WRITE PAYSTAT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
002590
002600     MOVE 'PAYMENTS READ TOTAL ........' TO RPT-DTL-LABEL.
002610     MOVE NUM-PAYMENTS-READ TO RPT-DTL-VALUE.
002620     WRITE PAYSTAT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 2.
