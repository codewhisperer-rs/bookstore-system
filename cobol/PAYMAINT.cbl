000010******************************************************************
000020*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000030*    ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    PAYMAINT.
000070 AUTHOR.        D J KRAMER.
000080 INSTALLATION.  SYSTEMS GROUP - BOOKSTORE BATCH.
000090 DATE-WRITTEN.  02/18/20.
000100 DATE-COMPILED.
000110 SECURITY.      NON-CONFIDENTIAL.
000120*
000130* PAYMENT LIFE-CYCLE MAINTENANCE.  ONE TRANSACTION FILE, FIVE
000140* ACTION CODES, ALL AGAINST THE SAME PAYMENT/ORDER/USER MASTERS
000150* LOADED IN STORAGE FOR THE WHOLE RUN:
000160*   'C' - CREATE PAYMENT FOR A PENDING ORDER
000170*   'B' - GATEWAY CALLBACK (SUCCESS/FAILED, CASCADES ORDER-PAID)
000180*   'F' - MANUAL CONFIRM (SAME CASCADE, STRICTER - PENDING ONLY)
000190*   'X' - CANCEL A PENDING PAYMENT
000200*   'R' - REQUEST/PROCESS A REFUND (FULL OR PARTIAL)
000210*
000220* Transaction record layout:
000230*     0    1    1    2    2    3    3    4    4    5
000240* ....5....0....5....0....5....0....5....0....5....0....
000250* C username----------------------------- 000000123
000260* B                                                   TRANS-ID--
000270* F                                         000000123
000280* X username-----------------------------  000000123
000290* R                                         000000123 000012.50
000300*
000310******************************************************************
000320*    CHANGE LOG
000330*    ----------
000340*    2020-02-18  DJK  NEW-1030   ORIGINAL PROGRAM - GATEWAY
000350*                                INTEGRATION PROJECT.
000360*    2020-09-04  DJK  CR-1310    ADDED THE 'R' ACTION FOR
000370*                                PARTIAL-REFUND SUPPORT.
000380*    2021-04-27  MPQ  CR-1699    PARTIAL_REFUNDED NO LONGER
000390*                                SATISFIES THE "MUST BE SUCCESS"
000400*                                GUARD ON A SECOND REFUND PASS -
000410*                                MATCHES THE ON-LINE SIDE'S
000420*                                BEHAVIOR EXACTLY, EVEN THOUGH IT
000430*                                MEANS A SECOND PARTIAL REFUND CAN
000440*                                NEVER BE POSTED.  DO NOT FIX.
000450*    1999-03-02  DJK  Y2K-0017   REVIEWED - ALL TIMESTAMP FIELDS
000460*                                ARE FRONT-END-SUPPLIED ISO-8601
000470*                                STRINGS, NO WINDOWING NEEDED.
000480*    2022-02-11  MPQ  CR-2055    ADDED THE 'F' MANUAL-CONFIRM
000490*                                ACTION FOR THE HELP DESK
000500*                                OVERRIDE SCREEN.
000510******************************************************************
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-370.
000560 OBJECT-COMPUTER.  IBM-370.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT PAYMENT-MASTER-IN   ASSIGN TO PAYMSTIN
000630         ACCESS MODE IS SEQUENTIAL
000640         FILE STATUS IS WS-PAYMSTIN-STATUS.
000650
000660     SELECT PAYMENT-MASTER-OUT  ASSIGN TO PAYMSTOT
000670         ACCESS MODE IS SEQUENTIAL
000680         FILE STATUS IS WS-PAYMSTOT-STATUS.
000690
000700     SELECT ORDER-MASTER-IN     ASSIGN TO ORDMSTIN
000710         ACCESS MODE IS SEQUENTIAL
000720         FILE STATUS IS WS-ORDMSTIN-STATUS.
000730
000740     SELECT ORDER-MASTER-OUT    ASSIGN TO ORDMSTOT
000750         ACCESS MODE IS SEQUENTIAL
000760         FILE STATUS IS WS-ORDMSTOT-STATUS.
000770
000780     SELECT USER-MASTER         ASSIGN TO USERMSTR
000790         ACCESS MODE IS SEQUENTIAL
000800         FILE STATUS IS WS-USERMSTR-STATUS.
000810
000820     SELECT PAYMAINT-TRAN-FILE  ASSIGN TO PAYMTRAN
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS WS-PAYMTRAN-STATUS.
000850
000860     SELECT PAYMAINT-RPT-FILE   ASSIGN TO PAYMRPT
000870         ACCESS MODE IS SEQUENTIAL
000880         FILE STATUS IS WS-PAYMRPT-STATUS.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920
000930 FD  PAYMENT-MASTER-IN
000940     RECORDING MODE IS F
000950     BLOCK CONTAINS 0 RECORDS.
000960 COPY PAYREC.
000970
000980 FD  PAYMENT-MASTER-OUT
000990     RECORDING MODE IS F
001000     BLOCK CONTAINS 0 RECORDS.
001010 01  PAYMENT-MASTER-OUT-REC      PIC X(250).
001020
001030 FD  ORDER-MASTER-IN
001040     RECORDING MODE IS F
001050     BLOCK CONTAINS 0 RECORDS.
001060 COPY ORDREC.
001070
001080 FD  ORDER-MASTER-OUT
001090     RECORDING MODE IS F
001100     BLOCK CONTAINS 0 RECORDS.
001110 01  ORDER-MASTER-OUT-REC        PIC X(50).
001120
001130 FD  USER-MASTER
001140     RECORDING MODE IS F
001150     BLOCK CONTAINS 0 RECORDS.
001160 COPY USERREC.
001170
001180 FD  PAYMAINT-TRAN-FILE
001190     RECORDING MODE IS F.
001200 01  PAYMAINT-TRAN-REC.
001210     05  PMT-ACTION              PIC X.
001220         88  PMT-CREATE              VALUE 'C'.
001230         88  PMT-CALLBACK            VALUE 'B'.
001240         88  PMT-CONFIRM             VALUE 'F'.
001250         88  PMT-CANCEL              VALUE 'X'.
001260         88  PMT-REFUND              VALUE 'R'.
001270     05  PMT-USERNAME            PIC X(50).
001280     05  PMT-ORDER-ID            PIC 9(9).
001290     05  PMT-PAYMENT-ID          PIC 9(9).
001300     05  PMT-METHOD              PIC X(11).
001310     05  PMT-TRANSACTION-ID      PIC X(40).
001320     05  PMT-CALLBACK-STATUS     PIC X(16).
001330     05  PMT-REFUND-AMOUNT       PIC S9(8)V99.
001340     05  PMT-REFUND-REASON       PIC X(200).
001350     05  PMT-ADMIN-NOTE          PIC X(200).
001360
001370 FD  PAYMAINT-RPT-FILE
001380     RECORDING MODE IS F.
001390 01  PAYMAINT-RPT-LINE           PIC X(132).
001400
001410 WORKING-STORAGE SECTION.
001420*
001430 01  WS-FIELDS.
001440     05  WS-PAYMSTIN-STATUS      PIC X(2)  VALUE SPACES.
001450     05  WS-PAYMSTOT-STATUS      PIC X(2)  VALUE SPACES.
001460     05  WS-ORDMSTIN-STATUS      PIC X(2)  VALUE SPACES.
001470     05  WS-ORDMSTOT-STATUS      PIC X(2)  VALUE SPACES.
001480     05  WS-USERMSTR-STATUS      PIC X(2)  VALUE SPACES.
001490     05  WS-PAYMTRAN-STATUS      PIC X(2)  VALUE SPACES.
001500     05  WS-PAYMRPT-STATUS       PIC X(2)  VALUE SPACES.
001510     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
001520         88  TRAN-AT-EOF             VALUE 'Y'.
001530     05  WS-USER-FOUND           PIC X     VALUE 'N'.
001540         88  USER-WAS-FOUND          VALUE 'Y'.
001550     05  WS-ORDER-FOUND          PIC X     VALUE 'N'.
001560         88  ORDER-WAS-FOUND         VALUE 'Y'.
001570     05  WS-PAYMENT-FOUND        PIC X     VALUE 'N'.
001580         88  PAYMENT-WAS-FOUND       VALUE 'Y'.
001590     05  WS-IS-OWNER-OR-ADMIN    PIC X     VALUE 'N'.
001600         88  REQUESTER-AUTHORIZED    VALUE 'Y'.
001610     05  WS-TRAN-REJECTED        PIC X     VALUE 'N'.
001620         88  TRAN-WAS-REJECTED       VALUE 'Y'.
001630
001640 01  WORK-VARIABLES.
001650     05  WS-PAYMENT-COUNT        PIC S9(6)  COMP VALUE +0.
001660     05  WS-ORDER-COUNT          PIC S9(6)  COMP VALUE +0.
001670     05  WS-USER-COUNT           PIC S9(6)  COMP VALUE +0.
001680     05  WS-SUBSCRIPT            PIC S9(6)  COMP VALUE +0.
001690     05  WS-ORDER-SUB            PIC S9(6)  COMP VALUE +0.
001700     05  WS-USER-SUB             PIC S9(6)  COMP VALUE +0.
001710     05  WS-FOUND-IDX            PIC S9(6)  COMP VALUE +0.
001720     05  WS-NEXT-PAYMENT-ID      PIC 9(9)   VALUE 1.
001730     05  WS-REQ-USER-ID          PIC 9(9)   VALUE ZERO.
001740     05  WS-REQ-USER-ROLE        PIC X(5)   VALUE SPACES.
001750     05  WS-NEW-REFUND-TOTAL     PIC S9(8)V99 COMP-3 VALUE +0.
001760     05  WS-SEQ-SUFFIX           PIC 9(4)   VALUE 0.
001770
001780 01  REPORT-TOTALS.
001790     05  NUM-CREATE-OK           PIC S9(9)  COMP-3  VALUE +0.
001800     05  NUM-CREATE-REJECTED     PIC S9(9)  COMP-3  VALUE +0.
001810     05  NUM-CALLBACK-OK         PIC S9(9)  COMP-3  VALUE +0.
001820     05  NUM-CONFIRM-OK          PIC S9(9)  COMP-3  VALUE +0.
001830     05  NUM-CONFIRM-REJECTED    PIC S9(9)  COMP-3  VALUE +0.
001840     05  NUM-CANCEL-OK           PIC S9(9)  COMP-3  VALUE +0.
001850     05  NUM-CANCEL-REJECTED     PIC S9(9)  COMP-3  VALUE +0.
001860     05  NUM-REFUND-OK           PIC S9(9)  COMP-3  VALUE +0.
001870     05  NUM-REFUND-REJECTED     PIC S9(9)  COMP-3  VALUE +0.
001880
001890*--------------------------------------------------------------*
001900*    IN-STORAGE PAYMENT TABLE - ASCENDING BY PT-PAY-ID SO        *
001910*    SEARCH ALL CAN BE USED FOR THE 'F'/'X'/'R' LOOKUPS BY ID;   *
001920*    'B' LOOKS UP BY TRANSACTION-ID AND 'C' BY ORDER-ID, BOTH    *
001930*    LINEAR SCANS OVER THE SAME TABLE                            *
001940*--------------------------------------------------------------*
001950 01  PAYMENT-TABLE-AREA.
001960     05  PT-ENTRY OCCURS 1 TO 20000 TIMES
001970             DEPENDING ON WS-PAYMENT-COUNT
001980             ASCENDING KEY IS PT-PAY-ID
001990             INDEXED BY PT-IDX.
002000         10  PT-PAY-ID           PIC 9(9).
002010         10  PT-ORDER-ID         PIC 9(9).
002020         10  PT-METHOD           PIC X(11).
002030         10  PT-AMOUNT           PIC S9(8)V99 COMP-3.
002040         10  PT-STATUS           PIC X(16).
002050         10  PT-TRANSACTION-ID   PIC X(40).
002060         10  PT-GATEWAY          PIC X(30).
002070         10  PT-CREATED-AT       PIC X(26).
002080         10  PT-PAID-AT          PIC X(26).
002090         10  PT-REFUNDED-AT      PIC X(26).
002100         10  PT-REFUND-AMOUNT    PIC S9(8)V99 COMP-3.
002110         10  PT-REFUND-REASON    PIC X(200).
002120*--------------------------------------------------------------*
002130*    ALTERNATE VIEW USED WHEN A TABLE ROW IS MOVED STRAIGHT     *
002140*    BACK OUT TO THE OUTPUT RECORD                              *
002150*--------------------------------------------------------------*
002160     05  PT-AS-RECORD REDEFINES PT-ENTRY.
002170         10  FILLER              PIC X(347) OCCURS 20000 TIMES.
002180
002190*--------------------------------------------------------------*
002200*    IN-STORAGE ORDER TABLE - SAME SHAPE AS ORDMAINT'S, ONLY    *
002210*    THE STATUS AND OWNER-ID FIELDS ARE TOUCHED HERE            *
002220*--------------------------------------------------------------*
002230 01  ORDER-TABLE-AREA.
002240     05  OT-ENTRY OCCURS 1 TO 20000 TIMES
002250             DEPENDING ON WS-ORDER-COUNT
002260             ASCENDING KEY IS OT-ORDER-ID
002270             INDEXED BY OT-IDX.
002280         10  OT-ORDER-ID         PIC 9(9).
002290         10  OT-USER-ID          PIC 9(9).
002300         10  OT-TOTAL-PRICE      PIC S9(8)V99 COMP-3.
002310         10  OT-STATUS           PIC X(10).
002320         10  OT-CREATED-AT       PIC X(26).
002330         10  OT-FILLER           PIC X(2).
002340*--------------------------------------------------------------*
002350*    ALTERNATE VIEW USED WHEN A TABLE ROW IS MOVED STRAIGHT     *
002360*    BACK OUT TO THE OUTPUT RECORD                              *
002370*--------------------------------------------------------------*
002380     05  OT-AS-RECORD REDEFINES OT-ENTRY.
002390         10  FILLER              PIC X(50) OCCURS 20000 TIMES.
002400
002410*--------------------------------------------------------------*
002420*    IN-STORAGE USER TABLE - SEARCHED LINEARLY BY USERNAME OR   *
002430*    BY USER-ID DEPENDING ON WHICH KEY THE CALLER PASSED IN     *
002440*--------------------------------------------------------------*
002450 01  USER-TABLE-AREA.
002460     05  UT-ENTRY OCCURS 1 TO 5000 TIMES
002470             DEPENDING ON WS-USER-COUNT
002480             INDEXED BY UT-IDX.
002490         10  UT-USER-ID          PIC 9(9).
002500         10  UT-USERNAME         PIC X(50).
002510         10  UT-ROLE             PIC X(5).
002520
002530 01  SYSTEM-DATE-AND-TIME.
002540     05  CURRENT-DATE.
002550         10  CURRENT-YEAR        PIC 9(2).
002560         10  CURRENT-MONTH       PIC 9(2).
002570         10  CURRENT-DAY         PIC 9(2).
002580     05  CURRENT-TIME.
002590         10  CURRENT-HOUR        PIC 9(2).
002600         10  CURRENT-MINUTE      PIC 9(2).
002610         10  CURRENT-SECOND      PIC 9(2).
002620         10  CURRENT-HNDSEC      PIC 9(2).
002630 01  CURRENT-DATE-N REDEFINES CURRENT-DATE
002640                                 PIC 9(6).
002650 01  RUN-TIMESTAMP-STRING        PIC X(26)  VALUE SPACES.
002660
002670 01  RPT-HEADER1.
002680     05  FILLER                  PIC X(40)
002690         VALUE 'PAYMENT MAINTENANCE RUN REPORT     DATE:'.
002700     05  RPT-MM                  PIC 99.
002710     05  FILLER                  PIC X VALUE '/'.
002720     05  RPT-DD                  PIC 99.
002730     05  FILLER                  PIC X VALUE '/'.
002740     05  RPT-YY                  PIC 99.
002750     05  FILLER                  PIC X(59) VALUE SPACES.
002760
002770 01  RPT-DETAIL-LINE.
002780     05  RPT-DTL-TEXT            PIC X(90).
002790     05  FILLER                  PIC X(42) VALUE SPACES.
002800
002810 01  RPT-STATS-DETAIL-1.
002820     05  FILLER PIC X(20) VALUE 'PAYMENTS CREATED  ..'.
002830     05  RPT-NUM-CR-OK           PIC ZZZ,ZZ9.
002840     05  FILLER                  PIC X(3) VALUE SPACES.
002850     05  FILLER PIC X(20) VALUE 'CREATES REJECTED  ..'.
002860     05  RPT-NUM-CR-REJ          PIC ZZZ,ZZ9.
002870     05  FILLER                  PIC X(35) VALUE SPACES.
002880
002890 01  RPT-STATS-DETAIL-2.
002900     05  FILLER PIC X(20) VALUE 'CALLBACKS APPLIED  .'.
002910     05  RPT-NUM-CB-OK           PIC ZZZ,ZZ9.
002920     05  FILLER                  PIC X(3) VALUE SPACES.
002930     05  FILLER PIC X(20) VALUE 'CONFIRMS OK  ........'.
002940     05  RPT-NUM-CF-OK           PIC ZZZ,ZZ9.
002950     05  FILLER                  PIC X(3) VALUE SPACES.
002960     05  FILLER PIC X(20) VALUE 'CONFIRMS REJECTED  ..'.
002970     05  RPT-NUM-CF-REJ          PIC ZZZ,ZZ9.
002980     05  FILLER                  PIC X(23) VALUE SPACES.
002990
003000 01  RPT-STATS-DETAIL-3.
003010     05  FILLER PIC X(20) VALUE 'CANCELS OK  .........'.
003020     05  RPT-NUM-CX-OK           PIC ZZZ,ZZ9.
003030     05  FILLER                  PIC X(3) VALUE SPACES.
003040     05  FILLER PIC X(20) VALUE 'CANCELS REJECTED  ...'.
003050     05  RPT-NUM-CX-REJ          PIC ZZZ,ZZ9.
003060     05  FILLER                  PIC X(3) VALUE SPACES.
003070     05  FILLER PIC X(20) VALUE 'REFUNDS OK  .........'.
003080     05  RPT-NUM-RF-OK           PIC ZZZ,ZZ9.
003090     05  FILLER                  PIC X(3) VALUE SPACES.
003100     05  FILLER PIC X(20) VALUE 'REFUNDS REJECTED  ...'.
003110     05  RPT-NUM-RF-REJ          PIC ZZZ,ZZ9.
003120     05  FILLER                  PIC X(9) VALUE SPACES.
003130
003140 PROCEDURE DIVISION.
003150
003160 0000-MAIN.
003170     ACCEPT CURRENT-DATE FROM DATE.
003180     ACCEPT CURRENT-TIME FROM TIME.
003190     DISPLAY 'PAYMAINT STARTED DATE = ' CURRENT-MONTH '/'
003200             CURRENT-DAY '/' CURRENT-YEAR.
003210     STRING '20' CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
003220            'T' CURRENT-HOUR ':' CURRENT-MINUTE ':'
003230            CURRENT-SECOND DELIMITED BY SIZE
003240            INTO RUN-TIMESTAMP-STRING.
003250
003260     PERFORM 0700-OPEN-FILES.
003270     PERFORM 0800-INIT-REPORT.
003280
003290     PERFORM 1000-LOAD-PAYMENT-TABLE.
003300     PERFORM 1100-LOAD-ORDER-TABLE.
003310     PERFORM 1200-LOAD-USER-TABLE.
003320
003330     PERFORM 1300-READ-TRAN.
003340     PERFORM 2000-PROCESS-TRAN THRU 2000-EXIT
003350             UNTIL TRAN-AT-EOF.
003360
003370     PERFORM 5000-REWRITE-PAYMENT-MASTER.
003380     PERFORM 5100-REWRITE-ORDER-MASTER.
003390     PERFORM 8500-REPORT-TOTALS.
003400     PERFORM 0790-CLOSE-FILES.
003410     GOBACK.
003420
003430 0700-OPEN-FILES.
003440     OPEN INPUT  PAYMENT-MASTER-IN
003450                 ORDER-MASTER-IN
003460                 USER-MASTER
003470                 PAYMAINT-TRAN-FILE
003480          OUTPUT PAYMENT-MASTER-OUT
003490                 ORDER-MASTER-OUT
003500                 PAYMAINT-RPT-FILE.
003510     IF WS-PAYMSTIN-STATUS NOT = '00'
003520        DISPLAY 'ERROR OPENING PAYMENT MASTER. RC: '
003530                WS-PAYMSTIN-STATUS
003540        MOVE 16 TO RETURN-CODE
003550     END-IF.
003560
003570 0790-CLOSE-FILES.
003580     CLOSE PAYMENT-MASTER-IN
003590           PAYMENT-MASTER-OUT
003600           ORDER-MASTER-IN
003610           ORDER-MASTER-OUT
003620           USER-MASTER
003630           PAYMAINT-TRAN-FILE
003640           PAYMAINT-RPT-FILE.
003650
003660 0800-INIT-REPORT.
003670     MOVE CURRENT-YEAR  TO RPT-YY.
003680     MOVE CURRENT-MONTH TO RPT-MM.
003690     MOVE CURRENT-DAY   TO RPT-DD.
003700     WRITE PAYMAINT-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.
003710
003720 1000-LOAD-PAYMENT-TABLE.
003730     MOVE ZERO TO WS-PAYMENT-COUNT.
003740     PERFORM 1010-READ-PAYMENT-MASTER.
003750     PERFORM 1020-STORE-ONE-PAYMENT
003760             UNTIL WS-PAYMSTIN-STATUS = '10'.
003770     IF WS-PAYMENT-COUNT > 0
003780        MOVE PT-PAY-ID (WS-PAYMENT-COUNT) TO WS-NEXT-PAYMENT-ID
003790        ADD 1 TO WS-NEXT-PAYMENT-ID
003800     END-IF.
003810
003820 1010-READ-PAYMENT-MASTER.
003830     READ PAYMENT-MASTER-IN
003840         AT END MOVE '10' TO WS-PAYMSTIN-STATUS
003850     END-READ.
003860
003870 1020-STORE-ONE-PAYMENT.
003880     ADD 1 TO WS-PAYMENT-COUNT.
003890     MOVE PAY-PAY-ID         TO PT-PAY-ID (WS-PAYMENT-COUNT).
003900     MOVE PAY-ORDER-ID       TO PT-ORDER-ID (WS-PAYMENT-COUNT).
003910     MOVE PAY-METHOD         TO PT-METHOD (WS-PAYMENT-COUNT).
003920     MOVE PAY-AMOUNT         TO PT-AMOUNT (WS-PAYMENT-COUNT).
003930     MOVE PAY-STATUS         TO PT-STATUS (WS-PAYMENT-COUNT).
003940     MOVE PAY-TRANSACTION-ID TO PT-TRANSACTION-ID
003950                                 (WS-PAYMENT-COUNT).
003960     MOVE PAY-GATEWAY        TO PT-GATEWAY (WS-PAYMENT-COUNT).
003970     MOVE PAY-CREATED-AT     TO PT-CREATED-AT (WS-PAYMENT-COUNT).
003980     MOVE PAY-PAID-AT        TO PT-PAID-AT (WS-PAYMENT-COUNT).
003990     MOVE PAY-REFUNDED-AT    TO PT-REFUNDED-AT
004000                                 (WS-PAYMENT-COUNT).
004010     MOVE PAY-REFUND-AMOUNT  TO PT-REFUND-AMOUNT
004020                                 (WS-PAYMENT-COUNT).
004030     MOVE PAY-REFUND-REASON  TO PT-REFUND-REASON
004040                                 (WS-PAYMENT-COUNT).
004050     PERFORM 1010-READ-PAYMENT-MASTER.
004060
004070 1100-LOAD-ORDER-TABLE.
004080     MOVE ZERO TO WS-ORDER-COUNT.
004090     PERFORM 1110-READ-ORDER-MASTER.
004100     PERFORM 1120-STORE-ONE-ORDER
004110             UNTIL WS-ORDMSTIN-STATUS = '10'.
004120
004130 1110-READ-ORDER-MASTER.
004140     READ ORDER-MASTER-IN
004150         AT END MOVE '10' TO WS-ORDMSTIN-STATUS
004160     END-READ.
004170
004180 1120-STORE-ONE-ORDER.
004190     ADD 1 TO WS-ORDER-COUNT.
004200     MOVE ORD-ORDER-ID     TO OT-ORDER-ID (WS-ORDER-COUNT).
004210     MOVE ORD-USER-ID      TO OT-USER-ID (WS-ORDER-COUNT).
004220     MOVE ORD-TOTAL-PRICE  TO OT-TOTAL-PRICE (WS-ORDER-COUNT).
004230     MOVE ORD-STATUS       TO OT-STATUS (WS-ORDER-COUNT).
004240     MOVE ORD-CREATED-AT   TO OT-CREATED-AT (WS-ORDER-COUNT).
004250     PERFORM 1110-READ-ORDER-MASTER.
004260
004270 1200-LOAD-USER-TABLE.
004280     MOVE ZERO TO WS-USER-COUNT.
004290     PERFORM 1210-READ-USER-MASTER.
004300     PERFORM 1220-STORE-ONE-USER
004310             UNTIL WS-USERMSTR-STATUS = '10'.
004320
004330 1210-READ-USER-MASTER.
004340     READ USER-MASTER
004350         AT END MOVE '10' TO WS-USERMSTR-STATUS
004360     END-READ.
004370
004380 1220-STORE-ONE-USER.
004390     ADD 1 TO WS-USER-COUNT.
004400     MOVE USR-USER-ID    TO UT-USER-ID (WS-USER-COUNT).
004410     MOVE USR-USERNAME   TO UT-USERNAME (WS-USER-COUNT).
004420     MOVE USR-ROLE       TO UT-ROLE (WS-USER-COUNT).
004430     PERFORM 1210-READ-USER-MASTER.
004440
004450 1300-READ-TRAN.
004460     READ PAYMAINT-TRAN-FILE
004470         AT END MOVE 'Y' TO WS-TRAN-EOF
004480     END-READ.
004490
004500*--------------------------------------------------------------*
004510*    2000-PROCESS-TRAN - DISPATCH ON THE ACTION CODE            *
004520*--------------------------------------------------------------*
004530 2000-PROCESS-TRAN.
004540     EVALUATE TRUE
004550         WHEN PMT-CREATE
004560             PERFORM 2100-CREATE-PAYMENT THRU 2100-EXIT
004570         WHEN PMT-CALLBACK
004580             PERFORM 2200-CALLBACK-PAYMENT THRU 2200-EXIT
004590         WHEN PMT-CONFIRM
004600             PERFORM 2300-CONFIRM-PAYMENT THRU 2300-EXIT
004610         WHEN PMT-CANCEL
004620             PERFORM 2400-CANCEL-PAYMENT THRU 2400-EXIT
004630         WHEN PMT-REFUND
004640             PERFORM 2500-REQUEST-REFUND THRU 2500-EXIT
004650         WHEN OTHER
004660             DISPLAY 'UNKNOWN ACTION CODE ON PAYMAINT-TRAN: '
004670                     PMT-ACTION
004680     END-EVALUATE.
004690     PERFORM 1300-READ-TRAN.
004700 2000-EXIT.
004710     EXIT.
004720
004730*--------------------------------------------------------------*
004740*    2100-CREATE-PAYMENT                                       *
004750*--------------------------------------------------------------*
004760 2100-CREATE-PAYMENT.
004770     MOVE 'N' TO WS-TRAN-REJECTED.
004780
004790     PERFORM 2110-LOOKUP-REQ-USER.
004800     IF NOT USER-WAS-FOUND
004810        MOVE 'Y' TO WS-TRAN-REJECTED
004820        STRING 'CREATE REJECTED - USER NOT FOUND: '
004830               PMT-USERNAME DELIMITED BY SIZE
004840               INTO RPT-DTL-TEXT
004850        PERFORM 2190-WRITE-REJECT-LINE
004860        GO TO 2100-EXIT
004870     END-IF.
004880
004890     PERFORM 2120-LOOKUP-ORDER-BY-ID.
004900     IF NOT ORDER-WAS-FOUND
004910        MOVE 'Y' TO WS-TRAN-REJECTED
004920        STRING 'CREATE REJECTED - ORDER NOT FOUND: '
004930               PMT-ORDER-ID DELIMITED BY SIZE
004940               INTO RPT-DTL-TEXT
004950        PERFORM 2190-WRITE-REJECT-LINE
004960        GO TO 2100-EXIT
004970     END-IF.
004980
004990     PERFORM 2130-CHECK-OWNERSHIP.
005000     IF NOT REQUESTER-AUTHORIZED
005010        MOVE 'Y' TO WS-TRAN-REJECTED
005020        STRING 'CREATE REJECTED - NOT OWNER/ADMIN, ORDER: '
005030               PMT-ORDER-ID DELIMITED BY SIZE
005040               INTO RPT-DTL-TEXT
005050        PERFORM 2190-WRITE-REJECT-LINE
005060        GO TO 2100-EXIT
005070     END-IF.
005080
005090     IF OT-STATUS (WS-ORDER-SUB) NOT = 'PENDING   '
005100        MOVE 'Y' TO WS-TRAN-REJECTED
005110        STRING 'CREATE REJECTED - ORDER NOT PENDING: '
005120               PMT-ORDER-ID DELIMITED BY SIZE
005130               INTO RPT-DTL-TEXT
005140        PERFORM 2190-WRITE-REJECT-LINE
005150        GO TO 2100-EXIT
005160     END-IF.
005170
005180     PERFORM 2140-CHECK-PAYMENT-EXISTS.
005190     IF PAYMENT-WAS-FOUND
005200        MOVE 'Y' TO WS-TRAN-REJECTED
005210        STRING 'CREATE REJECTED - PAYMENT ALREADY EXISTS, '
005220               'ORDER: ' PMT-ORDER-ID DELIMITED BY SIZE
005230               INTO RPT-DTL-TEXT
005240        PERFORM 2190-WRITE-REJECT-LINE
005250        GO TO 2100-EXIT
005260     END-IF.
005270
005280     ADD 1 TO WS-PAYMENT-COUNT.
005290     MOVE WS-NEXT-PAYMENT-ID TO PT-PAY-ID (WS-PAYMENT-COUNT).
005300     MOVE PMT-ORDER-ID       TO PT-ORDER-ID (WS-PAYMENT-COUNT).
005310     MOVE PMT-METHOD         TO PT-METHOD (WS-PAYMENT-COUNT).
005320     MOVE OT-TOTAL-PRICE (WS-ORDER-SUB)
005330                             TO PT-AMOUNT (WS-PAYMENT-COUNT).
005340     MOVE 'PENDING'          TO PT-STATUS (WS-PAYMENT-COUNT).
005350     PERFORM 2150-GENERATE-TRANSACTION-ID.
005360     PERFORM 2160-RESOLVE-GATEWAY.
005370     MOVE RUN-TIMESTAMP-STRING
005380                             TO PT-CREATED-AT (WS-PAYMENT-COUNT).
005390     MOVE SPACES             TO PT-PAID-AT (WS-PAYMENT-COUNT)
005400                                 PT-REFUNDED-AT
005410                                 (WS-PAYMENT-COUNT).
005420     MOVE ZERO               TO PT-REFUND-AMOUNT
005430                                 (WS-PAYMENT-COUNT).
005440     MOVE SPACES             TO PT-REFUND-REASON
005450                                 (WS-PAYMENT-COUNT).
005460     ADD 1 TO WS-NEXT-PAYMENT-ID.
005470     ADD 1 TO NUM-CREATE-OK.
005480 2100-EXIT.
005490     IF TRAN-WAS-REJECTED
005500        ADD 1 TO NUM-CREATE-REJECTED
005510     END-IF.
005520
005530 2110-LOOKUP-REQ-USER.
005540     MOVE 'N' TO WS-USER-FOUND.
005550     MOVE ZERO TO WS-USER-SUB.
005560     PERFORM 2115-SCAN-ONE-USER
005570             VARYING WS-USER-SUB FROM 1 BY 1
005580             UNTIL WS-USER-SUB > WS-USER-COUNT
005590                OR USER-WAS-FOUND.
005600
005610 2115-SCAN-ONE-USER.
005620     IF UT-USERNAME (WS-USER-SUB) = PMT-USERNAME
005630        MOVE 'Y' TO WS-USER-FOUND
005640        MOVE UT-USER-ID (WS-USER-SUB) TO WS-REQ-USER-ID
005650        MOVE UT-ROLE (WS-USER-SUB)    TO WS-REQ-USER-ROLE
005660     END-IF.
005670
005680 2120-LOOKUP-ORDER-BY-ID.
005690     MOVE 'N' TO WS-ORDER-FOUND.
005700     SEARCH ALL OT-ENTRY
005710         AT END CONTINUE
005720         WHEN OT-ORDER-ID (OT-IDX) = PMT-ORDER-ID
005730             MOVE 'Y' TO WS-ORDER-FOUND
005740             SET WS-ORDER-SUB TO OT-IDX
005750     END-SEARCH.
005760
005770 2130-CHECK-OWNERSHIP.
005780     MOVE 'N' TO WS-IS-OWNER-OR-ADMIN.
005790     IF OT-USER-ID (WS-ORDER-SUB) = WS-REQ-USER-ID
005800        OR WS-REQ-USER-ROLE = 'ADMIN'
005810        MOVE 'Y' TO WS-IS-OWNER-OR-ADMIN
005820     END-IF.
005830
005840 2140-CHECK-PAYMENT-EXISTS.
005850     MOVE 'N' TO WS-PAYMENT-FOUND.
005860     MOVE ZERO TO WS-SUBSCRIPT.
005870     MOVE ZERO TO WS-FOUND-IDX.
005880     PERFORM 2145-SCAN-ONE-PAYMENT-BY-ORDER
005890             VARYING WS-SUBSCRIPT FROM 1 BY 1
005900             UNTIL WS-SUBSCRIPT > WS-PAYMENT-COUNT
005910                OR PAYMENT-WAS-FOUND.
005920
005930 2145-SCAN-ONE-PAYMENT-BY-ORDER.
005940     IF PT-ORDER-ID (WS-SUBSCRIPT) = PMT-ORDER-ID
005950        MOVE 'Y' TO WS-PAYMENT-FOUND
005960        MOVE WS-SUBSCRIPT TO WS-FOUND-IDX
005970     END-IF.
005980
005990 2150-GENERATE-TRANSACTION-ID.
006000     ADD 1 TO WS-SEQ-SUFFIX.
006010     STRING 'TXN-' RUN-TIMESTAMP-STRING (1:8) '-'
006020            WS-NEXT-PAYMENT-ID '-' WS-SEQ-SUFFIX
006030            DELIMITED BY SIZE
006040            INTO PT-TRANSACTION-ID (WS-PAYMENT-COUNT).
006050
006060 2160-RESOLVE-GATEWAY.
006070     EVALUATE PMT-METHOD
006080         WHEN 'ALIPAY'
006090             MOVE 'Alipay Gateway'
006100               TO PT-GATEWAY (WS-PAYMENT-COUNT)
006110         WHEN 'WECHAT_PAY'
006120             MOVE 'WeChat Pay Gateway'
006130               TO PT-GATEWAY (WS-PAYMENT-COUNT)
006140         WHEN 'BANK_CARD'
006150             MOVE 'Bank Gateway'
006160               TO PT-GATEWAY (WS-PAYMENT-COUNT)
006170         WHEN 'CREDIT_CARD'
006180             MOVE 'Credit Card Gateway'
006190               TO PT-GATEWAY (WS-PAYMENT-COUNT)
006200         WHEN OTHER
006210             MOVE 'Unknown Gateway'
006220               TO PT-GATEWAY (WS-PAYMENT-COUNT)
006230     END-EVALUATE.
006240
006250 2190-WRITE-REJECT-LINE.
006260     WRITE PAYMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
006270
006280*--------------------------------------------------------------*
006290*    2200-CALLBACK-PAYMENT - LOOK UP BY TRANSACTION-ID          *
006300*--------------------------------------------------------------*
006310 2200-CALLBACK-PAYMENT.
006320     MOVE 'N' TO WS-PAYMENT-FOUND.
006330     MOVE ZERO TO WS-SUBSCRIPT.
006340     MOVE ZERO TO WS-FOUND-IDX.
006350     PERFORM 2210-SCAN-ONE-PAYMENT-BY-TXN
006360             VARYING WS-SUBSCRIPT FROM 1 BY 1
006370             UNTIL WS-SUBSCRIPT > WS-PAYMENT-COUNT
006380                OR PAYMENT-WAS-FOUND.
006390     IF NOT PAYMENT-WAS-FOUND
006400        STRING 'CALLBACK IGNORED - TXN NOT FOUND: '
006410               PMT-TRANSACTION-ID DELIMITED BY SIZE
006420               INTO RPT-DTL-TEXT
006430        PERFORM 2190-WRITE-REJECT-LINE
006440        GO TO 2200-EXIT
006450     END-IF.
006460
006470     EVALUATE PMT-CALLBACK-STATUS
006480         WHEN 'SUCCESS'
006490             MOVE 'SUCCESS' TO PT-STATUS (WS-FOUND-IDX)
006500             MOVE RUN-TIMESTAMP-STRING
006510               TO PT-PAID-AT (WS-FOUND-IDX)
006520             PERFORM 2220-CASCADE-ORDER-PAID
006530         WHEN 'FAILED'
006540             MOVE 'FAILED' TO PT-STATUS (WS-FOUND-IDX)
006550         WHEN OTHER
006560             CONTINUE
006570     END-EVALUATE.
006580     ADD 1 TO NUM-CALLBACK-OK.
006590 2200-EXIT.
006600     EXIT.
006610
006620 2210-SCAN-ONE-PAYMENT-BY-TXN.
006630     IF PT-TRANSACTION-ID (WS-SUBSCRIPT) = PMT-TRANSACTION-ID
006640        MOVE 'Y' TO WS-PAYMENT-FOUND
006650        MOVE WS-SUBSCRIPT TO WS-FOUND-IDX
006660     END-IF.
006670
006680 2220-CASCADE-ORDER-PAID.
006690     MOVE 'N' TO WS-ORDER-FOUND.
006700     SEARCH ALL OT-ENTRY
006710         AT END CONTINUE
006720         WHEN OT-ORDER-ID (OT-IDX) = PT-ORDER-ID (WS-FOUND-IDX)
006730             MOVE 'PAID' TO OT-STATUS (OT-IDX)
006740     END-SEARCH.
006750
006760*--------------------------------------------------------------*
006770*    2300-CONFIRM-PAYMENT - SAME CASCADE, PENDING-ONLY GUARD    *
006780*--------------------------------------------------------------*
006790 2300-CONFIRM-PAYMENT.
006800     MOVE 'N' TO WS-PAYMENT-FOUND.
006810     SEARCH ALL PT-ENTRY
006820         AT END CONTINUE
006830         WHEN PT-PAY-ID (PT-IDX) = PMT-PAYMENT-ID
006840             MOVE 'Y' TO WS-PAYMENT-FOUND
006850             SET WS-SUBSCRIPT TO PT-IDX
006860     END-SEARCH.
006870
006880     IF NOT PAYMENT-WAS-FOUND
006890        ADD 1 TO NUM-CONFIRM-REJECTED
006900        STRING 'CONFIRM REJECTED - PAYMENT NOT FOUND: '
006910               PMT-PAYMENT-ID DELIMITED BY SIZE
006920               INTO RPT-DTL-TEXT
006930        PERFORM 2190-WRITE-REJECT-LINE
006940        GO TO 2300-EXIT
006950     END-IF.
006960
006970     IF PT-STATUS (WS-SUBSCRIPT) NOT = 'PENDING'
006980        ADD 1 TO NUM-CONFIRM-REJECTED
006990        STRING 'CONFIRM REJECTED - NOT PENDING, PAYMENT: '
007000               PMT-PAYMENT-ID DELIMITED BY SIZE
007010               INTO RPT-DTL-TEXT
007020        PERFORM 2190-WRITE-REJECT-LINE
007030        GO TO 2300-EXIT
007040     END-IF.
007050
007060     MOVE 'SUCCESS' TO PT-STATUS (WS-SUBSCRIPT).
007070     MOVE RUN-TIMESTAMP-STRING TO PT-PAID-AT (WS-SUBSCRIPT).
007080     PERFORM 2220-CASCADE-ORDER-PAID.
007090     ADD 1 TO NUM-CONFIRM-OK.
007100 2300-EXIT.
007110     EXIT.
007120
007130*--------------------------------------------------------------*
007140*    2400-CANCEL-PAYMENT                                       *
007150*--------------------------------------------------------------*
007160 2400-CANCEL-PAYMENT.
007170     PERFORM 2110-LOOKUP-REQ-USER.
007180     IF NOT USER-WAS-FOUND
007190        ADD 1 TO NUM-CANCEL-REJECTED
007200        STRING 'CANCEL REJECTED - USER NOT FOUND: '
007210               PMT-USERNAME DELIMITED BY SIZE
007220               INTO RPT-DTL-TEXT
007230        PERFORM 2190-WRITE-REJECT-LINE
007240        GO TO 2400-EXIT
007250     END-IF.
007260
007270     MOVE 'N' TO WS-PAYMENT-FOUND.
007280     SEARCH ALL PT-ENTRY
007290         AT END CONTINUE
007300         WHEN PT-PAY-ID (PT-IDX) = PMT-PAYMENT-ID
007310             MOVE 'Y' TO WS-PAYMENT-FOUND
007320             SET WS-SUBSCRIPT TO PT-IDX
007330     END-SEARCH.
007340
007350     IF NOT PAYMENT-WAS-FOUND
007360        ADD 1 TO NUM-CANCEL-REJECTED
007370        STRING 'CANCEL REJECTED - PAYMENT NOT FOUND: '
007380               PMT-PAYMENT-ID DELIMITED BY SIZE
007390               INTO RPT-DTL-TEXT
007400        PERFORM 2190-WRITE-REJECT-LINE
007410        GO TO 2400-EXIT
007420     END-IF.
007430
007440     PERFORM 2120-LOOKUP-ORDER-BY-ID-FOR-PAY.
007450     PERFORM 2130-CHECK-OWNERSHIP.
007460     IF NOT REQUESTER-AUTHORIZED
007470        ADD 1 TO NUM-CANCEL-REJECTED
007480        STRING 'CANCEL REJECTED - NOT OWNER/ADMIN, PAYMENT: '
007490               PMT-PAYMENT-ID DELIMITED BY SIZE
007500               INTO RPT-DTL-TEXT
007510        PERFORM 2190-WRITE-REJECT-LINE
007520        GO TO 2400-EXIT
007530     END-IF.
007540
007550     IF PT-STATUS (WS-SUBSCRIPT) NOT = 'PENDING'
007560        ADD 1 TO NUM-CANCEL-REJECTED
007570        STRING 'CANCEL REJECTED - NOT PENDING, PAYMENT: '
007580               PMT-PAYMENT-ID DELIMITED BY SIZE
007590               INTO RPT-DTL-TEXT
007600        PERFORM 2190-WRITE-REJECT-LINE
007610        GO TO 2400-EXIT
007620     END-IF.
007630
007640     MOVE 'CANCELLED' TO PT-STATUS (WS-SUBSCRIPT).
007650     ADD 1 TO NUM-CANCEL-OK.
007660 2400-EXIT.
007670     EXIT.
007680
007690 2120-LOOKUP-ORDER-BY-ID-FOR-PAY.
007700     MOVE 'N' TO WS-ORDER-FOUND.
007710     SEARCH ALL OT-ENTRY
007720         AT END CONTINUE
007730         WHEN OT-ORDER-ID (OT-IDX) = PT-ORDER-ID (WS-SUBSCRIPT)
007740             MOVE 'Y' TO WS-ORDER-FOUND
007750             SET WS-ORDER-SUB TO OT-IDX
007760     END-SEARCH.
007770
007780*--------------------------------------------------------------*
007790*    2500-REQUEST-REFUND - THIN VALIDATING WRAPPER OVER         *
007800*    2550-PROCESS-REFUND, PER THE ON-LINE SIDE'S CALL CHAIN     *
007810*--------------------------------------------------------------*
007820 2500-REQUEST-REFUND.
007830     MOVE 'N' TO WS-PAYMENT-FOUND.
007840     SEARCH ALL PT-ENTRY
007850         AT END CONTINUE
007860         WHEN PT-PAY-ID (PT-IDX) = PMT-PAYMENT-ID
007870             MOVE 'Y' TO WS-PAYMENT-FOUND
007880             SET WS-SUBSCRIPT TO PT-IDX
007890     END-SEARCH.
007900
007910     IF NOT PAYMENT-WAS-FOUND
007920        ADD 1 TO NUM-REFUND-REJECTED
007930        STRING 'REFUND REJECTED - PAYMENT NOT FOUND: '
007940               PMT-PAYMENT-ID DELIMITED BY SIZE
007950               INTO RPT-DTL-TEXT
007960        PERFORM 2190-WRITE-REJECT-LINE
007970        GO TO 2500-EXIT
007980     END-IF.
007990
008000     IF PT-STATUS (WS-SUBSCRIPT) NOT = 'SUCCESS'
008010        ADD 1 TO NUM-REFUND-REJECTED
008020        STRING 'REFUND REJECTED - NOT SUCCESS, PAYMENT: '
008030               PMT-PAYMENT-ID DELIMITED BY SIZE
008040               INTO RPT-DTL-TEXT
008050        PERFORM 2190-WRITE-REJECT-LINE
008060        GO TO 2500-EXIT
008070     END-IF.
008080
008090     IF PMT-REFUND-AMOUNT > PT-AMOUNT (WS-SUBSCRIPT)
008100        ADD 1 TO NUM-REFUND-REJECTED
008110        STRING 'REFUND REJECTED - EXCEEDS PAYMENT AMOUNT: '
008120               PMT-PAYMENT-ID DELIMITED BY SIZE
008130               INTO RPT-DTL-TEXT
008140        PERFORM 2190-WRITE-REJECT-LINE
008150        GO TO 2500-EXIT
008160     END-IF.
008170
008180     PERFORM 2550-PROCESS-REFUND THRU 2550-EXIT.
008190 2500-EXIT.
008200     EXIT.
008210
008220*--------------------------------------------------------------*
008230*    2550-PROCESS-REFUND - CORE REFUND LOGIC.  ENTERED ONLY     *
008240*    FROM 2500 ABOVE IN THIS PROGRAM, BUT KEPT AS ITS OWN       *
008250*    PARAGRAPH RANGE PER THE ON-LINE SIDE'S CALL CHAIN, SAME AS *
008260*    THE 2500 BANNER NOTES ABOVE                                *
008270*--------------------------------------------------------------*
008280 2550-PROCESS-REFUND.
008290     IF PT-STATUS (WS-SUBSCRIPT) NOT = 'SUCCESS'
008300        ADD 1 TO NUM-REFUND-REJECTED
008310        STRING 'REFUND REJECTED - NOT SUCCESS, PAYMENT: '
008320               PMT-PAYMENT-ID DELIMITED BY SIZE
008330               INTO RPT-DTL-TEXT
008340        PERFORM 2190-WRITE-REJECT-LINE
008350        GO TO 2550-EXIT
008360     END-IF.
008370
008380     COMPUTE WS-NEW-REFUND-TOTAL ROUNDED =
008390             PT-REFUND-AMOUNT (WS-SUBSCRIPT) + PMT-REFUND-AMOUNT.
008400
008410     IF WS-NEW-REFUND-TOTAL > PT-AMOUNT (WS-SUBSCRIPT)
008420        ADD 1 TO NUM-REFUND-REJECTED
008430        STRING 'REFUND REJECTED - EXCEEDS PAYMENT AMOUNT: '
008440               PMT-PAYMENT-ID DELIMITED BY SIZE
008450               INTO RPT-DTL-TEXT
008460        PERFORM 2190-WRITE-REJECT-LINE
008470        GO TO 2550-EXIT
008480     END-IF.
008490
008500     MOVE WS-NEW-REFUND-TOTAL
008510                       TO PT-REFUND-AMOUNT (WS-SUBSCRIPT).
008520     MOVE PMT-REFUND-REASON
008530                       TO PT-REFUND-REASON (WS-SUBSCRIPT).
008540     MOVE RUN-TIMESTAMP-STRING
008550                       TO PT-REFUNDED-AT (WS-SUBSCRIPT).
008560
008570     IF WS-NEW-REFUND-TOTAL = PT-AMOUNT (WS-SUBSCRIPT)
008580        MOVE 'REFUNDED' TO PT-STATUS (WS-SUBSCRIPT)
008590        PERFORM 2560-CASCADE-ORDER-CANCELLED
008600     ELSE
008610        MOVE 'PARTIAL_REFUNDED' TO PT-STATUS (WS-SUBSCRIPT)
008620     END-IF.
008630     ADD 1 TO NUM-REFUND-OK.
008640 2550-EXIT.
008650     EXIT.
008660
008670 2560-CASCADE-ORDER-CANCELLED.
008680     MOVE 'N' TO WS-ORDER-FOUND.
008690     SEARCH ALL OT-ENTRY
008700         AT END CONTINUE
008710         WHEN OT-ORDER-ID (OT-IDX) = PT-ORDER-ID (WS-SUBSCRIPT)
008720             MOVE 'CANCELLED' TO OT-STATUS (OT-IDX)
008730     END-SEARCH.
008740
008750*--------------------------------------------------------------*
008760*    5000-REWRITE-PAYMENT-MASTER                                *
008770*--------------------------------------------------------------*
008780 5000-REWRITE-PAYMENT-MASTER.
008790     PERFORM 5010-WRITE-ONE-PAYMENT
008800             VARYING WS-SUBSCRIPT FROM 1 BY 1
008810             UNTIL WS-SUBSCRIPT > WS-PAYMENT-COUNT.
008820
008830 5010-WRITE-ONE-PAYMENT.
008840     MOVE PT-PAY-ID (WS-SUBSCRIPT)     TO PAY-PAY-ID.
008850     MOVE PT-ORDER-ID (WS-SUBSCRIPT)   TO PAY-ORDER-ID.
008860     MOVE PT-METHOD (WS-SUBSCRIPT)     TO PAY-METHOD.
008870     MOVE PT-AMOUNT (WS-SUBSCRIPT)     TO PAY-AMOUNT.
008880     MOVE PT-STATUS (WS-SUBSCRIPT)     TO PAY-STATUS.
008890     MOVE PT-TRANSACTION-ID (WS-SUBSCRIPT)
008900                                        TO PAY-TRANSACTION-ID.
008910     MOVE PT-GATEWAY (WS-SUBSCRIPT)    TO PAY-GATEWAY.
008920     MOVE PT-CREATED-AT (WS-SUBSCRIPT) TO PAY-CREATED-AT.
008930     MOVE PT-PAID-AT (WS-SUBSCRIPT)    TO PAY-PAID-AT.
008940     MOVE PT-REFUNDED-AT (WS-SUBSCRIPT) TO PAY-REFUNDED-AT.
008950     MOVE PT-REFUND-AMOUNT (WS-SUBSCRIPT)
008960                                        TO PAY-REFUND-AMOUNT.
008970     MOVE PT-REFUND-REASON (WS-SUBSCRIPT)
008980                                        TO PAY-REFUND-REASON.
008990     MOVE PAYMENT-REC TO PAYMENT-MASTER-OUT-REC.
009000     WRITE PAYMENT-MASTER-OUT-REC.
009010
009020*--------------------------------------------------------------*
009030*    5100-REWRITE-ORDER-MASTER                                  *
009040*--------------------------------------------------------------*
009050 5100-REWRITE-ORDER-MASTER.
009060     PERFORM 5110-WRITE-ONE-ORDER
009070             VARYING WS-SUBSCRIPT FROM 1 BY 1
009080             UNTIL WS-SUBSCRIPT > WS-ORDER-COUNT.
009090
009100 5110-WRITE-ONE-ORDER.
009110     MOVE OT-ORDER-ID (WS-SUBSCRIPT)    TO ORD-ORDER-ID.
009120     MOVE OT-USER-ID (WS-SUBSCRIPT)     TO ORD-USER-ID.
009130     MOVE OT-TOTAL-PRICE (WS-SUBSCRIPT) TO ORD-TOTAL-PRICE.
009140     MOVE OT-STATUS (WS-SUBSCRIPT)      TO ORD-STATUS.
009150     MOVE OT-CREATED-AT (WS-SUBSCRIPT)  TO ORD-CREATED-AT.
009160     MOVE ORDER-HDR-REC TO ORDER-MASTER-OUT-REC.
009170     WRITE ORDER-MASTER-OUT-REC.
009180
009190 8500-REPORT-TOTALS.
009200     MOVE NUM-CREATE-OK       TO RPT-NUM-CR-OK.
009210     MOVE NUM-CREATE-REJECTED TO RPT-NUM-CR-REJ.
009220     WRITE PAYMAINT-RPT-LINE FROM RPT-STATS-DETAIL-1 AFTER 2.
009230     MOVE NUM-CALLBACK-OK     TO RPT-NUM-CB-OK.
009240     MOVE NUM-CONFIRM-OK      TO RPT-NUM-CF-OK.
009250     MOVE NUM-CONFIRM-REJECTED TO RPT-NUM-CF-REJ.
009260     WRITE PAYMAINT-RPT-LINE FROM RPT-STATS-DETAIL-2 AFTER 1.
009270     MOVE NUM-CANCEL-OK       TO RPT-NUM-CX-OK.
009280     MOVE NUM-CANCEL-REJECTED TO RPT-NUM-CX-REJ.
009290     MOVE NUM-REFUND-OK       TO RPT-NUM-RF-OK.
009300     MOVE NUM-REFUND-REJECTED TO RPT-NUM-RF-REJ.
009310     WRITE PAYMAINT-RPT-LINE FROM RPT-STATS-DETAIL-3 AFTER 1.
