000010******************************************************************
000020*    COPY MEMBER  = PAYREC
000030*    DESCRIPTIVE NAME = PAYMENT RECORD LAYOUT
000040*
000050*    KEYED BY PAY-ID, ALTERNATE-KEYED BY PAY-ORDER-ID (1:1 WITH
000060*    THE ORDER FILE) AND BY PAY-TRANSACTION-ID (UNIQUE).  ALL
000070*    STATE TRANSITIONS DRIVEN OUT OF PAYMAINT AND PAYEXP REWRITE
000080*    THIS RECORD - NO PROGRAM IN THE SUITE EVER DELETES ONE.
000090******************************************************************
000100*    CHANGE LOG
000110*    ----------
000120*    2020-02-18  DJK  NEW-1030   ORIGINAL COPYBOOK FOR THE
000130*                                GATEWAY-INTEGRATION PROJECT.
000140*    2020-09-04  DJK  CR-1310    ADDED PAY-REFUND-AMOUNT AND
000150*                                PAY-REFUND-REASON FOR PARTIAL
000160*                                REFUND SUPPORT.
000170*    2021-04-27  MPQ  CR-1699    ADDED PARTIAL_REFUNDED TO THE
000180*                                STATUS 88-LEVELS.
000190******************************************************************
000200 01  PAYMENT-REC.
000210     05  PAY-PAY-ID              PIC 9(9).
000220     05  PAY-ORDER-ID            PIC 9(9).
000230*--------------------------------------------------------------*
000240*    PAYMENT METHOD - DRIVES THE GATEWAY LOOKUP IN PAYMAINT      *
000250*--------------------------------------------------------------*
000260     05  PAY-METHOD              PIC X(11).
000270         88  PAY-METHOD-ALIPAY       VALUE 'ALIPAY'.
000280         88  PAY-METHOD-WECHAT       VALUE 'WECHAT_PAY'.
000290         88  PAY-METHOD-BANKCARD     VALUE 'BANK_CARD'.
000300         88  PAY-METHOD-CREDITCARD   VALUE 'CREDIT_CARD'.
000310     05  PAY-AMOUNT              PIC S9(8)V99 COMP-3.
000320*--------------------------------------------------------------*
000330*    STATUS - THE FULL LIFE-CYCLE COVERED BY PAYMAINT / PAYEXP  *
000340*--------------------------------------------------------------*
000350     05  PAY-STATUS              PIC X(16).
000360         88  PAY-PENDING             VALUE 'PENDING'.
000370         88  PAY-PROCESSING          VALUE 'PROCESSING'.
000380         88  PAY-SUCCESS             VALUE 'SUCCESS'.
000390         88  PAY-FAILED              VALUE 'FAILED'.
000400         88  PAY-CANCELLED           VALUE 'CANCELLED'.
000410         88  PAY-REFUNDED            VALUE 'REFUNDED'.
000420         88  PAY-PARTIAL-REFUNDED    VALUE 'PARTIAL_REFUNDED'.
000430     05  PAY-TRANSACTION-ID      PIC X(40).
000440     05  PAY-GATEWAY             PIC X(30).
000450*--------------------------------------------------------------*
000460*    TIMESTAMP BLOCK - BLANK UNTIL THE EVENT OCCURS             *
000470*--------------------------------------------------------------*
000480     05  PAY-TIMESTAMPS.
000490         10  PAY-CREATED-AT      PIC X(26).
000500         10  PAY-PAID-AT         PIC X(26).
000510         10  PAY-REFUNDED-AT     PIC X(26).
000520*--------------------------------------------------------------*
000530*    ALTERNATE VIEW - CALENDAR PORTION OF PAY-CREATED-AT, USED  *
000540*    BY PAYEXP TO COMPUTE THE 24-HOUR CLEANUP CUTOFF            *
000550*--------------------------------------------------------------*
000560     05  PAY-CREATED-AT-PARTS REDEFINES PAY-TIMESTAMPS.
000570         10  PAY-CREATED-YYYYMMDD  PIC X(8).
000580         10  FILLER                PIC X(1).
000590         10  PAY-CREATED-HHMMSS    PIC X(6).
000600         10  FILLER                PIC X(51).
000610     05  PAY-REFUND-AMOUNT       PIC S9(8)V99 COMP-3.
000620     05  PAY-REFUND-REASON       PIC X(200).
000630     05  FILLER                  PIC X(4).
