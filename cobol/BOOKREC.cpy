000010******************************************************************
000020*    COPY MEMBER  = BOOKREC
000030*    DESCRIPTIVE NAME = BOOK MASTER RECORD LAYOUT
000040*
000050*    ONE OCCURRENCE PER TITLE CARRIED IN THE ON-LINE CATALOG.
000060*    KEYED BY BOOK-ID.  BOOK-PRICE AND BOOK-STOCK ARE MAINTAINED
000070*    BY BOOKMAST AND ARE READ (NEVER WRITTEN) BY ORDPOST WHEN AN
000080*    ORDER LINE IS PRICED.
000090******************************************************************
000100*    CHANGE LOG
000110*    ----------
000120*    2019-03-11  RTS  NEW-0417   ORIGINAL COPYBOOK FOR CATALOG
000130*                                CONVERSION PROJECT.
000140*    2020-07-02  DJK  CR-1188    ADDED BOOK-COVER-URL FOR THE
000150*                                WEB STOREFRONT PROJECT.
000160*    2022-01-14  MPQ  CR-2049    WIDENED BOOK-DESCRIPTION TO
000170*                                X(2000) PER MARKETING REQUEST.
000180******************************************************************
000190 01  BOOK-MASTER-REC.
000200*--------------------------------------------------------------*
000210*    KEY AND IDENTIFYING FIELDS                                *
000220*--------------------------------------------------------------*
000230     05  BK-BOOK-ID              PIC 9(9).
000240     05  BK-TITLE-BLOCK.
000250         10  BK-TITLE            PIC X(200).
000260         10  BK-AUTHOR           PIC X(100).
000270*--------------------------------------------------------------*
000280*    PRICING / STOCK FIELDS - MAINTAINED BY BOOKMAST,           *
000290*    READ-ONLY TO ORDPOST AT ORDER-PRICING TIME                 *
000300*--------------------------------------------------------------*
000310     05  BK-PRICING-BLOCK.
000320         10  BK-PRICE            PIC S9(8)V99 COMP-3.
000330         10  BK-STOCK            PIC S9(9)    COMP.
000340*--------------------------------------------------------------*
000350*    FREE-TEXT FIELDS - NOT USED IN ANY CALCULATION             *
000360*--------------------------------------------------------------*
000370     05  BK-DESCRIPTION          PIC X(2000).
000380     05  BK-COVER-URL            PIC X(500).
000390*--------------------------------------------------------------*
000400*    TIMESTAMP - STORED AS THE ISO-8601 STRING SUPPLIED BY THE  *
000410*    FRONT-END, NOT REFORMATTED ON THE COBOL SIDE               *
000420*--------------------------------------------------------------*
000430     05  BK-CREATED-AT           PIC X(26).
000440*--------------------------------------------------------------*
000450*    ALTERNATE VIEW - CALENDAR PORTION OF BK-CREATED-AT, USED   *
000460*    BY THE LOW-STOCK AGE-OF-LISTING QUERY IN BOOKMAST          *
000470*--------------------------------------------------------------*
000480     05  BK-CREATED-AT-PARTS REDEFINES BK-CREATED-AT.
000490         10  BK-CREATED-YYYY     PIC X(4).
000500         10  FILLER              PIC X.
000510         10  BK-CREATED-MM       PIC X(2).
000520         10  FILLER              PIC X.
000530         10  BK-CREATED-DD       PIC X(2).
000540         10  FILLER              PIC X(16).
000550     05  FILLER                  PIC X(5).
