000010******************************************************************
000020*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000030*    ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    CARTMAINT.
000070 AUTHOR.        M P QUINCY.
000080 INSTALLATION.  SYSTEMS GROUP - BOOKSTORE BATCH.
000090 DATE-WRITTEN.  06/08/22.
000100 DATE-COMPILED.
000110 SECURITY.      NON-CONFIDENTIAL.
000120*
000130* SHOPPING-CART LINE-ITEM MAINTENANCE.  CART-LINE-FILE IS
000140* TRANSIENT - THIS PROGRAM READS WHATEVER LINES SURVIVED FROM
000150* THE PRIOR RUN (NORMALLY NONE - THE ON-LINE SIDE'S TRACED CODE
000160* PATH ALWAYS OPERATES AGAINST A FRESH CART-ID OF ZERO), APPLIES
000170* THE ADD/REMOVE/UPDATE/CLEAR TRANSACTIONS FOR THIS RUN, AND
000180* REWRITES THE LINE FILE FROM SCRATCH.  A SEPARATE LIST ACTION
000190* PRINTS THE CURRENT CONTENTS WITHOUT CHANGING ANYTHING.
000200*
000210* NO MONEY FIELDS LIVE ON CART-LINE-REC - QUANTITY ONLY.
000220* SUBTOTAL/TOTAL MATH IS ORDPOST'S JOB AT POSTING TIME.
000230*
000240******************************************************************
000250*    CHANGE LOG
000260*    ----------
000270*    2022-06-08  MPQ  NEW-2210   ORIGINAL PROGRAM FOR THE
000280*                                SHOPPING-CART REWRITE.
000290*    1999-07-19  DJK  Y2K-0024   NO DATE FIELDS ON CART-LINE-REC
000300*                                - NOTHING TO REVIEW.
000310*    2023-01-11  MPQ  CR-2240    ADD-LINE NOW LOOKS UP BOOK-
000320*                                MASTER AND REJECTS AN UNKNOWN
000330*                                BOOK-ID INSTEAD OF STAGING A
000340*                                LINE FOR A BOOK THAT DOES NOT
000350*                                EXIST.
000360******************************************************************
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.  IBM-370.
000410 OBJECT-COMPUTER.  IBM-370.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT BOOK-MASTER         ASSIGN TO BOOKMSTR
000480         ACCESS MODE IS SEQUENTIAL
000490         FILE STATUS IS WS-BOOKMSTR-STATUS.
000500
000510     SELECT CART-LINE-IN        ASSIGN TO CARTLNIN
000520         ACCESS MODE IS SEQUENTIAL
000530         FILE STATUS IS WS-CARTLNIN-STATUS.
000540
000550     SELECT CART-LINE-OUT       ASSIGN TO CARTLNOT
000560         ACCESS MODE IS SEQUENTIAL
000570         FILE STATUS IS WS-CARTLNOT-STATUS.
000580
000590     SELECT CARTMAINT-TRAN-FILE ASSIGN TO CARTTRAN
000600         ACCESS MODE IS SEQUENTIAL
000610         FILE STATUS IS WS-CARTTRAN-STATUS.
000620
000630     SELECT CARTMAINT-RPT-FILE  ASSIGN TO CARTRPT
000640         ACCESS MODE IS SEQUENTIAL
000650         FILE STATUS IS WS-CARTRPT-STATUS.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 FD  BOOK-MASTER
000710     RECORDING MODE IS F
000720     BLOCK CONTAINS 0 RECORDS.
000730 COPY BOOKREC.
000740
000750 FD  CART-LINE-IN
000760     RECORDING MODE IS F.
000770 COPY CARTREC.
000780
000790 FD  CART-LINE-OUT
000800     RECORDING MODE IS F.
000810 01  CART-LINE-OUT-REC           PIC X(30).
000820
000830 FD  CARTMAINT-TRAN-FILE
000840     RECORDING MODE IS F.
000850 01  CARTMAINT-TRAN-REC.
000860     05  CMT-ACTION               PIC X(1).
000870         88  CMT-ADD-LINE             VALUE 'A'.
000880         88  CMT-REMOVE-LINE          VALUE 'R'.
000890         88  CMT-UPDATE-QTY           VALUE 'U'.
000900         88  CMT-CLEAR-CART           VALUE 'C'.
000910         88  CMT-LIST-CART            VALUE 'L'.
000920     05  CMT-CART-ID              PIC 9(9).
000930     05  CMT-BOOK-ID              PIC 9(9).
000940     05  CMT-QUANTITY             PIC S9(5).
000950     05  FILLER                   PIC X(58).
000960*--------------------------------------------------------------*
000970*    ALTERNATE VIEW OF THE INCOMING TRANSACTION - USED ONLY BY  *
000980*    THE CONSOLE-DUMP DISPLAY WHEN AN UNKNOWN ACTION CODE       *
000990*    COMES THROUGH ON 2000-PROCESS-TRAN                         *
001000*--------------------------------------------------------------*
001010 01  CARTMAINT-TRAN-DUMP-VIEW REDEFINES CARTMAINT-TRAN-REC.
001020     05  FILLER                   PIC X(1).
001030     05  TDV-KEY-BYTES            PIC X(18).
001040     05  FILLER                   PIC X(63).
001050
001060 FD  CARTMAINT-RPT-FILE
001070     RECORDING MODE IS F.
001080 01  CARTMAINT-RPT-LINE           PIC X(132).
001090
001100 WORKING-STORAGE SECTION.
001110*
001120 01  WS-FIELDS.
001130     05  WS-BOOKMSTR-STATUS      PIC X(2)  VALUE SPACES.
001140     05  WS-CARTLNIN-STATUS      PIC X(2)  VALUE SPACES.
001150     05  WS-CARTLNOT-STATUS      PIC X(2)  VALUE SPACES.
001160     05  WS-CARTTRAN-STATUS      PIC X(2)  VALUE SPACES.
001170     05  WS-CARTRPT-STATUS       PIC X(2)  VALUE SPACES.
001180     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
001190         88  TRAN-AT-EOF             VALUE 'Y'.
001200     05  WS-BOOK-FOUND           PIC X     VALUE 'N'.
001210         88  BOOK-WAS-FOUND          VALUE 'Y'.
001220     05  WS-LINE-FOUND           PIC X     VALUE 'N'.
001230         88  LINE-WAS-FOUND          VALUE 'Y'.
001240
001250 01  WORK-VARIABLES.
001260     05  WS-BOOK-COUNT           PIC S9(6)  COMP  VALUE +0.
001270     05  WS-LINE-COUNT           PIC S9(6)  COMP  VALUE +0.
001280     05  WS-LINE-SUB             PIC S9(6)  COMP  VALUE +0.
001290     05  WS-FOUND-IDX            PIC S9(6)  COMP  VALUE +0.
001300     05  WS-SHIFT-SUB            PIC S9(6)  COMP  VALUE +0.
001310     05  WS-CLEAR-BOUND          PIC S9(6)  COMP  VALUE +0.
001320
001330 01  REPORT-TOTALS.
001340     05  NUM-ADD-OK              PIC S9(9)  COMP-3  VALUE +0.
001350     05  NUM-ADD-REJECTED        PIC S9(9)  COMP-3  VALUE +0.
001360     05  NUM-REMOVE-OK           PIC S9(9)  COMP-3  VALUE +0.
001370     05  NUM-UPDATE-OK           PIC S9(9)  COMP-3  VALUE +0.
001380     05  NUM-CLEAR-OK            PIC S9(9)  COMP-3  VALUE +0.
001390
001400*--------------------------------------------------------------*
001410*    IN-STORAGE BOOK TABLE - ASCENDING BY BT-ID SO SEARCH ALL   *
001420*    CAN BE USED FOR THE ADD-LINE BOOK-ID VALIDATION            *
001430*--------------------------------------------------------------*
001440 01  BOOK-TABLE-AREA.
001450     05  BT-ENTRY OCCURS 1 TO 5000 TIMES
001460             DEPENDING ON WS-BOOK-COUNT
001470             ASCENDING KEY IS BT-ID
001480             INDEXED BY BT-IDX.
001490         10  BT-ID               PIC 9(9).
001500*--------------------------------------------------------------*
001510*    ALTERNATE VIEW - THE REST OF THE MASTER RECORD IS CARRIED  *
001520*    AS ONE FILLER BLOCK, THIS PROGRAM ONLY NEEDS BT-ID TO      *
001530*    PROVE EXISTENCE OF THE BOOK                                *
001540*--------------------------------------------------------------*
001550         10  FILLER              PIC X(150).
001560
001570*--------------------------------------------------------------*
001580*    IN-STORAGE CART LINE TABLE - LINEAR SCAN BY CART-ID/BOOK-  *
001590*    ID SINCE THE CART IS ALWAYS SMALL (A SHOPPER'S BASKET)     *
001600*--------------------------------------------------------------*
001610 01  CART-LINE-TABLE-AREA.
001620     05  CLT-ENTRY OCCURS 1 TO 2000 TIMES
001630             DEPENDING ON WS-LINE-COUNT
001640             INDEXED BY CLT-IDX.
001650         10  CLT-CART-ID         PIC 9(9).
001660         10  CLT-BOOK-ID         PIC 9(9).
001670         10  CLT-QUANTITY        PIC S9(5)   COMP.
001680*--------------------------------------------------------------*
001690*    ALTERNATE VIEW USED TO MOVE A TABLE ROW STRAIGHT BACK OUT  *
001700*    TO THE OUTPUT RECORD                                       *
001710*--------------------------------------------------------------*
001720     05  CLT-AS-RECORD REDEFINES CLT-ENTRY.
001730         10  FILLER              PIC X(23) OCCURS 2000 TIMES.
001740
001750 01  SYSTEM-DATE-AND-TIME.
001760     05  CURRENT-DATE.
001770         10  CURRENT-YEAR        PIC 9(2).
001780         10  CURRENT-MONTH       PIC 9(2).
001790         10  CURRENT-DAY         PIC 9(2).
001800 01  CURRENT-DATE-N REDEFINES CURRENT-DATE
001810                                 PIC 9(6).
001820
001830 01  RPT-HEADER1.
001840     05  FILLER                  PIC X(40)
001850         VALUE 'CART LINE-ITEM MAINTENANCE         DATE:'.
001860     05  RPT-MM                  PIC 99.
001870     05  FILLER                  PIC X VALUE '/'.
001880     05  RPT-DD                  PIC 99.
001890     05  FILLER                  PIC X VALUE '/'.
001900     05  RPT-YY                  PIC 99.
001910     05  FILLER                  PIC X(59) VALUE SPACES.
001920
001930 01  RPT-DETAIL-LINE.
001940     05  RPT-DTL-MSG             PIC X(40).
001950     05  FILLER PIC X(9) VALUE 'CART-ID: '.
001960     05  RPT-DTL-CART-ID         PIC Z(8)9.
001970     05  FILLER                  PIC X(3) VALUE SPACES.
001980     05  FILLER PIC X(9) VALUE 'BOOK-ID: '.
001990     05  RPT-DTL-BOOK-ID         PIC Z(8)9.
002000     05  FILLER                  PIC X(3) VALUE SPACES.
002010     05  FILLER PIC X(4) VALUE 'QTY:'.
002020     05  RPT-DTL-QTY             PIC Z(4)9-.
002030     05  FILLER                  PIC X(28) VALUE SPACES.
002040
002050 01  RPT-LIST-HDR.
002060     05  FILLER PIC X(30) VALUE 'CURRENT CART CONTENTS - CART:'.
002070     05  RPT-LIST-CART-ID        PIC Z(8)9.
002080     05  FILLER                  PIC X(93) VALUE SPACES.
002090
002100 01  RPT-LIST-DETAIL.
002110     05  FILLER PIC X(11) VALUE '  BOOK-ID: '.
002120     05  RPT-LIST-BOOK-ID        PIC Z(8)9.
002130     05  FILLER                  PIC X(6) VALUE SPACES.
002140     05  FILLER PIC X(10) VALUE 'QUANTITY: '.
002150     05  RPT-LIST-QTY            PIC Z(4)9-.
002160     05  FILLER                  PIC X(91) VALUE SPACES.
002170
002180 01  RPT-STATS-DETAIL.
002190     05  FILLER PIC X(13) VALUE 'ADD OK  ...  '.
002200     05  RPT-NUM-ADD-OK          PIC ZZZ,ZZ9.
002210     05  FILLER                  PIC X(3) VALUE SPACES.
002220     05  FILLER PIC X(13) VALUE 'ADD REJ ...  '.
002230     05  RPT-NUM-ADD-REJ         PIC ZZZ,ZZ9.
002240     05  FILLER                  PIC X(3) VALUE SPACES.
002250     05  FILLER PIC X(13) VALUE 'REMOVE OK .. '.
002260     05  RPT-NUM-REM-OK          PIC ZZZ,ZZ9.
002270     05  FILLER                  PIC X(3) VALUE SPACES.
002280     05  FILLER PIC X(13) VALUE 'UPDATE OK .. '.
002290     05  RPT-NUM-UPD-OK          PIC ZZZ,ZZ9.
002300     05  FILLER                  PIC X(3) VALUE SPACES.
002310     05  FILLER PIC X(13) VALUE 'CLEAR OK ... '.
002320     05  RPT-NUM-CLR-OK          PIC ZZZ,ZZ9.
002330     05  FILLER                  PIC X(10) VALUE SPACES.
002340
002350 PROCEDURE DIVISION.
002360
002370 0000-MAIN.
002380     ACCEPT CURRENT-DATE FROM DATE.
002390     DISPLAY 'CARTMAINT STARTED DATE = ' CURRENT-MONTH '/'
002400             CURRENT-DAY '/' CURRENT-YEAR.
002410
002420     PERFORM 0700-OPEN-FILES.
002430     PERFORM 0800-INIT-REPORT.
002440
002450     PERFORM 1000-LOAD-BOOK-TABLE.
002460     PERFORM 1100-LOAD-CART-LINE-TABLE.
002470
002480     PERFORM 1200-READ-TRAN.
002490     PERFORM 2000-PROCESS-TRAN
002500             UNTIL TRAN-AT-EOF.
002510
002520     PERFORM 5000-REWRITE-CART-LINES.
002530     PERFORM 8500-REPORT-TOTALS.
002540     PERFORM 0790-CLOSE-FILES.
002550     GOBACK.
002560
002570 0700-OPEN-FILES.
002580     OPEN INPUT  BOOK-MASTER
002590                 CART-LINE-IN
002600                 CARTMAINT-TRAN-FILE
002610          OUTPUT CART-LINE-OUT
002620                 CARTMAINT-RPT-FILE.
002630     IF WS-BOOKMSTR-STATUS NOT = '00'
002640        DISPLAY 'ERROR OPENING BOOK MASTER. RC: '
002650                WS-BOOKMSTR-STATUS
002660        MOVE 16 TO RETURN-CODE
002670     END-IF.
002680
002690 0790-CLOSE-FILES.
002700     CLOSE BOOK-MASTER
002710           CART-LINE-IN
002720           CART-LINE-OUT
002730           CARTMAINT-TRAN-FILE
002740           CARTMAINT-RPT-FILE.
002750
002760 0800-INIT-REPORT.
002770     MOVE CURRENT-YEAR  TO RPT-YY.
002780     MOVE CURRENT-MONTH TO RPT-MM.
002790     MOVE CURRENT-DAY   TO RPT-DD.
002800     WRITE CARTMAINT-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.
002810
002820 1000-LOAD-BOOK-TABLE.
002830     MOVE ZERO TO WS-BOOK-COUNT.
002840     PERFORM 1010-READ-BOOK-MASTER.
002850     PERFORM 1020-STORE-ONE-BOOK
002860             UNTIL WS-BOOKMSTR-STATUS = '10'.
002870
002880 1010-READ-BOOK-MASTER.
002890     READ BOOK-MASTER
002900         AT END MOVE '10' TO WS-BOOKMSTR-STATUS
002910     END-READ.
002920
002930 1020-STORE-ONE-BOOK.
002940     ADD 1 TO WS-BOOK-COUNT.
002950     MOVE BOOK-ID TO BT-ID (WS-BOOK-COUNT).
002960     PERFORM 1010-READ-BOOK-MASTER.
002970
002980 1100-LOAD-CART-LINE-TABLE.
002990     MOVE ZERO TO WS-LINE-COUNT.
003000     PERFORM 1110-READ-CART-LINE.
003010     PERFORM 1120-STORE-ONE-LINE
003020             UNTIL WS-CARTLNIN-STATUS = '10'.
003030
003040 1110-READ-CART-LINE.
003050     READ CART-LINE-IN
003060         AT END MOVE '10' TO WS-CARTLNIN-STATUS
003070     END-READ.
003080
003090 1120-STORE-ONE-LINE.
003100     ADD 1 TO WS-LINE-COUNT.
003110     MOVE CL-CART-ID  TO CLT-CART-ID (WS-LINE-COUNT).
003120     MOVE CL-BOOK-ID  TO CLT-BOOK-ID (WS-LINE-COUNT).
003130     MOVE CL-QUANTITY TO CLT-QUANTITY (WS-LINE-COUNT).
003140     PERFORM 1110-READ-CART-LINE.
003150
003160 1200-READ-TRAN.
003170     READ CARTMAINT-TRAN-FILE
003180         AT END MOVE 'Y' TO WS-TRAN-EOF
003190     END-READ.
003200
003210*--------------------------------------------------------------*
003220*    2000-PROCESS-TRAN - DISPATCH ON THE ACTION BYTE            *
003230*--------------------------------------------------------------*
003240 2000-PROCESS-TRAN.
003250     EVALUATE TRUE
003260         WHEN CMT-ADD-LINE
003270             PERFORM 2100-ADD-LINE
003280         WHEN CMT-REMOVE-LINE
003290             PERFORM 2200-REMOVE-LINE
003300         WHEN CMT-UPDATE-QTY
003310             PERFORM 2300-UPDATE-QTY
003320         WHEN CMT-CLEAR-CART
003330             PERFORM 2400-CLEAR-CART
003340         WHEN CMT-LIST-CART
003350             PERFORM 2500-LIST-CART
003360         WHEN OTHER
003370             DISPLAY 'UNKNOWN CARTMAINT ACTION - IGNORED: '
003380                     CMT-ACTION
003390     END-EVALUATE.
003400     PERFORM 1200-READ-TRAN.
003410 2000-EXIT.
003420     EXIT.
003430
003440*--------------------------------------------------------------*
003450*    2100-ADD-LINE - FAIL FAST IF THE BOOK-ID IS UNKNOWN (CR-   *
003460*    2240).  IF A LINE FOR THIS CART/BOOK ALREADY EXISTS, ADD   *
003470*    THE QUANTITY IN RATHER THAN OVERWRITE; ELSE APPEND A NEW   *
003480*    LINE.                                                      *
003490*--------------------------------------------------------------*
003500 2100-ADD-LINE.
003510     MOVE 'N' TO WS-BOOK-FOUND.
003520     IF WS-BOOK-COUNT > 0
003530        SEARCH ALL BT-ENTRY
003540            WHEN BT-ID (BT-IDX) = CMT-BOOK-ID
003550                SET BOOK-WAS-FOUND TO TRUE
003560        END-SEARCH
003570     END-IF.
003580     IF NOT BOOK-WAS-FOUND
003590        ADD 1 TO NUM-ADD-REJECTED
003600        MOVE 'ADD REJECTED - UNKNOWN BOOK: ' TO RPT-DTL-MSG
003610        MOVE CMT-CART-ID TO RPT-DTL-CART-ID
003620        MOVE CMT-BOOK-ID TO RPT-DTL-BOOK-ID
003630        MOVE ZERO TO RPT-DTL-QTY
003640        WRITE CARTMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
003650     ELSE
003660        MOVE 'N' TO WS-LINE-FOUND
003670        MOVE ZERO TO WS-FOUND-IDX
003680        PERFORM 2110-SCAN-FOR-LINE
003690                VARYING CLT-IDX FROM 1 BY 1
003700                UNTIL CLT-IDX > WS-LINE-COUNT
003710                   OR LINE-WAS-FOUND
003720        IF LINE-WAS-FOUND
003730           ADD CMT-QUANTITY TO CLT-QUANTITY (WS-FOUND-IDX)
003740        ELSE
003750           ADD 1 TO WS-LINE-COUNT
003760           MOVE CMT-CART-ID  TO CLT-CART-ID (WS-LINE-COUNT)
003770           MOVE CMT-BOOK-ID  TO CLT-BOOK-ID (WS-LINE-COUNT)
003780           MOVE CMT-QUANTITY TO CLT-QUANTITY (WS-LINE-COUNT)
003790        END-IF
003800        ADD 1 TO NUM-ADD-OK
003810        MOVE 'LINE ADDED/INCREMENTED: ' TO RPT-DTL-MSG
003820        MOVE CMT-CART-ID TO RPT-DTL-CART-ID
003830        MOVE CMT-BOOK-ID TO RPT-DTL-BOOK-ID
003840        MOVE CMT-QUANTITY TO RPT-DTL-QTY
003850        WRITE CARTMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
003860     END-IF.
003870
003880 2110-SCAN-FOR-LINE.
003890     IF CLT-CART-ID (CLT-IDX) = CMT-CART-ID
003900        AND CLT-BOOK-ID (CLT-IDX) = CMT-BOOK-ID
003910        SET LINE-WAS-FOUND TO TRUE
003920        MOVE CLT-IDX TO WS-FOUND-IDX
003930     END-IF.
003940
003950*--------------------------------------------------------------*
003960*    2200-REMOVE-LINE - DELETE THE MATCHING LINE FROM THE       *
003970*    IN-STORAGE TABLE BY SHIFTING EVERY ENTRY BELOW IT UP ONE   *
003980*    SLOT AND SHRINKING WS-LINE-COUNT                           *
003990*--------------------------------------------------------------*
004000 2200-REMOVE-LINE.
004010     MOVE 'N' TO WS-LINE-FOUND.
004020     MOVE ZERO TO WS-FOUND-IDX.
004030     PERFORM 2210-SCAN-FOR-LINE-REMOVE
004040             VARYING CLT-IDX FROM 1 BY 1
004050             UNTIL CLT-IDX > WS-LINE-COUNT
004060                OR LINE-WAS-FOUND.
004070     IF LINE-WAS-FOUND
004080        PERFORM 2220-SHIFT-LINES-UP
004090                VARYING WS-SHIFT-SUB FROM WS-FOUND-IDX BY 1
004100                UNTIL WS-SHIFT-SUB >= WS-LINE-COUNT
004110        SUBTRACT 1 FROM WS-LINE-COUNT
004120        ADD 1 TO NUM-REMOVE-OK
004130        MOVE 'LINE REMOVED: ' TO RPT-DTL-MSG
004140        MOVE CMT-CART-ID TO RPT-DTL-CART-ID
004150        MOVE CMT-BOOK-ID TO RPT-DTL-BOOK-ID
004160        MOVE ZERO TO RPT-DTL-QTY
004170        WRITE CARTMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
004180     ELSE
004190        MOVE 'REMOVE - NO MATCHING LINE: ' TO RPT-DTL-MSG
004200        MOVE CMT-CART-ID TO RPT-DTL-CART-ID
004210        MOVE CMT-BOOK-ID TO RPT-DTL-BOOK-ID
004220        MOVE ZERO TO RPT-DTL-QTY
004230        WRITE CARTMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
004240     END-IF.
004250
004260 2210-SCAN-FOR-LINE-REMOVE.
004270     IF CLT-CART-ID (CLT-IDX) = CMT-CART-ID
004280        AND CLT-BOOK-ID (CLT-IDX) = CMT-BOOK-ID
004290        SET LINE-WAS-FOUND TO TRUE
004300        MOVE CLT-IDX TO WS-FOUND-IDX
004310     END-IF.
004320
004330 2220-SHIFT-LINES-UP.
004340     MOVE CLT-ENTRY (WS-SHIFT-SUB + 1)
004350       TO CLT-ENTRY (WS-SHIFT-SUB).
004360
004370*--------------------------------------------------------------*
004380*    2300-UPDATE-QTY - SILENT NO-OP IF THE LINE IS MISSING      *
004390*--------------------------------------------------------------*
004400 2300-UPDATE-QTY.
004410     MOVE 'N' TO WS-LINE-FOUND.
004420     MOVE ZERO TO WS-FOUND-IDX.
004430     PERFORM 2110-SCAN-FOR-LINE
004440             VARYING CLT-IDX FROM 1 BY 1
004450             UNTIL CLT-IDX > WS-LINE-COUNT
004460                OR LINE-WAS-FOUND.
004470     IF LINE-WAS-FOUND
004480        MOVE CMT-QUANTITY TO CLT-QUANTITY (WS-FOUND-IDX)
004490        ADD 1 TO NUM-UPDATE-OK
004500        MOVE 'QUANTITY UPDATED: ' TO RPT-DTL-MSG
004510        MOVE CMT-CART-ID TO RPT-DTL-CART-ID
004520        MOVE CMT-BOOK-ID TO RPT-DTL-BOOK-ID
004530        MOVE CMT-QUANTITY TO RPT-DTL-QTY
004540        WRITE CARTMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1
004550     ELSE
004560        CONTINUE
004570     END-IF.
004580
004590*--------------------------------------------------------------*
004600*    2400-CLEAR-CART - DELETE EVERY LINE FOR THE CART ID BY     *
004610*    REBUILDING THE TABLE WITHOUT THEM.  WS-CLEAR-BOUND HOLDS    *
004620*    THE ORIGINAL ROW COUNT FOR THE LOOP - WS-BOOK-COUNT IS THE  *
004630*    ADD-LINE BOOK-TABLE SEARCH BOUND AND MUST NEVER BE REUSED   *
004640*    AS SCRATCH HERE.                                            *
004650*--------------------------------------------------------------*
004660 2400-CLEAR-CART.
004670     MOVE WS-LINE-COUNT TO WS-CLEAR-BOUND.
004680     MOVE ZERO TO WS-LINE-COUNT.
004690     PERFORM 2410-KEEP-ONE-LINE
004700             VARYING CLT-IDX FROM 1 BY 1
004710             UNTIL CLT-IDX > WS-CLEAR-BOUND.
004720     ADD 1 TO NUM-CLEAR-OK.
004730     MOVE 'CART CLEARED: ' TO RPT-DTL-MSG.
004740     MOVE CMT-CART-ID TO RPT-DTL-CART-ID.
004750     MOVE SPACES TO RPT-DTL-BOOK-ID.
004760     MOVE ZERO TO RPT-DTL-QTY.
004770     WRITE CARTMAINT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.
004780
004790 2410-KEEP-ONE-LINE.
004800     IF CLT-CART-ID (CLT-IDX) NOT = CMT-CART-ID
004810        ADD 1 TO WS-LINE-COUNT
004820        IF WS-LINE-COUNT NOT = CLT-IDX
004830           MOVE CLT-ENTRY (CLT-IDX) TO CLT-ENTRY (WS-LINE-COUNT)
004840        END-IF
004850     END-IF.
004860
004870*--------------------------------------------------------------*
004880*    2500-LIST-CART - PRINT-ONLY, TOUCHES NOTHING IN STORAGE    *
004890*--------------------------------------------------------------*
004900 2500-LIST-CART.
004910     MOVE CMT-CART-ID TO RPT-LIST-CART-ID.
004920     WRITE CARTMAINT-RPT-LINE FROM RPT-LIST-HDR AFTER 2.
004930     PERFORM 2510-LIST-ONE-LINE
004940             VARYING CLT-IDX FROM 1 BY 1
004950             UNTIL CLT-IDX > WS-LINE-COUNT.
004960
004970 2510-LIST-ONE-LINE.
004980     IF CLT-CART-ID (CLT-IDX) = CMT-CART-ID
004990        MOVE CLT-BOOK-ID (CLT-IDX) TO RPT-LIST-BOOK-ID
005000        MOVE CLT-QUANTITY (CLT-IDX) TO RPT-LIST-QTY
005010        WRITE CARTMAINT-RPT-LINE FROM RPT-LIST-DETAIL AFTER 1
005020     END-IF.
005030
005040*--------------------------------------------------------------*
005050*    5000-REWRITE-CART-LINES - THE TRANSIENT FILE IS WRITTEN    *
005060*    FROM SCRATCH FOR THE NEXT RUN                               *
005070*--------------------------------------------------------------*
005080 5000-REWRITE-CART-LINES.
005090     PERFORM 5010-WRITE-ONE-LINE
005100             VARYING WS-LINE-SUB FROM 1 BY 1
005110             UNTIL WS-LINE-SUB > WS-LINE-COUNT.
005120
005130 5010-WRITE-ONE-LINE.
005140     MOVE CLT-CART-ID (WS-LINE-SUB)  TO CL-CART-ID.
005150     MOVE CLT-BOOK-ID (WS-LINE-SUB)  TO CL-BOOK-ID.
005160     MOVE CLT-QUANTITY (WS-LINE-SUB) TO CL-QUANTITY.
005170     MOVE CART-LINE-REC TO CART-LINE-OUT-REC.
005180     WRITE CART-LINE-OUT-REC.
005190
005200 8500-REPORT-TOTALS.
005210     MOVE NUM-ADD-OK       TO RPT-NUM-ADD-OK.
005220     MOVE NUM-ADD-REJECTED TO RPT-NUM-ADD-REJ.
005230     MOVE NUM-REMOVE-OK    TO RPT-NUM-REM-OK.
005240     MOVE NUM-UPDATE-OK    TO RPT-NUM-UPD-OK.
005250     MOVE NUM-CLEAR-OK     TO RPT-NUM-CLR-OK.
005260     WRITE CARTMAINT-RPT-LINE FROM RPT-STATS-DETAIL AFTER 2.
