000010******************************************************************
000020*    COPY MEMBER  = CANCREC
000030*    DESCRIPTIVE NAME = CANCELLATION REQUEST RECORD LAYOUT
000040*
000050*    CARRIED FOR THE ADMIN NOTE ATTACHED TO A CUSTOMER'S
000060*    CANCEL REQUEST.  ORDMAINT READS THIS FILE BY CR-ORDER-ID
000070*    WHEN LISTING ORDERS SO THE ADMIN NOTE CAN RIDE ALONG ON THE
000080*    STATUS LISTING - NO PROGRAM IN THIS SUITE WRITES OR UPDATES
000090*    A CANCREC.  PER THE HELP-DESK TICKET THAT OPENED THIS FILE
000100*    UP TO BATCH (CR-1502), THE ADMIN NOTE STAYS WRITABLE ONLY
000110*    FROM THE ON-LINE SIDE - THIS SUITE READS IT, NEVER WRITES IT.
000120******************************************************************
000130*    CHANGE LOG
000140*    ----------
000150*    2020-11-19  DJK  CR-1502    ORIGINAL COPYBOOK, CARRIED OVER
000160*                                FROM THE PAYMENT-CASCADE STORY.
000170******************************************************************
000180 01  CANCEL-REQUEST-REC.
000190     05  CR-CR-ID                PIC 9(9).
000200     05  CR-ORDER-ID             PIC 9(9).
000210     05  CR-REASON               PIC X(1000).
000220     05  CR-STATUS               PIC X(8).
000230         88  CR-STATUS-PENDING       VALUE 'PENDING'.
000240         88  CR-STATUS-APPROVED      VALUE 'APPROVED'.
000250         88  CR-STATUS-REJECTED      VALUE 'REJECTED'.
000260     05  CR-ADMIN-NOTE            PIC X(1000).
000270     05  CR-CREATED-AT            PIC X(26).
000280     05  CR-PROCESSED-AT          PIC X(26).
000290     05  FILLER                   PIC X(2).
