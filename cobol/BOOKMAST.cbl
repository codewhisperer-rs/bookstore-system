000010******************************************************************
000020*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000030*    ALL RIGHTS RESERVED
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    BOOKMAST.
000070 AUTHOR.        R T SAYLES.
000080 INSTALLATION.  SYSTEMS GROUP - BOOKSTORE BATCH.
000090 DATE-WRITTEN.  03/11/19.
000100 DATE-COMPILED.
000110 SECURITY.      NON-CONFIDENTIAL.
000120*
000130* READS A SEQUENTIAL MAINTENANCE-TRANSACTION FILE AND MAKES
000140* ADD / CHANGE / DELETE UPDATES TO THE SORTED SEQUENTIAL BOOK
000150* CATALOG MASTER.  AT END OF THE MAINTENANCE PASS, RE-READS THE
000160* NEW MASTER TO PRODUCE THE LOW-STOCK LISTING (BOOK-STOCK LESS
000170* THAN OR EQUAL TO THE THRESHOLD PARAMETER, DEFAULT 10).
000180*
000190* Transaction record layout (BK-TRAN-REC, below):
000200*     0    1    1    2    2    3    3    4    4    5    5    6
000210* ....5....0....5....0....5....0....5....0....5....0....5....0..
000220* ACTION ---book-id-- --------------- data ---------------------
000230*   can be:
000240*   ADD      title / author / price / stock / description / url
000250*   CHANGE   same fields, all rewritten onto the existing record
000260*   DELETE   book-id only - rejected if the id does not exist
000270*
000280******************************************************************
000290*    CHANGE LOG
000300*    ----------
000310*    2019-03-11  RTS  NEW-0417   ORIGINAL PROGRAM - CATALOG
000320*                                CONVERSION PROJECT.
000330*    2020-07-02  DJK  CR-1188    ADDED BK-COVER-URL TO THE ADD
000340*                                AND CHANGE PATHS.
000350*    2021-11-30  MPQ  CR-1955    ADDED 6000-QUERY-REPORT (LOW
000360*                                STOCK LISTING) PER OPS REQUEST
000370*                                FOR A NIGHTLY RE-ORDER TICKLER.
000380*    1999-01-06  DJK  Y2K-0009   REVIEWED BK-CREATED-AT-PARTS -
000390*                                FIELD IS A 4-DIGIT-YEAR STRING
000400*                                SUPPLIED BY THE FRONT END, NO
000410*                                WINDOWING LOGIC REQUIRED HERE.
000420*    2023-02-20  MPQ  CR-2210    ADDED WS-LOW-STOCK-THRESHOLD
000430*                                OVERRIDE FROM THE PARM CARD.
000440*    2024-09-03  MPQ  CR-2215    ADDED THE FIVE QRY-* ACTION
000450*                                CODES (6100/6200/6300/6400/6500)
000460*                                SO THE BY-ID, PAGED-LIST,
000470*                                KEYWORD, PRICE-RANGE AND
000480*                                AVAILABLE LOOKUPS THE CATALOG
000490*                                SERVICE OFFERS ON-LINE ARE ALSO
000500*                                DRIVEN THROUGH THIS BATCH PASS,
000510*                                NOT JUST THE LOW-STOCK TICKLER.
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-370.
000570 OBJECT-COMPUTER.  IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT BOOK-MASTER-OLD    ASSIGN TO BOOKOLD
000640         ACCESS MODE IS SEQUENTIAL
000650         FILE STATUS IS WS-BOOKOLD-STATUS.
000660
000670     SELECT BOOK-MASTER-NEW    ASSIGN TO BOOKNEW
000680         ACCESS MODE IS SEQUENTIAL
000690         FILE STATUS IS WS-BOOKNEW-STATUS.
000700
000710     SELECT BOOK-TRAN-FILE     ASSIGN TO BOOKTRAN
000720         ACCESS MODE IS SEQUENTIAL
000730         FILE STATUS IS WS-BOOKTRAN-STATUS.
000740
000750     SELECT BOOK-REPORT-FILE   ASSIGN TO BOOKRPT
000760         ACCESS MODE IS SEQUENTIAL
000770         FILE STATUS IS WS-BOOKRPT-STATUS.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820 FD  BOOK-MASTER-OLD
000830     RECORDING MODE IS F
000840     BLOCK CONTAINS 0 RECORDS.
000850 COPY BOOKREC.
000860
000870 FD  BOOK-MASTER-NEW
000880     RECORDING MODE IS F
000890     BLOCK CONTAINS 0 RECORDS.
000900 01  BOOK-MASTER-NEW-REC        PIC X(2850).
000910
000920 FD  BOOK-TRAN-FILE
000930     RECORDING MODE IS F.
000940 01  BK-TRAN-REC.
000950     05  BKT-ACTION              PIC X(8).
000960         88  BKT-ACTION-ADD          VALUE 'ADD'.
000970         88  BKT-ACTION-CHANGE       VALUE 'CHANGE'.
000980         88  BKT-ACTION-DELETE       VALUE 'DELETE'.
000990         88  BKT-ACTION-QRY-ID       VALUE 'QRY-ID'.
001000         88  BKT-ACTION-QRY-LST      VALUE 'QRY-LST'.
001010         88  BKT-ACTION-QRY-KEY      VALUE 'QRY-KEY'.
001020         88  BKT-ACTION-QRY-PRC      VALUE 'QRY-PRC'.
001030         88  BKT-ACTION-QRY-AVL      VALUE 'QRY-AVL'.
001040     05  BKT-MAINT-DATA.
001050         10  BKT-BOOK-ID             PIC 9(9).
001060         10  BKT-TITLE               PIC X(200).
001070         10  BKT-AUTHOR              PIC X(100).
001080         10  BKT-PRICE               PIC S9(8)V99.
001090         10  BKT-STOCK               PIC S9(9).
001100         10  BKT-DESCRIPTION         PIC X(2000).
001110         10  BKT-COVER-URL           PIC X(500).
001120*--------------------------------------------------------------*
001130*    QUERY-TRANSACTION OVERLAY - LAID OVER BKT-MAINT-DATA SINCE  *
001140*    A QRY-* TRANSACTION NEVER CARRIES A FULL BOOK RECORD.  ONE  *
001150*    LAYOUT SERVES ALL FIVE QUERY ACTIONS - EACH ACTION USES     *
001160*    ONLY THE SUBFIELDS THAT APPLY TO IT (SEE 6100-6500 BELOW).  *
001170*--------------------------------------------------------------*
001180     05  BKT-QUERY-DATA REDEFINES BKT-MAINT-DATA.
001190         10  BKQ-BOOK-ID             PIC 9(9).
001200         10  BKQ-KEYWORD             PIC X(60).
001210         10  BKQ-SORT-KEY            PIC X(10).
001220             88  BKQ-SORT-BY-TITLE       VALUE 'TITLE'.
001230             88  BKQ-SORT-BY-PRICE       VALUE 'PRICE'.
001240             88  BKQ-SORT-BY-STOCK       VALUE 'STOCK'.
001250             88  BKQ-SORT-BY-ID          VALUE 'ID'.
001260         10  BKQ-SORT-DIR            PIC X(4).
001270             88  BKQ-SORT-DESCENDING     VALUE 'DESC'.
001280             88  BKQ-SORT-ASCENDING      VALUE 'ASC'.
001290         10  BKQ-PAGE-NUMBER         PIC 9(5).
001300         10  BKQ-PAGE-SIZE           PIC 9(5).
001310         10  BKQ-PRICE-MIN           PIC S9(8)V99.
001320         10  BKQ-PRICE-MAX           PIC S9(8)V99.
001330         10  FILLER                  PIC X(2715).
001340*--------------------------------------------------------------*
001350*    ALTERNATE VIEW OF THE TRANSACTION - USED ONLY BY THE       *
001360*    CONSOLE-DUMP DISPLAY WHEN AN UNKNOWN ACTION CODE COMES     *
001370*    THROUGH ON 2000-PROCESS-TRAN                                *
001380*--------------------------------------------------------------*
001390 01  BK-TRAN-DUMP-VIEW REDEFINES BK-TRAN-REC.
001400     05  FILLER                  PIC X(8).
001410     05  BTD-KEY-BYTES           PIC X(9).
001420     05  FILLER                  PIC X(2793).
001430
001440 FD  BOOK-REPORT-FILE
001450     RECORDING MODE IS F.
001460 01  BOOK-REPORT-LINE            PIC X(132).
001470
001480 WORKING-STORAGE SECTION.
001490*
001500 01  WS-FIELDS.
001510     05  WS-BOOKOLD-STATUS       PIC X(2)  VALUE SPACES.
001520     05  WS-BOOKNEW-STATUS       PIC X(2)  VALUE SPACES.
001530     05  WS-BOOKTRAN-STATUS      PIC X(2)  VALUE SPACES.
001540     05  WS-BOOKRPT-STATUS       PIC X(2)  VALUE SPACES.
001550     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
001560         88  TRAN-AT-EOF             VALUE 'Y'.
001570     05  WS-BOOK-FOUND           PIC X     VALUE 'N'.
001580         88  BOOK-WAS-FOUND          VALUE 'Y'.
001590
001600 01  WORK-VARIABLES.
001610     05  WS-LOW-STOCK-THRESHOLD  PIC S9(9)  COMP VALUE +10.
001620     05  WS-SUBSCRIPT            PIC S9(4)  COMP VALUE +0.
001630     05  WS-TABLE-COUNT          PIC S9(4)  COMP VALUE +0.
001640     05  WS-QUERY-LIST-COUNT     PIC S9(4)  COMP VALUE +0.
001650     05  WS-INSERT-FROM          PIC S9(4)  COMP VALUE +0.
001660     05  WS-INSERT-TO            PIC S9(4)  COMP VALUE +0.
001670     05  WS-PAGE-FIRST-ROW       PIC S9(9)  COMP VALUE +0.
001680     05  WS-PAGE-LAST-ROW        PIC S9(9)  COMP VALUE +0.
001690     05  WS-KEY-STOP             PIC X      VALUE 'N'.
001700         88  KEY-STOP-REACHED        VALUE 'Y'.
001710     05  WS-KEYWORD-LEN          PIC S9(4)  COMP VALUE +0.
001720     05  WS-SCAN-POS             PIC S9(4)  COMP VALUE +0.
001730     05  WS-UPPER-TITLE          PIC X(200) VALUE SPACES.
001740     05  WS-UPPER-AUTHOR         PIC X(100) VALUE SPACES.
001750     05  WS-UPPER-KEYWORD        PIC X(60)  VALUE SPACES.
001760     05  WS-MATCH-FOUND          PIC X      VALUE 'N'.
001770         88  KEYWORD-MATCHED         VALUE 'Y'.
001780
001790 01  REPORT-TOTALS.
001800     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.
001810     05  NUM-ADD-REQUESTS        PIC S9(9)  COMP-3  VALUE +0.
001820     05  NUM-ADD-PROCESSED       PIC S9(9)  COMP-3  VALUE +0.
001830     05  NUM-CHANGE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
001840     05  NUM-CHANGE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
001850     05  NUM-DELETE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
001860     05  NUM-DELETE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
001870     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.
001880     05  NUM-QRY-ID-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
001890     05  NUM-QRY-LST-REQUESTS    PIC S9(9)  COMP-3  VALUE +0.
001900     05  NUM-QRY-KEY-REQUESTS    PIC S9(9)  COMP-3  VALUE +0.
001910     05  NUM-QRY-PRC-REQUESTS    PIC S9(9)  COMP-3  VALUE +0.
001920     05  NUM-QRY-AVL-REQUESTS    PIC S9(9)  COMP-3  VALUE +0.
001930     05  NUM-QRY-LINES-PRINTED   PIC S9(9)  COMP-3  VALUE +0.
001940
001950*--------------------------------------------------------------*
001960*    IN-STORAGE BOOK TABLE - THE MASTER IS SMALL ENOUGH TO      *
001970*    HOLD WHOLE FOR THE MAINTENANCE PASS (SEE ADSORT1 IDIOM);   *
001980*    REWRITTEN OUT TO BOOK-MASTER-NEW IN BOOK-ID ORDER.         *
001990*--------------------------------------------------------------*
002000 01  BOOK-TABLE-AREA.
002010     05  BT-ENTRY OCCURS 1 TO 5000 TIMES
002020             DEPENDING ON WS-TABLE-COUNT
002030             INDEXED BY BT-IDX.
002040         10  BT-ID               PIC 9(9).
002050         10  BT-DATA             PIC X(2841).
002060*--------------------------------------------------------------*
002070*    ALTERNATE NUMERIC/ALPHA VIEW OF THE RETURN CODE - USED TO  *
002080*    EDIT RETURN-CODE INTO THE END-OF-RUN DISPLAY LINE          *
002090*--------------------------------------------------------------*
002100 01  WS-RETURN-CODE-A            PIC X(4)   VALUE '0000'.
002110 01  WS-RETURN-CODE-N REDEFINES WS-RETURN-CODE-A
002120                                 PIC 9(4).
002130*--------------------------------------------------------------*
002140*    STAGING TABLE FOR THE QRY-LST PAGED-LIST REQUEST - SORTED  *
002150*    BY THE REQUESTED KEY/DIRECTION USING THE SHOP'S STANDARD   *
002160*    IN-STORAGE INSERTION SORT (SEE ADSORT1/ORDMAINT)           *
002170*--------------------------------------------------------------*
002180 01  QUERY-LIST-STAGE-AREA.
002190     05  QLS-ENTRY OCCURS 1 TO 5000 TIMES
002200             DEPENDING ON WS-QUERY-LIST-COUNT
002210             INDEXED BY QLS-IDX.
002220         10  QLS-ID              PIC 9(9).
002230         10  QLS-TITLE           PIC X(200).
002240         10  QLS-AUTHOR          PIC X(100).
002250         10  QLS-PRICE           PIC S9(8)V99 COMP-3.
002260         10  QLS-STOCK           PIC S9(9)    COMP.
002270*--------------------------------------------------------------*
002280*    HOLD AREA FOR ONE ENTRY DURING THE INSERTION SORT'S SHIFT  *
002290*--------------------------------------------------------------*
002300 01  QLS-HOLD-AREA.
002310     05  QLSH-ID                 PIC 9(9).
002320     05  QLSH-TITLE              PIC X(200).
002330     05  QLSH-AUTHOR             PIC X(100).
002340     05  QLSH-PRICE              PIC S9(8)V99 COMP-3.
002350     05  QLSH-STOCK              PIC S9(9)    COMP.
002360 01  QLS-HOLD-REDEF REDEFINES QLS-HOLD-AREA.
002370     05  FILLER                  PIC X(300).
002380
002390 01  SYSTEM-DATE-AND-TIME.
002400     05  CURRENT-DATE.
002410         10  CURRENT-YEAR        PIC 9(2).
002420         10  CURRENT-MONTH       PIC 9(2).
002430         10  CURRENT-DAY         PIC 9(2).
002440     05  CURRENT-TIME.
002450         10  CURRENT-HOUR        PIC 9(2).
002460         10  CURRENT-MINUTE      PIC 9(2).
002470         10  CURRENT-SECOND      PIC 9(2).
002480         10  CURRENT-HNDSEC      PIC 9(2).
002490 01  CURRENT-DATE-N REDEFINES CURRENT-DATE
002500                                 PIC 9(6).
002510
002520 01  RPT-HEADER1.
002530     05  FILLER                  PIC X(40)
002540         VALUE 'BOOK CATALOG MAINTENANCE REPORT   DATE:'.
002550     05  RPT-MM                  PIC 99.
002560     05  FILLER                  PIC X VALUE '/'.
002570     05  RPT-DD                  PIC 99.
002580     05  FILLER                  PIC X VALUE '/'.
002590     05  RPT-YY                  PIC 99.
002600     05  FILLER                  PIC X(59) VALUE SPACES.
002610
002620 01  RPT-STATS-HDR1.
002630     05  FILLER PIC X(50) VALUE
002640         'TRANSACTION TYPE      REQUESTED   PROCESSED  ERROR'.
002650     05  FILLER PIC X(82) VALUE SPACES.
002660
002670 01  RPT-STATS-DETAIL.
002680     05  RPT-TRAN                PIC X(15).
002690     05  RPT-NUM-TRANS           PIC ZZZ,ZZ9.
002700     05  FILLER                  PIC X(5)  VALUE SPACES.
002710     05  RPT-NUM-TRAN-PROC       PIC ZZZ,ZZ9.
002720     05  FILLER                  PIC X(5)  VALUE SPACES.
002730     05  RPT-NUM-TRAN-ERR        PIC ZZZ,ZZ9.
002740     05  FILLER                  PIC X(93) VALUE SPACES.
002750
002760 01  RPT-LOWSTOCK-HDR.
002770     05  FILLER PIC X(46) VALUE
002780         'LOW STOCK LISTING - THRESHOLD ='.
002790     05  RPT-THRESHOLD           PIC ZZZ,ZZ9.
002800     05  FILLER                  PIC X(78) VALUE SPACES.
002810
002820 01  RPT-LOWSTOCK-DETAIL.
002830     05  RPT-LS-ID               PIC ZZZZZZZZ9.
002840     05  FILLER                  PIC X(2)  VALUE SPACES.
002850     05  RPT-LS-TITLE            PIC X(60).
002860     05  FILLER                  PIC X(2)  VALUE SPACES.
002870     05  RPT-LS-STOCK            PIC ZZZ,ZZ9-.
002880     05  FILLER                  PIC X(51) VALUE SPACES.
002890*--------------------------------------------------------------*
002900*    PRINT LAYOUTS FOR THE FIVE QRY-* CATALOG LOOKUPS           *
002910*--------------------------------------------------------------*
002920 01  RPT-QUERY-HDR.
002930     05  FILLER PIC X(30) VALUE 'BOOK QUERY RESULTS - TYPE: '.
002940     05  RPT-QRY-TYPE            PIC X(20).
002950     05  FILLER                  PIC X(82) VALUE SPACES.
002960
002970 01  RPT-QUERY-COLHDR.
002980     05  FILLER PIC X(11)  VALUE 'BOOK-ID'.
002990     05  FILLER PIC X(42)  VALUE 'TITLE'.
003000     05  FILLER PIC X(32)  VALUE 'AUTHOR'.
003010     05  FILLER PIC X(16)  VALUE 'PRICE'.
003020     05  FILLER PIC X(31)  VALUE 'STOCK'.
003030
003040 01  RPT-QUERY-DETAIL.
003050     05  RPT-QRY-ID              PIC Z(8)9.
003060     05  FILLER                  PIC X(2) VALUE SPACES.
003070     05  RPT-QRY-TITLE           PIC X(40).
003080     05  FILLER                  PIC X(2) VALUE SPACES.
003090     05  RPT-QRY-AUTHOR          PIC X(30).
003100     05  FILLER                  PIC X(2) VALUE SPACES.
003110     05  RPT-QRY-PRICE           PIC Z,ZZZ,ZZ9.99-.
003120     05  FILLER                  PIC X(2) VALUE SPACES.
003130     05  RPT-QRY-STOCK           PIC ZZZ,ZZZ,ZZ9-.
003140     05  FILLER                  PIC X(20) VALUE SPACES.
003150
003160 01  RPT-QUERY-NOTFOUND.
003170     05  FILLER PIC X(20) VALUE 'BOOK-ID NOT FOUND: '.
003180     05  RPT-QRY-NF-ID           PIC Z(8)9.
003190     05  FILLER                  PIC X(103) VALUE SPACES.
003200
003210 PROCEDURE DIVISION.
003220
003230 0000-MAIN.
003240     ACCEPT CURRENT-DATE FROM DATE.
003250     ACCEPT CURRENT-TIME FROM TIME.
003260     DISPLAY 'BOOKMAST STARTED DATE = ' CURRENT-MONTH '/'
003270             CURRENT-DAY '/' CURRENT-YEAR.
003280
003290     PERFORM 0700-OPEN-FILES.
003300     PERFORM 0800-INIT-REPORT.
003310
003320     PERFORM 1000-LOAD-BOOK-TABLE.
003330     PERFORM 2000-PROCESS-TRAN THRU 2000-EXIT
003340             UNTIL TRAN-AT-EOF.
003350
003360     PERFORM 5000-REWRITE-MASTER.
003370     PERFORM 6000-QUERY-REPORT.
003380     PERFORM 8500-REPORT-TRAN-STATS.
003390     PERFORM 0790-CLOSE-FILES.
003400
003410     MOVE ZERO TO WS-RETURN-CODE-N.
003420     MOVE WS-RETURN-CODE-N TO RETURN-CODE.
003430     GOBACK.
003440
003450 0700-OPEN-FILES.
003460     OPEN INPUT  BOOK-MASTER-OLD
003470                 BOOK-TRAN-FILE
003480          OUTPUT BOOK-MASTER-NEW
003490                 BOOK-REPORT-FILE.
003500     IF WS-BOOKOLD-STATUS NOT = '00'
003510        DISPLAY 'ERROR OPENING BOOK MASTER. RC: '
003520                WS-BOOKOLD-STATUS
003530        MOVE 16 TO RETURN-CODE
003540        MOVE 'Y' TO WS-TRAN-EOF
003550     END-IF.
003560     IF WS-BOOKTRAN-STATUS NOT = '00'
003570        DISPLAY 'ERROR OPENING BOOK TRAN FILE. RC: '
003580                WS-BOOKTRAN-STATUS
003590        MOVE 16 TO RETURN-CODE
003600        MOVE 'Y' TO WS-TRAN-EOF
003610     END-IF.
003620
003630 0790-CLOSE-FILES.
003640     CLOSE BOOK-MASTER-OLD
003650           BOOK-MASTER-NEW
003660           BOOK-TRAN-FILE
003670           BOOK-REPORT-FILE.
003680
003690 0800-INIT-REPORT.
003700     MOVE CURRENT-YEAR  TO RPT-YY.
003710     MOVE CURRENT-MONTH TO RPT-MM.
003720     MOVE CURRENT-DAY   TO RPT-DD.
003730     WRITE BOOK-REPORT-LINE FROM RPT-HEADER1 AFTER PAGE.
003740
003750*--------------------------------------------------------------*
003760*    1000-LOAD-BOOK-TABLE - LOAD THE ENTIRE OLD MASTER INTO     *
003770*    BOOK-TABLE-AREA SO ADD/CHANGE/DELETE CAN BE APPLIED        *
003780*    IN-STORAGE BEFORE THE MASTER IS REWRITTEN IN KEY SEQUENCE. *
003790*--------------------------------------------------------------*
003800 1000-LOAD-BOOK-TABLE.
003810     MOVE ZERO TO WS-TABLE-COUNT.
003820     PERFORM 1010-READ-OLD-MASTER.
003830     PERFORM 1020-STORE-ONE-BOOK
003840             UNTIL WS-BOOKOLD-STATUS = '10'.
003850
003860 1010-READ-OLD-MASTER.
003870     READ BOOK-MASTER-OLD
003880         AT END MOVE '10' TO WS-BOOKOLD-STATUS
003890     END-READ.
003900
003910 1020-STORE-ONE-BOOK.
003920     ADD 1 TO WS-TABLE-COUNT.
003930     MOVE BK-BOOK-ID  TO BT-ID (WS-TABLE-COUNT).
003940     MOVE BOOK-MASTER-REC TO BT-DATA (WS-TABLE-COUNT).
003950     PERFORM 1010-READ-OLD-MASTER.
003960
003970*--------------------------------------------------------------*
003980*    2000-PROCESS-TRAN - DISPATCH ONE MAINTENANCE TRANSACTION   *
003990*--------------------------------------------------------------*
004000 2000-PROCESS-TRAN.
004010     READ BOOK-TRAN-FILE
004020         AT END
004030             MOVE 'Y' TO WS-TRAN-EOF
004040             GO TO 2000-EXIT
004050     END-READ.
004060     ADD 1 TO NUM-TRAN-RECS.
004070
004080     EVALUATE TRUE
004090         WHEN BKT-ACTION-ADD
004100             ADD 1 TO NUM-ADD-REQUESTS
004110             PERFORM 2100-ADD-BOOK THRU 2100-EXIT
004120         WHEN BKT-ACTION-CHANGE
004130             ADD 1 TO NUM-CHANGE-REQUESTS
004140             PERFORM 2200-CHANGE-BOOK THRU 2200-EXIT
004150         WHEN BKT-ACTION-DELETE
004160             ADD 1 TO NUM-DELETE-REQUESTS
004170             PERFORM 2300-DELETE-BOOK THRU 2300-EXIT
004180         WHEN BKT-ACTION-QRY-ID
004190             ADD 1 TO NUM-QRY-ID-REQUESTS
004200             PERFORM 6100-QUERY-BY-ID THRU 6100-EXIT
004210         WHEN BKT-ACTION-QRY-LST
004220             ADD 1 TO NUM-QRY-LST-REQUESTS
004230             PERFORM 6200-QUERY-PAGED-LIST THRU 6200-EXIT
004240         WHEN BKT-ACTION-QRY-KEY
004250             ADD 1 TO NUM-QRY-KEY-REQUESTS
004260             PERFORM 6300-QUERY-KEYWORD THRU 6300-EXIT
004270         WHEN BKT-ACTION-QRY-PRC
004280             ADD 1 TO NUM-QRY-PRC-REQUESTS
004290             PERFORM 6400-QUERY-PRICE-RANGE THRU 6400-EXIT
004300         WHEN BKT-ACTION-QRY-AVL
004310             ADD 1 TO NUM-QRY-AVL-REQUESTS
004320             PERFORM 6500-QUERY-AVAILABLE THRU 6500-EXIT
004330         WHEN OTHER
004340             ADD 1 TO NUM-TRAN-ERRORS
004350             DISPLAY 'UNKNOWN ACTION CODE ON BOOK TRAN: '
004360                     BKT-ACTION
004370     END-EVALUATE.
004380 2000-EXIT.
004390     EXIT.
004400
004410*--------------------------------------------------------------*
004420*    2100-ADD-BOOK - APPEND A NEW ENTRY TO THE TABLE            *
004430*--------------------------------------------------------------*
004440 2100-ADD-BOOK.
004450     ADD 1 TO WS-TABLE-COUNT.
004460     MOVE BKT-BOOK-ID     TO BT-ID (WS-TABLE-COUNT).
004470     MOVE SPACES          TO BT-DATA (WS-TABLE-COUNT).
004480     MOVE BKT-BOOK-ID     TO BK-BOOK-ID.
004490     MOVE BKT-TITLE       TO BK-TITLE.
004500     MOVE BKT-AUTHOR      TO BK-AUTHOR.
004510     MOVE BKT-PRICE       TO BK-PRICE.
004520     MOVE BKT-STOCK       TO BK-STOCK.
004530     MOVE BKT-DESCRIPTION TO BK-DESCRIPTION.
004540     MOVE BKT-COVER-URL   TO BK-COVER-URL.
004550     MOVE SPACES          TO BK-CREATED-AT.
004560     MOVE BOOK-MASTER-REC TO BT-DATA (WS-TABLE-COUNT).
004570     ADD 1 TO NUM-ADD-PROCESSED.
004580 2100-EXIT.
004590     EXIT.
004600
004610*--------------------------------------------------------------*
004620*    2200-CHANGE-BOOK - COPY ALL SUPPLIED FIELDS OVER THE       *
004630*    EXISTING ENTRY, PER THE BOOK CATALOG MAINTENANCE RULE      *
004640*    THAT CREATE/UPDATE COPY EVERY REQUEST FIELD VERBATIM.      *
004650*--------------------------------------------------------------*
004660 2200-CHANGE-BOOK.
004670     PERFORM 2900-FIND-BOOK-IN-TABLE.
004680     IF NOT BOOK-WAS-FOUND
004690        ADD 1 TO NUM-TRAN-ERRORS
004700        DISPLAY 'CHANGE REJECTED - BOOK NOT ON FILE: '
004710                BKT-BOOK-ID
004720        GO TO 2200-EXIT
004730     END-IF.
004740     MOVE BT-DATA (WS-SUBSCRIPT) TO BOOK-MASTER-REC.
004750     MOVE BKT-TITLE       TO BK-TITLE.
004760     MOVE BKT-AUTHOR      TO BK-AUTHOR.
004770     MOVE BKT-PRICE       TO BK-PRICE.
004780     MOVE BKT-STOCK       TO BK-STOCK.
004790     MOVE BKT-DESCRIPTION TO BK-DESCRIPTION.
004800     MOVE BKT-COVER-URL   TO BK-COVER-URL.
004810     MOVE BOOK-MASTER-REC TO BT-DATA (WS-SUBSCRIPT).
004820     ADD 1 TO NUM-CHANGE-PROCESSED.
004830 2200-EXIT.
004840     EXIT.
004850
004860*--------------------------------------------------------------*
004870*    2300-DELETE-BOOK - EXISTENCE CHECK FIRST, THEN REMOVE      *
004880*--------------------------------------------------------------*
004890 2300-DELETE-BOOK.
004900     PERFORM 2900-FIND-BOOK-IN-TABLE.
004910     IF NOT BOOK-WAS-FOUND
004920        ADD 1 TO NUM-TRAN-ERRORS
004930        DISPLAY 'DELETE REJECTED - BOOK NOT ON FILE: '
004940                BKT-BOOK-ID
004950        GO TO 2300-EXIT
004960     END-IF.
004970     PERFORM 2950-CLOSE-TABLE-GAP
004980             UNTIL WS-SUBSCRIPT >= WS-TABLE-COUNT.
004990     SUBTRACT 1 FROM WS-TABLE-COUNT.
005000     ADD 1 TO NUM-DELETE-PROCESSED.
005010 2300-EXIT.
005020     EXIT.
005030
005040*--------------------------------------------------------------*
005050*    2950-CLOSE-TABLE-GAP - SLIDE THE ENTRIES ABOVE THE         *
005060*    DELETED ONE DOWN BY ONE SLOT                               *
005070*--------------------------------------------------------------*
005080 2950-CLOSE-TABLE-GAP.
005090     MOVE BT-ENTRY (WS-SUBSCRIPT + 1) TO BT-ENTRY (WS-SUBSCRIPT).
005100     ADD 1 TO WS-SUBSCRIPT.
005110
005120*--------------------------------------------------------------*
005130*    2900-FIND-BOOK-IN-TABLE - LINEAR LOOKUP BY BKT-BOOK-ID     *
005140*--------------------------------------------------------------*
005150 2900-FIND-BOOK-IN-TABLE.
005160     MOVE 'N' TO WS-BOOK-FOUND.
005170     MOVE ZERO TO WS-SUBSCRIPT.
005180     PERFORM 2910-SCAN-ONE-ENTRY
005190             VARYING WS-SUBSCRIPT FROM 1 BY 1
005200             UNTIL WS-SUBSCRIPT > WS-TABLE-COUNT
005210                OR BOOK-WAS-FOUND.
005220
005230 2910-SCAN-ONE-ENTRY.
005240     IF BT-ID (WS-SUBSCRIPT) = BKT-BOOK-ID
005250        MOVE 'Y' TO WS-BOOK-FOUND
005260     END-IF.
005270
005280*--------------------------------------------------------------*
005290*    5000-REWRITE-MASTER - WRITE THE UPDATED TABLE BACK OUT     *
005300*--------------------------------------------------------------*
005310 5000-REWRITE-MASTER.
005320     PERFORM 5010-WRITE-ONE-BOOK
005330             VARYING WS-SUBSCRIPT FROM 1 BY 1
005340             UNTIL WS-SUBSCRIPT > WS-TABLE-COUNT.
005350
005360 5010-WRITE-ONE-BOOK.
005370     MOVE BT-DATA (WS-SUBSCRIPT) TO BOOK-MASTER-NEW-REC.
005380     WRITE BOOK-MASTER-NEW-REC.
005390
005400*--------------------------------------------------------------*
005410*    6000-QUERY-REPORT - LOW-STOCK LISTING (BOOK-STOCK <=       *
005420*    THRESHOLD, DEFAULT 10).  THIS IS THE ONE QUERY VARIANT     *
005430*    THAT RUNS ONCE FOR THE WHOLE FILE, OPS-TICKLER STYLE,      *
005440*    RATHER THAN ONCE PER BOOK-TRAN-FILE REQUEST - THE OTHER    *
005450*    FOUR (BY-ID, PAGED-LIST, KEYWORD, PRICE-RANGE, AVAILABLE)  *
005460*    ARE DRIVEN BY QRY-* TRANSACTIONS IN 6100-6500 BELOW.       *
005470*--------------------------------------------------------------*
005480 6000-QUERY-REPORT.
005490     MOVE WS-LOW-STOCK-THRESHOLD TO RPT-THRESHOLD.
005500     WRITE BOOK-REPORT-LINE FROM RPT-LOWSTOCK-HDR AFTER 2.
005510     PERFORM 6050-CHECK-ONE-BOOK
005520             VARYING WS-SUBSCRIPT FROM 1 BY 1
005530             UNTIL WS-SUBSCRIPT > WS-TABLE-COUNT.
005540
005550 6050-CHECK-ONE-BOOK.
005560     MOVE BT-DATA (WS-SUBSCRIPT) TO BOOK-MASTER-REC.
005570     IF BK-STOCK NOT > WS-LOW-STOCK-THRESHOLD
005580        MOVE BK-BOOK-ID  TO RPT-LS-ID
005590        MOVE BK-TITLE (1:60) TO RPT-LS-TITLE
005600        MOVE BK-STOCK    TO RPT-LS-STOCK
005610        WRITE BOOK-REPORT-LINE FROM RPT-LOWSTOCK-DETAIL
005620     END-IF.
005630
005640*--------------------------------------------------------------*
005650*    6100-QUERY-BY-ID - LOOK UP ONE BOOK BY BKQ-BOOK-ID          *
005660*--------------------------------------------------------------*
005670 6100-QUERY-BY-ID.
005680     MOVE 'BY-ID'            TO RPT-QRY-TYPE.
005690     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-HDR AFTER 2.
005700     MOVE 'N' TO WS-BOOK-FOUND.
005710     MOVE ZERO TO WS-SUBSCRIPT.
005720     PERFORM 6110-SCAN-FOR-QUERY-ID
005730             VARYING WS-SUBSCRIPT FROM 1 BY 1
005740             UNTIL WS-SUBSCRIPT > WS-TABLE-COUNT
005750                OR BOOK-WAS-FOUND.
005760     IF BOOK-WAS-FOUND
005770        WRITE BOOK-REPORT-LINE FROM RPT-QUERY-COLHDR AFTER 1
005780        PERFORM 6120-PRINT-QUERY-DETAIL
005790     ELSE
005800        MOVE BKQ-BOOK-ID TO RPT-QRY-NF-ID
005810        WRITE BOOK-REPORT-LINE FROM RPT-QUERY-NOTFOUND AFTER 1
005820     END-IF.
005830 6100-EXIT.
005840     EXIT.
005850
005860 6110-SCAN-FOR-QUERY-ID.
005870     IF BT-ID (WS-SUBSCRIPT) = BKQ-BOOK-ID
005880        MOVE 'Y' TO WS-BOOK-FOUND
005890     END-IF.
005900
005910*--------------------------------------------------------------*
005920*    6120-PRINT-QUERY-DETAIL - COMMON DETAIL-LINE PRINT USED    *
005930*    BY EVERY QRY-* PARAGRAPH ONCE WS-SUBSCRIPT POINTS AT THE   *
005940*    MATCHING BOOK-TABLE-AREA ENTRY                             *
005950*--------------------------------------------------------------*
005960 6120-PRINT-QUERY-DETAIL.
005970     MOVE BT-DATA (WS-SUBSCRIPT) TO BOOK-MASTER-REC.
005980     MOVE BK-BOOK-ID      TO RPT-QRY-ID.
005990     MOVE BK-TITLE (1:40) TO RPT-QRY-TITLE.
006000     MOVE BK-AUTHOR (1:30) TO RPT-QRY-AUTHOR.
006010     MOVE BK-PRICE        TO RPT-QRY-PRICE.
006020     MOVE BK-STOCK        TO RPT-QRY-STOCK.
006030     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-DETAIL AFTER 1.
006040     ADD 1 TO NUM-QRY-LINES-PRINTED.
006050
006060*--------------------------------------------------------------*
006070*    6200-QUERY-PAGED-LIST - COPY THE WHOLE TABLE TO THE        *
006080*    STAGING AREA, SORT IT BY THE REQUESTED KEY/DIRECTION,      *
006090*    THEN PRINT ONLY THE REQUESTED PAGE                         *
006100*--------------------------------------------------------------*
006110 6200-QUERY-PAGED-LIST.
006120     MOVE 'PAGED-LIST'      TO RPT-QRY-TYPE.
006130     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-HDR AFTER 2.
006140     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-COLHDR AFTER 1.
006150
006160     MOVE ZERO TO WS-QUERY-LIST-COUNT.
006170     PERFORM 6210-COPY-ONE-ENTRY
006180             VARYING WS-SUBSCRIPT FROM 1 BY 1
006190             UNTIL WS-SUBSCRIPT > WS-TABLE-COUNT.
006200
006210     IF WS-QUERY-LIST-COUNT > 1
006220        PERFORM 6220-SORT-QUERY-LIST
006230                VARYING WS-INSERT-FROM FROM 2 BY 1
006240                UNTIL WS-INSERT-FROM > WS-QUERY-LIST-COUNT
006250     END-IF.
006260
006270     COMPUTE WS-PAGE-FIRST-ROW =
006280             ((BKQ-PAGE-NUMBER - 1) * BKQ-PAGE-SIZE) + 1.
006290     COMPUTE WS-PAGE-LAST-ROW =
006300             BKQ-PAGE-NUMBER * BKQ-PAGE-SIZE.
006310     IF WS-PAGE-LAST-ROW > WS-QUERY-LIST-COUNT
006320        MOVE WS-QUERY-LIST-COUNT TO WS-PAGE-LAST-ROW
006330     END-IF.
006340
006350     IF WS-PAGE-FIRST-ROW <= WS-PAGE-LAST-ROW
006360        PERFORM 6230-PRINT-ONE-LIST-ROW
006370                VARYING WS-SUBSCRIPT FROM WS-PAGE-FIRST-ROW BY 1
006380                UNTIL WS-SUBSCRIPT > WS-PAGE-LAST-ROW
006390     END-IF.
006400 6200-EXIT.
006410     EXIT.
006420
006430 6210-COPY-ONE-ENTRY.
006440     ADD 1 TO WS-QUERY-LIST-COUNT.
006450     MOVE BT-DATA (WS-SUBSCRIPT) TO BOOK-MASTER-REC.
006460     MOVE BK-BOOK-ID TO QLS-ID     (WS-QUERY-LIST-COUNT).
006470     MOVE BK-TITLE   TO QLS-TITLE  (WS-QUERY-LIST-COUNT).
006480     MOVE BK-AUTHOR  TO QLS-AUTHOR (WS-QUERY-LIST-COUNT).
006490     MOVE BK-PRICE   TO QLS-PRICE  (WS-QUERY-LIST-COUNT).
006500     MOVE BK-STOCK   TO QLS-STOCK  (WS-QUERY-LIST-COUNT).
006510
006520*--------------------------------------------------------------*
006530*    6220-SORT-QUERY-LIST / 6225-SHIFT-ONE-SLOT / 6227-CHECK-   *
006540*    STOP-CONDITION - SAME SHOP-STANDARD INSERTION SORT AS      *
006550*    ORDMAINT'S 2250-SORT-LIST-DESCENDING, GENERALISED TO ANY   *
006560*    OF THE FOUR SORT KEYS THE ON-LINE SIDE OFFERS              *
006570*--------------------------------------------------------------*
006580 6220-SORT-QUERY-LIST.
006590     MOVE QLS-ID     (WS-INSERT-FROM) TO QLSH-ID.
006600     MOVE QLS-TITLE  (WS-INSERT-FROM) TO QLSH-TITLE.
006610     MOVE QLS-AUTHOR (WS-INSERT-FROM) TO QLSH-AUTHOR.
006620     MOVE QLS-PRICE  (WS-INSERT-FROM) TO QLSH-PRICE.
006630     MOVE QLS-STOCK  (WS-INSERT-FROM) TO QLSH-STOCK.
006640     COMPUTE WS-INSERT-TO = WS-INSERT-FROM - 1.
006650     PERFORM 6227-CHECK-STOP-CONDITION.
006660     PERFORM 6225-SHIFT-ONE-SLOT
006670             UNTIL WS-INSERT-TO <= 0
006680                OR KEY-STOP-REACHED.
006690     MOVE QLSH-ID     TO QLS-ID     (WS-INSERT-TO + 1).
006700     MOVE QLSH-TITLE  TO QLS-TITLE  (WS-INSERT-TO + 1).
006710     MOVE QLSH-AUTHOR TO QLS-AUTHOR (WS-INSERT-TO + 1).
006720     MOVE QLSH-PRICE  TO QLS-PRICE  (WS-INSERT-TO + 1).
006730     MOVE QLSH-STOCK  TO QLS-STOCK  (WS-INSERT-TO + 1).
006740
006750 6225-SHIFT-ONE-SLOT.
006760     MOVE QLS-ID     (WS-INSERT-TO)
006770       TO QLS-ID     (WS-INSERT-TO + 1).
006780     MOVE QLS-TITLE  (WS-INSERT-TO)
006790       TO QLS-TITLE  (WS-INSERT-TO + 1).
006800     MOVE QLS-AUTHOR (WS-INSERT-TO)
006810       TO QLS-AUTHOR (WS-INSERT-TO + 1).
006820     MOVE QLS-PRICE  (WS-INSERT-TO)
006830       TO QLS-PRICE  (WS-INSERT-TO + 1).
006840     MOVE QLS-STOCK  (WS-INSERT-TO)
006850       TO QLS-STOCK  (WS-INSERT-TO + 1).
006860     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
006870     PERFORM 6227-CHECK-STOP-CONDITION.
006880
006890 6227-CHECK-STOP-CONDITION.
006900     MOVE 'N' TO WS-KEY-STOP.
006910     IF WS-INSERT-TO <= 0
006920        MOVE 'Y' TO WS-KEY-STOP
006930     ELSE
006940        IF BKQ-SORT-DESCENDING
006950           EVALUATE TRUE
006960               WHEN BKQ-SORT-BY-TITLE
006970                   IF QLS-TITLE (WS-INSERT-TO) >= QLSH-TITLE
006980                      MOVE 'Y' TO WS-KEY-STOP
006990                   END-IF
007000               WHEN BKQ-SORT-BY-PRICE
007010                   IF QLS-PRICE (WS-INSERT-TO) >= QLSH-PRICE
007020                      MOVE 'Y' TO WS-KEY-STOP
007030                   END-IF
007040               WHEN BKQ-SORT-BY-STOCK
007050                   IF QLS-STOCK (WS-INSERT-TO) >= QLSH-STOCK
007060                      MOVE 'Y' TO WS-KEY-STOP
007070                   END-IF
007080               WHEN OTHER
007090                   IF QLS-ID (WS-INSERT-TO) >= QLSH-ID
007100                      MOVE 'Y' TO WS-KEY-STOP
007110                   END-IF
007120           END-EVALUATE
007130        ELSE
007140           EVALUATE TRUE
007150               WHEN BKQ-SORT-BY-TITLE
007160                   IF QLS-TITLE (WS-INSERT-TO) <= QLSH-TITLE
007170                      MOVE 'Y' TO WS-KEY-STOP
007180                   END-IF
007190               WHEN BKQ-SORT-BY-PRICE
007200                   IF QLS-PRICE (WS-INSERT-TO) <= QLSH-PRICE
007210                      MOVE 'Y' TO WS-KEY-STOP
007220                   END-IF
007230               WHEN BKQ-SORT-BY-STOCK
007240                   IF QLS-STOCK (WS-INSERT-TO) <= QLSH-STOCK
007250                      MOVE 'Y' TO WS-KEY-STOP
007260                   END-IF
007270               WHEN OTHER
007280                   IF QLS-ID (WS-INSERT-TO) <= QLSH-ID
007290                      MOVE 'Y' TO WS-KEY-STOP
007300                   END-IF
007310           END-EVALUATE
007320        END-IF
007330     END-IF.
007340
007350 6230-PRINT-ONE-LIST-ROW.
007360     MOVE QLS-ID     (WS-SUBSCRIPT) TO RPT-QRY-ID.
007370     MOVE QLS-TITLE  (WS-SUBSCRIPT) (1:40) TO RPT-QRY-TITLE.
007380     MOVE QLS-AUTHOR (WS-SUBSCRIPT) (1:30) TO RPT-QRY-AUTHOR.
007390     MOVE QLS-PRICE  (WS-SUBSCRIPT) TO RPT-QRY-PRICE.
007400     MOVE QLS-STOCK  (WS-SUBSCRIPT) TO RPT-QRY-STOCK.
007410     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-DETAIL AFTER 1.
007420     ADD 1 TO NUM-QRY-LINES-PRINTED.
007430
007440*--------------------------------------------------------------*
007450*    6300-QUERY-KEYWORD - CASE-INSENSITIVE SUBSTRING MATCH ON   *
007460*    TITLE OR AUTHOR, PER THE KEYWORD-SEARCH BUSINESS RULE      *
007470*--------------------------------------------------------------*
007480 6300-QUERY-KEYWORD.
007490     MOVE 'KEYWORD'         TO RPT-QRY-TYPE.
007500     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-HDR AFTER 2.
007510     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-COLHDR AFTER 1.
007520     MOVE BKQ-KEYWORD TO WS-UPPER-KEYWORD.
007530     INSPECT WS-UPPER-KEYWORD CONVERTING
007540             'abcdefghijklmnopqrstuvwxyz'
007550          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007560     MOVE ZERO TO WS-KEYWORD-LEN.
007570     INSPECT WS-UPPER-KEYWORD TALLYING WS-KEYWORD-LEN
007580             FOR CHARACTERS BEFORE INITIAL SPACE.
007590     IF WS-KEYWORD-LEN = ZERO
007600        MOVE 60 TO WS-KEYWORD-LEN
007610     END-IF.
007620     PERFORM 6310-CHECK-ONE-KEYWORD-BOOK
007630             VARYING WS-SUBSCRIPT FROM 1 BY 1
007640             UNTIL WS-SUBSCRIPT > WS-TABLE-COUNT.
007650 6300-EXIT.
007660     EXIT.
007670
007680*--------------------------------------------------------------*
007690*    6310/6320/6330 - CASE-FOLD ONE BOOK'S TITLE AND AUTHOR AND *
007700*    SLIDE THE KEYWORD ACROSS EACH LOOKING FOR A SUBSTRING HIT  *
007710*--------------------------------------------------------------*
007720 6310-CHECK-ONE-KEYWORD-BOOK.
007730     MOVE BT-DATA (WS-SUBSCRIPT) TO BOOK-MASTER-REC.
007740     MOVE BK-TITLE  TO WS-UPPER-TITLE.
007750     MOVE BK-AUTHOR TO WS-UPPER-AUTHOR.
007760     INSPECT WS-UPPER-TITLE CONVERTING
007770             'abcdefghijklmnopqrstuvwxyz'
007780          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007790     INSPECT WS-UPPER-AUTHOR CONVERTING
007800             'abcdefghijklmnopqrstuvwxyz'
007810          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007820     MOVE 'N' TO WS-MATCH-FOUND.
007830     PERFORM 6320-SCAN-TITLE-FOR-KEYWORD
007840             VARYING WS-SCAN-POS FROM 1 BY 1
007850             UNTIL WS-SCAN-POS > 201 - WS-KEYWORD-LEN
007860                OR KEYWORD-MATCHED.
007870     IF NOT KEYWORD-MATCHED
007880        PERFORM 6330-SCAN-AUTHOR-FOR-KEYWORD
007890                VARYING WS-SCAN-POS FROM 1 BY 1
007900                UNTIL WS-SCAN-POS > 101 - WS-KEYWORD-LEN
007910                   OR KEYWORD-MATCHED
007920     END-IF.
007930     IF KEYWORD-MATCHED
007940        PERFORM 6120-PRINT-QUERY-DETAIL
007950     END-IF.
007960
007970 6320-SCAN-TITLE-FOR-KEYWORD.
007980     IF WS-UPPER-TITLE (WS-SCAN-POS : WS-KEYWORD-LEN) =
007990        WS-UPPER-KEYWORD (1 : WS-KEYWORD-LEN)
008000        MOVE 'Y' TO WS-MATCH-FOUND
008010     END-IF.
008020
008030 6330-SCAN-AUTHOR-FOR-KEYWORD.
008040     IF WS-UPPER-AUTHOR (WS-SCAN-POS : WS-KEYWORD-LEN) =
008050        WS-UPPER-KEYWORD (1 : WS-KEYWORD-LEN)
008060        MOVE 'Y' TO WS-MATCH-FOUND
008070     END-IF.
008080
008090*--------------------------------------------------------------*
008100*    6400-QUERY-PRICE-RANGE - BK-PRICE BETWEEN BKQ-PRICE-MIN    *
008110*    AND BKQ-PRICE-MAX, INCLUSIVE ON BOTH ENDS                  *
008120*--------------------------------------------------------------*
008130 6400-QUERY-PRICE-RANGE.
008140     MOVE 'PRICE-RANGE'      TO RPT-QRY-TYPE.
008150     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-HDR AFTER 2.
008160     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-COLHDR AFTER 1.
008170     PERFORM 6410-CHECK-ONE-PRICE-BOOK
008180             VARYING WS-SUBSCRIPT FROM 1 BY 1
008190             UNTIL WS-SUBSCRIPT > WS-TABLE-COUNT.
008200 6400-EXIT.
008210     EXIT.
008220
008230 6410-CHECK-ONE-PRICE-BOOK.
008240     MOVE BT-DATA (WS-SUBSCRIPT) TO BOOK-MASTER-REC.
008250     IF BK-PRICE NOT < BKQ-PRICE-MIN
008260        AND BK-PRICE NOT > BKQ-PRICE-MAX
008270        PERFORM 6120-PRINT-QUERY-DETAIL
008280     END-IF.
008290
008300*--------------------------------------------------------------*
008310*    6500-QUERY-AVAILABLE - BOOK-STOCK GREATER THAN ZERO        *
008320*--------------------------------------------------------------*
008330 6500-QUERY-AVAILABLE.
008340     MOVE 'AVAILABLE'        TO RPT-QRY-TYPE.
008350     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-HDR AFTER 2.
008360     WRITE BOOK-REPORT-LINE FROM RPT-QUERY-COLHDR AFTER 1.
008370     PERFORM 6510-CHECK-ONE-AVAIL-BOOK
008380             VARYING WS-SUBSCRIPT FROM 1 BY 1
008390             UNTIL WS-SUBSCRIPT > WS-TABLE-COUNT.
008400 6500-EXIT.
008410     EXIT.
008420
008430 6510-CHECK-ONE-AVAIL-BOOK.
008440     MOVE BT-DATA (WS-SUBSCRIPT) TO BOOK-MASTER-REC.
008450     IF BK-STOCK > 0
008460        PERFORM 6120-PRINT-QUERY-DETAIL
008470     END-IF.
008480
008490*--------------------------------------------------------------*
008500*    8500-REPORT-TRAN-STATS                                    *
008510*--------------------------------------------------------------*
008520 8500-REPORT-TRAN-STATS.
008530     WRITE BOOK-REPORT-LINE FROM RPT-STATS-HDR1 AFTER 2.
008540
008550     MOVE 'ADD'    TO RPT-TRAN.
008560     MOVE NUM-ADD-REQUESTS  TO RPT-NUM-TRANS.
008570     MOVE NUM-ADD-PROCESSED TO RPT-NUM-TRAN-PROC.
008580     COMPUTE RPT-NUM-TRAN-ERR =
008590             NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.
008600     WRITE BOOK-REPORT-LINE FROM RPT-STATS-DETAIL.
008610
008620     MOVE 'CHANGE' TO RPT-TRAN.
008630     MOVE NUM-CHANGE-REQUESTS  TO RPT-NUM-TRANS.
008640     MOVE NUM-CHANGE-PROCESSED TO RPT-NUM-TRAN-PROC.
008650     COMPUTE RPT-NUM-TRAN-ERR =
008660             NUM-CHANGE-REQUESTS - NUM-CHANGE-PROCESSED.
008670     WRITE BOOK-REPORT-LINE FROM RPT-STATS-DETAIL.
008680
008690     MOVE 'DELETE' TO RPT-TRAN.
008700     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.
008710     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
008720     COMPUTE RPT-NUM-TRAN-ERR =
008730             NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
008740     WRITE BOOK-REPORT-LINE FROM RPT-STATS-DETAIL.
008750
008760     MOVE 'QRY-ID'  TO RPT-TRAN.
008770     MOVE NUM-QRY-ID-REQUESTS  TO RPT-NUM-TRANS.
008780     MOVE NUM-QRY-ID-REQUESTS  TO RPT-NUM-TRAN-PROC.
008790     MOVE ZERO TO RPT-NUM-TRAN-ERR.
008800     WRITE BOOK-REPORT-LINE FROM RPT-STATS-DETAIL.
008810
008820     MOVE 'QRY-LIST' TO RPT-TRAN.
008830     MOVE NUM-QRY-LST-REQUESTS TO RPT-NUM-TRANS.
008840     MOVE NUM-QRY-LST-REQUESTS TO RPT-NUM-TRAN-PROC.
008850     MOVE ZERO TO RPT-NUM-TRAN-ERR.
008860     WRITE BOOK-REPORT-LINE FROM RPT-STATS-DETAIL.
008870
008880     MOVE 'QRY-KEYWORD' TO RPT-TRAN.
008890     MOVE NUM-QRY-KEY-REQUESTS TO RPT-NUM-TRANS.
008900     MOVE NUM-QRY-KEY-REQUESTS TO RPT-NUM-TRAN-PROC.
008910     MOVE ZERO TO RPT-NUM-TRAN-ERR.
008920     WRITE BOOK-REPORT-LINE FROM RPT-STATS-DETAIL.
008930
008940     MOVE 'QRY-PRICE' TO RPT-TRAN.
008950     MOVE NUM-QRY-PRC-REQUESTS TO RPT-NUM-TRANS.
008960     MOVE NUM-QRY-PRC-REQUESTS TO RPT-NUM-TRAN-PROC.
008970     MOVE ZERO TO RPT-NUM-TRAN-ERR.
008980     WRITE BOOK-REPORT-LINE FROM RPT-STATS-DETAIL.
008990
009000     MOVE 'QRY-AVAIL' TO RPT-TRAN.
009010     MOVE NUM-QRY-AVL-REQUESTS TO RPT-NUM-TRANS.
009020     MOVE NUM-QRY-AVL-REQUESTS TO RPT-NUM-TRAN-PROC.
009030     MOVE ZERO TO RPT-NUM-TRAN-ERR.
009040     WRITE BOOK-REPORT-LINE FROM RPT-STATS-DETAIL.
